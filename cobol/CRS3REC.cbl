000010******************************************************************
000020*    FECHA       : 01/11/1989      PROGRAMADOR : E. RAMIREZ (PEDR)
000030*    APLICACION  : CRS - RECOMENDADOR DE CURSOS POR ESTUDIANTE
000040*    PROGRAMA    : CRS3REC
000050*    TIPO        : BATCH
000060*    DESCRIPCION : TERCER Y ULTIMO PASO DEL SISTEMA CRS.  LEE EL
000070*                  CATALOGO, EL PERFIL DEL ESTUDIANTE Y (SI EXISTE)
000080*                  EL ARCHIVO DE PUNTAJES DE CRS2UTL; EMPAREJA CADA
000090*                  MATERIA AUN NO APROBADA CONTRA LOS INTERESES DEL
000100*                  ESTUDIANTE, LE CALCULA LA PROBABILIDAD DE CUPO Y
000110*                  LA ORDENA POR PRIORIDAD; GRABA EL HORARIO DE LAS
000120*                  CINCO MATERIAS DE MAYOR PRIORIDAD E IMPRIME EL
000130*                  REPORTE DE RECOMENDACIONES PARA EL ESTUDIANTE.
000140*    ARCHIVOS    : CATALOGO (ENTRADA), ESTUDIANTE (ENTRADA),
000150*                  PUNTAJES (ENTRADA OPCIONAL), HORARIO (SALIDA),
000160*                  REPORTE (SALIDA), SORTWK3 (TRABAJO DEL SORT)
000170*    ACCION(ES)  : CARGA, EMPAREJA, ORDENA, ESCRIBE, IMPRIME
000180*    PROGRAMA(S) : NINGUNO (BATCH AUTOCONTENIDO)
000190*    INSTALADO   : 01/11/1989               BPM/RATIONAL: CRS-003
000200*------------------------------------------------------------------
000210*    BITACORA DE CAMBIOS
000220*------------------------------------------------------------------
000230*    FECHA       PROG.  TICKET     DESCRIPCION
000240*    ----------  -----  ---------  --------------------------------
000250*    01/11/1989  PEDR   CRS-003    VERSION ORIGINAL DEL PASO 3.
000260*    18/03/1990  PEDR   CRS-007    SE AGREGA LA EXPANSION DE
000270*                                  PALABRAS CLAVE POR INTERES A LA
000280*                                  TABLA FIJA DE OCHO CATEGORIAS.
000290*    22/08/1991  JM     CRS-013    SE AGREGA EL CALCULO DE
000300*                                  PROBABILIDAD DE CUPO (ENROLL-
000310*                                  LIKELIHOOD) SEGUN EL SEMESTRE.
000320*    14/05/1993  LCS    CRS-016    SE AGREGA EL REPORTE DE
000330*                                  RECOMENDACIONES CON ESTADO DE
000340*                                  CUPO Y DE RIESGO DE AGOTAMIENTO.
000350*    09/01/1995  PEDR   CRS-021    AJUSTE DEL UMBRAL DE INCLUSION
000360*                                  (0.3) Y DEL BONO DE MATERIAS DE
000370*                                  NUCLEO SEGUN INSTRUCTIVO NUEVO.
000380*    30/07/1996  RDV    CRS-027    SE DIVIDEN LAS RECOMENDACIONES
000390*                                  ENTRE "RECOMENDADAS" Y "ALTAMENTE
000400*                                  COMPETITIVAS" POR PROBABILIDAD.
000410*    20/01/1999  JM     CRS-029    Y2K: SE REVISA WKS-FECHA-CORRIDA
000420*                                  DE CRSWK01 Y SE CONFIRMA QUE EL
000430*                                  AAAA DE DESPLIEGUE QUEDA FIJO.
000440*    18/07/2001  LCS    CRS-039    SE USA LA VISTA DE TABLA DEL
000450*                                  HORARIO (CRSSCH01) PARA GRABAR
000460*                                  LAS CINCO MATERIAS EN UN SOLO
000470*                                  PARRAFO SUBSCRITO.
000480*    11/02/2002  RDV    CRS-041    SE AGREGAN LOS CUPOS RESTANTES
000490*                                  A LA LINEA DE ESTADO ACTUAL DEL
000500*                                  REPORTE (ANTES SOLO SE MOSTRABA
000510*                                  LA RAZON INSCRITOS/CUPOS).
000520*    14/09/2003  LCS    CRS-042    SE ARMA POR FIN LA FECHA DE
000530*                                  CORRIDA (WKS-FECHA-CORRIDA DE
000540*                                  CRSWK01, REVISADA EN CRS-029) Y
000550*                                  SE IMPRIME EN EL ENCABEZADO DEL
000560*                                  REPORTE DE RECOMENDACIONES.
000570*    12/03/2004  RDV    CRS-045    SE AGREGA EL SWITCH UPSI-0 PARA
000580*                                  DEPURACION EN CONSOLA.
000590*    05/06/2005  JM     CRS-046    LOS RESULTADOS DE CURSO SE
000600*                                  GUARDAN YA EN MAYUSCULAS (VER
000610*                                  AGREGA-TOKEN-RESULTADO); LA
000620*                                  COMPARACION DE SUBCADENA CONTRA
000630*                                  INTERESES Y PALABRAS CLAVE NO
000640*                                  RECONOCIA TEXTO EN MINUSCULAS.
000645*    22/06/2005  JM     CRS-049    WKS-TOTAL-MOSTRADAS PASA DE
000646*                                  GRUPO DE UN SOLO CAMPO A NIVEL
000647*                                  77, SEGUN EL ESTANDAR DE CODIGO.
000648*    14/07/2005  LCS    CRS-050    SE CORRIGE LA LINEA DE RAZON
000649*                                  DEL REPORTE A TRES ESPACIOS Y
000650*                                  ASTERISCO, SEGUN EL INSTRUCTIVO.
000651******************************************************************
000660 IDENTIFICATION DIVISION.
000670 PROGRAM-ID. CRS3REC.
000680 AUTHOR. E. RAMIREZ (PEDR).
000690 INSTALLATION. DEPARTAMENTO DE SISTEMAS.
000700 DATE-WRITTEN. 01/11/1989.
000710 DATE-COMPILED.
000720 SECURITY. USO INTERNO - NO DISTRIBUIR FUERA DE SISTEMAS.
000730******************************************************************
000740 ENVIRONMENT DIVISION.
000750 CONFIGURATION SECTION.
000760 SOURCE-COMPUTER. IBM-370.
000770 OBJECT-COMPUTER. IBM-370.
000780 SPECIAL-NAMES.
000790     C01 IS TOP-OF-FORM
000800     CLASS CLASE-CODIGO IS 'A' THRU 'Z', '0' THRU '9'
000810     UPSI-0 ON STATUS IS WKS-DEPURACION-ACTIVA
000820            OFF STATUS IS WKS-DEPURACION-INACTIVA.
000830 INPUT-OUTPUT SECTION.
000840 FILE-CONTROL.
000850     SELECT CATALOGO
000860         ASSIGN TO CATALOGO
000870         ORGANIZATION IS LINE SEQUENTIAL
000880         FILE STATUS IS FS-CATALOGO.
000890     SELECT ESTUDIANTE
000900         ASSIGN TO ESTUDIANTE
000910         ORGANIZATION IS LINE SEQUENTIAL
000920         FILE STATUS IS FS-ESTUDIANTE.
000930     SELECT PUNTAJES
000940         ASSIGN TO PUNTAJES
000950         ORGANIZATION IS LINE SEQUENTIAL
000960         FILE STATUS IS FS-PUNTAJES.
000970     SELECT HORARIO
000980         ASSIGN TO HORARIO
000990         ORGANIZATION IS LINE SEQUENTIAL
001000         FILE STATUS IS FS-HORARIO.
001010     SELECT REPORTE
001020         ASSIGN TO REPORTE
001030         ORGANIZATION IS LINE SEQUENTIAL
001040         FILE STATUS IS FS-REPORTE.
001050     SELECT WORKREC
001060         ASSIGN TO SORTWK3.
001070******************************************************************
001080 DATA DIVISION.
001090 FILE SECTION.
001100 FD  CATALOGO
001110     LABEL RECORDS ARE STANDARD
001120     RECORDING MODE IS F.
001130     COPY CRSCAT01.
001140 FD  ESTUDIANTE
001150     LABEL RECORDS ARE STANDARD
001160     RECORDING MODE IS F.
001170     COPY CRSSTU01.
001180 FD  PUNTAJES
001190     LABEL RECORDS ARE STANDARD
001200     RECORDING MODE IS F.
001210     COPY CRSBRN01.
001220 FD  HORARIO
001230     LABEL RECORDS ARE STANDARD
001240     RECORDING MODE IS F.
001250     COPY CRSSCH01.
001260 FD  REPORTE
001270     LABEL RECORDS ARE STANDARD
001280     RECORDING MODE IS F.
001290 01  REG-REPORTE                     PIC X(132).
001300*------------------------------------------------------------------
001310*   REGISTRO DE TRABAJO DEL SORT DE EMPAREJES.  SE LIBERA (RELEASE)
001320*   UN REGISTRO POR MATERIA INCLUIDA EN LA RECOMENDACION, CON LA
001330*   LLAVE DE NUCLEO Y EL PUNTAJE COMPUESTO AL FRENTE, Y SE DEVUELVE
001340*   (RETURN) YA ORDENADO DESCENDENTE PARA CLASIFICAR Y REPORTAR.
001350*------------------------------------------------------------------
001360 SD  WORKREC.
001370 01  REG-ORDEN-RECOM.
001380     03  ORC-NUCLEO-KEY              PIC 9(01).
001390     03  ORC-COMPUESTO-KEY           PIC S9(03)V9(06).
001400     03  ORC-CODIGO                  PIC X(08).
001410     03  ORC-NOMBRE                  PIC X(40).
001420     03  ORC-MATCH-SCORE             PIC S9(03)V9(06).
001430     03  ORC-LIKELIHOOD              PIC S9(01)V9(06).
001440     03  ORC-TIENE-BURNOUT           PIC X(01).
001450     03  ORC-BURNOUT                 PIC 9(01)V9(03).
001460     03  ORC-UTILIDAD                PIC S9(01)V9(04).
001470     03  ORC-CUPOS                   PIC 9(04).
001480     03  ORC-INSCRITOS               PIC 9(04).
001490     03  ORC-RAZON-CANT              PIC 9(02).
001500     03  ORC-RAZON-TABLA OCCURS 10 TIMES
001510                             PIC X(60).
001520     03  FILLER                      PIC X(10).
001530 01  REG-ORDEN-RECOM-ALFA REDEFINES REG-ORDEN-RECOM.
001540     03  ORA2-LLAVE                  PIC X(10).
001550     03  ORA2-CODIGO                 PIC X(08).
001560     03  ORA2-NOMBRE                 PIC X(40).
001570     03  FILLER                      PIC X(646).
001580******************************************************************
001590 WORKING-STORAGE SECTION.
001600     COPY CRSCTB01.
001610     COPY CRSWK01.
001620*------------------------------------------------------------------
001630 01  WKS-STATUS-ARCHIVOS.
001640     03  FS-CATALOGO                 PIC 9(02) VALUE ZERO.
001650         88  FS-CATALOGO-OK               VALUE 00.
001660     03  FS-ESTUDIANTE                PIC 9(02) VALUE ZERO.
001670         88  FS-ESTUDIANTE-OK             VALUE 00.
001680     03  FS-PUNTAJES                  PIC 9(02) VALUE ZERO.
001690         88  FS-PUNTAJES-OK               VALUE 00.
001700     03  FS-HORARIO                   PIC 9(02) VALUE ZERO.
001710         88  FS-HORARIO-OK                VALUE 00.
001720     03  FS-REPORTE                   PIC 9(02) VALUE ZERO.
001730         88  FS-REPORTE-OK                VALUE 00.
001740     03  FILLER                       PIC X(04).
001750*------------------------------------------------------------------
001760 01  WKS-INDICADORES.
001770     03  WKS-FIN-CATALOGO-SW          PIC X(01) VALUE 'N'.
001780         88  FIN-CATALOGO                 VALUE 'S'.
001790     03  WKS-FIN-PUNTAJES-SW          PIC X(01) VALUE 'N'.
001800         88  FIN-PUNTAJES                 VALUE 'S'.
001810     03  WKS-FIN-ORDEN-SW             PIC X(01) VALUE 'N'.
001820         88  FIN-ORDEN                    VALUE 'S'.
001830     03  WKS-YA-APROBADA-SW           PIC X(01) VALUE 'N'.
001840         88  WKS-YA-APROBADA              VALUE 'S'.
001850     03  WKS-PRERREQ-CUMPLIDO-SW      PIC X(01) VALUE 'Y'.
001860         88  WKS-PRERREQ-OK                VALUE 'Y'.
001870     03  WKS-REQ-ENCONTRADO-SW        PIC X(01) VALUE 'N'.
001880         88  WKS-REQ-ENCONTRADO           VALUE 'S'.
001890     03  WKS-ES-NUCLEO-SW             PIC X(01) VALUE 'N'.
001900         88  WKS-ES-NUCLEO                VALUE 'S'.
001910     03  WKS-BURNOUT-EXISTE-SW        PIC X(01) VALUE 'N'.
001920         88  WKS-BURNOUT-EXISTE           VALUE 'S'.
001930     03  WKS-PUNTAJE-REPETIDO-SW      PIC X(01) VALUE 'N'.
001940         88  WKS-PUNTAJE-REPETIDO         VALUE 'S'.
001950     03  WKS-PALABRA-ENCONTRADA-SW    PIC X(01) VALUE 'N'.
001960         88  WKS-PALABRA-ENCONTRADA       VALUE 'S'.
001970     03  WKS-CATEGORIA-ENCONTRADA-SW  PIC X(01) VALUE 'N'.
001980         88  WKS-CATEGORIA-ENCONTRADA     VALUE 'S'.
001990     03  FILLER                       PIC X(05).
002000*------------------------------------------------------------------
002010*   TABLA FIJA DE EXPANSION DE PALABRAS CLAVE POR INTERES (JM,
002020*   CRS-007).  CADA FILA GUARDA LA CLAVE DE INTERES Y SU LISTA DE
002030*   PALABRAS SEPARADAS POR COMA, EN EL MISMO FORMATO QUE
002040*   CAT-RESULTADOS-CURSO, PARA EXPLOTARLA CON LA MISMA RUTINA.
002050*------------------------------------------------------------------
002060 01  WKS-TABLA-CLAVES.
002070     03  WKS-CLAVE-ENTRADA OCCURS 8 TIMES
002080                             INDEXED BY IDX-CLAVE.
002090         05  WKS-CLAVE-INTERES        PIC X(18).
002100         05  WKS-CLAVE-PALABRAS       PIC X(80).
002110     03  FILLER                      PIC X(10).
002120*------------------------------------------------------------------
002130*   LISTA DE INTERESES DEL ESTUDIANTE, TOMADA DE LOS RESULTADOS
002140*   DESEADOS (YA EN MAYUSCULAS PARA COMPARACION INSENSIBLE A CAJA).
002150*------------------------------------------------------------------
002160 01  WKS-LISTA-INTERESES.
002170     03  WKS-INT-CANT                PIC 9(02) COMP VALUE ZERO.
002180     03  WKS-INT-TEXTO OCCURS 8 TIMES
002190                             INDEXED BY IDX-INT
002200                             PIC X(40).
002210     03  FILLER                      PIC X(10).
002220*------------------------------------------------------------------
002230*   PUNTAJES DE BURNOUT/UTILIDAD CARGADOS DE CRS2UTL (SI EL ARCHIVO
002240*   EXISTE).  SE DESCARTA CUALQUIER CODIGO DE MATERIA REPETIDO,
002250*   CONSERVANDO LA PRIMERA OCURRENCIA LEIDA (LCS, VER 150-...).
002260*------------------------------------------------------------------
002270 01  WKS-LISTA-PUNTAJES.
002280     03  WKS-PNT-CANT                PIC 9(04) COMP VALUE ZERO.
002290     03  WKS-PNT-TABLA OCCURS 300 TIMES
002300                             INDEXED BY IDX-PNT.
002310         05  WKS-PNT-CODIGO           PIC X(08).
002320         05  WKS-PNT-BURNOUT          PIC 9(01)V9(03).
002330         05  WKS-PNT-PRERREQ-CUMPLIDO PIC X(01).
002340         05  WKS-PNT-UTILIDAD         PIC S9(01)V9(04).
002350     03  WKS-IDX-PNT-ENC              PIC 9(03) COMP VALUE ZERO.
002360     03  FILLER                      PIC X(10).
002370*------------------------------------------------------------------
002380*   CAMPOS GENERICOS DE COMPARACION DE TEXTO (MAYUSCULAS, LARGO
002390*   REAL Y BUSQUEDA DE SUBCADENA).  ESTE SITIO NO CUENTA CON
002400*   FUNCIONES DE CADENA, POR LO QUE TODO SE RESUELVE A MANO CON
002410*   INSPECT Y REFERENCIA A SUBCADENA (PEDR, CRS-007).
002420*------------------------------------------------------------------
002430 01  WKS-CONVERSION-MAYUS.
002440     03  WKS-MINUSCULAS      PIC X(26) VALUE
002450         'abcdefghijklmnopqrstuvwxyz'.
002460     03  WKS-MAYUSCULAS      PIC X(26) VALUE
002470         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
002480     03  FILLER                      PIC X(10).
002490*------------------------------------------------------------------
002500 01  WKS-CADENAS-GENERICAS.
002510     03  WKS-GEN-CADENA              PIC X(800).
002520     03  WKS-GEN-LARGO               PIC 9(03) COMP.
002530     03  WKS-GEN-PTR                 PIC 9(03) COMP.
002540     03  WKS-GEN-PATRON               PIC X(80).
002550     03  WKS-GEN-PATRON-LARGO        PIC 9(03) COMP.
002560     03  WKS-GEN-PATRON-PTR          PIC 9(03) COMP.
002570     03  WKS-GEN-POS                 PIC 9(03) COMP.
002580     03  WKS-GEN-TOPE                PIC 9(03) COMP.
002590     03  WKS-TEXTO-RESULTADOS        PIC X(800).
002600     03  WKS-TEXTO-PUNTERO           PIC 9(03) COMP.
002610     03  FILLER                      PIC X(10).
002620*------------------------------------------------------------------
002630*   CAMPOS DE TRABAJO PARA EL CALCULO DE EMPAREJE (MATCH-SCORE),
002640*   PROBABILIDAD DE CUPO Y RAZONES DE RECOMENDACION DE LA MATERIA
002650*   QUE SE ESTA EVALUANDO EN UN MOMENTO DADO (APUNTADA POR IDX-MAT).
002660*------------------------------------------------------------------
002670 01  WKS-CALCULO-EMPAREJE.
002680     03  WKS-MATCH-SCORE             PIC S9(03)V9(06).
002690     03  WKS-LIKELIHOOD              PIC S9(01)V9(06).
002700     03  WKS-SEATS-RATIO             PIC S9(01)V9(06).
002710     03  WKS-BASE-CUPO               PIC S9(01)V9(06).
002720     03  WKS-SEMESTRE-MULT           PIC S9(01)V9(06).
002730     03  WKS-NUCLEO-MULT             PIC 9(01)V9(02).
002740     03  WKS-COMPUESTO               PIC S9(03)V9(06).
002750     03  WKS-UTIL-O-CERO             PIC S9(01)V9(04).
002760     03  WKS-RAZON-CANT              PIC 9(02) COMP.
002770     03  WKS-RAZON-TABLA OCCURS 10 TIMES
002780                             PIC X(60).
002790     03  WKS-RAZON-TEXTO-TMP         PIC X(60).
002800     03  WKS-IDX-RAZON               PIC 9(02) COMP.
002810     03  FILLER                      PIC X(10).
002820*------------------------------------------------------------------
002830*   LISTAS DE SALIDA DE LA CLASIFICACION (RDV, CRS-027): LAS
002840*   MATERIAS RECOMENDADAS (LIKELIHOOD >= 0.3) Y LAS ALTAMENTE
002850*   COMPETITIVAS (LIKELIHOOD < 0.3), YA EN ORDEN DE PRIORIDAD.
002860*------------------------------------------------------------------
002870 01  WKS-LISTA-RECOMENDADOS.
002880     03  WKS-REC-CANT                PIC 9(03) COMP VALUE ZERO.
002890     03  WKS-REC-ENTRADA OCCURS 100 TIMES
002900                             INDEXED BY IDX-RECOM.
002910         05  WKS-REC-CODIGO           PIC X(08).
002920         05  WKS-REC-NOMBRE           PIC X(40).
002930         05  WKS-REC-MATCH-SCORE      PIC S9(03)V9(06).
002940         05  WKS-REC-LIKELIHOOD       PIC S9(01)V9(06).
002950         05  WKS-REC-TIENE-BURNOUT    PIC X(01).
002960         05  WKS-REC-BURNOUT          PIC 9(01)V9(03).
002970         05  WKS-REC-UTILIDAD         PIC S9(01)V9(04).
002980         05  WKS-REC-CUPOS            PIC 9(04).
002990         05  WKS-REC-INSCRITOS        PIC 9(04).
003000         05  WKS-REC-RAZON-CANT       PIC 9(02).
003010         05  WKS-REC-RAZON-TABLA OCCURS 10 TIMES
003020                                 PIC X(60).
003030     03  FILLER                      PIC X(10).
003040 01  WKS-LISTA-COMPETIDOS.
003050     03  WKS-COMP-CANT               PIC 9(03) COMP VALUE ZERO.
003060     03  WKS-COMP-ENTRADA OCCURS 100 TIMES
003070                             INDEXED BY IDX-COMPET.
003080         05  WKS-COMP-CODIGO         PIC X(08).
003090         05  WKS-COMP-NOMBRE         PIC X(40).
003100         05  WKS-COMP-MATCH-SCORE    PIC S9(03)V9(06).
003110         05  WKS-COMP-LIKELIHOOD     PIC S9(01)V9(06).
003120         05  WKS-COMP-TIENE-BURNOUT  PIC X(01).
003130         05  WKS-COMP-BURNOUT        PIC 9(01)V9(03).
003140         05  WKS-COMP-UTILIDAD       PIC S9(01)V9(04).
003150         05  WKS-COMP-CUPOS          PIC 9(04).
003160         05  WKS-COMP-INSCRITOS      PIC 9(04).
003170         05  WKS-COMP-RAZON-CANT     PIC 9(02).
003180         05  WKS-COMP-RAZON-TABLA OCCURS 10 TIMES
003190                                 PIC X(60).
003200     03  FILLER                      PIC X(10).
003210*------------------------------------------------------------------
003220*   CAMPOS COMPARTIDOS POR ESTADO-CUPO Y ESTADO-BURNOUT (LCS,
003230*   CRS-016), LLENADOS POR EL LLAMADOR ANTES DE INVOCARLOS.
003240*------------------------------------------------------------------
003250 01  WKS-EVALUACION-ESTADO.
003260     03  WKS-CUPOS-EVAL              PIC 9(04).
003270     03  WKS-INSCRITOS-EVAL          PIC 9(04).
003280     03  WKS-RESTANTES-EVAL          PIC 9(04).
003290     03  WKS-RATIO-CUPO              PIC 9(01)V9(06).
003300     03  WKS-BURNOUT-EVAL            PIC 9(01)V9(03).
003310     03  WKS-TIENE-BURNOUT-EVAL      PIC X(01).
003320     03  WKS-TEXTO-ESTADO-CUPO       PIC X(60).
003330     03  WKS-TEXTO-ESTADO-BURNOUT    PIC X(40).
003340     03  FILLER                      PIC X(10).
003350*------------------------------------------------------------------
003350*    JM 22/06/2005 (CRS-049) - CONTADOR DE RESUMEN PROMOVIDO A
003351*    NIVEL 77 (NO FORMA PARTE DE NINGUN REGISTRO).
003360 77  WKS-TOTAL-MOSTRADAS             PIC 9(05) COMP VALUE ZERO.
003390******************************************************************
003400 PROCEDURE DIVISION.
003410******************************************************************
003420 000-MAIN SECTION.
003430     PERFORM 050-INICIALIZA-TABLA-CLAVES
003440     PERFORM 100-ABRIR-ARCHIVOS
003450     PERFORM 150-CARGA-PUNTAJES-OPCIONAL
003460     PERFORM 200-CARGA-CATALOGO
003470     PERFORM 300-CARGA-ESTUDIANTE
003480     PERFORM 350-CARGA-TOKENS-INTERES
003490     PERFORM 500-EMPAREJA-Y-ORDENA-CURSOS
003500     PERFORM 600-ESCRIBE-HORARIO
003510     PERFORM 700-IMPRIME-REPORTE
003520     PERFORM 800-RESUMEN-CONSOLA THRU 900-CERRAR-ARCHIVOS-E
003540     STOP RUN.
003550 000-MAIN-E. EXIT.
003560*------------------------------------------------------------------
003570*   JM 18/03/1990 (CRS-007) - TABLA FIJA DE OCHO CATEGORIAS DE
003580*   INTERES Y SU LISTA DE PALABRAS CLAVE ASOCIADA.  COBOL NO
003590*   PERMITE VALUE POR OCURRENCIA EN UNA TABLA OCCURS, ASI QUE SE
003600*   LLENA AQUI CON MOVE EN VEZ DE FILLER+REDEFINES.
003610*------------------------------------------------------------------
003620 050-INICIALIZA-TABLA-CLAVES SECTION.
003630     MOVE 'AI'                    TO WKS-CLAVE-INTERES(1)
003640     MOVE 'ARTIFICIAL INTELLIGENCE,MACHINE LEARNING,DEEP LEA
003650-    'RNING,NEURAL,NLP'           TO WKS-CLAVE-PALABRAS(1)
003660     MOVE 'WEB'                   TO WKS-CLAVE-INTERES(2)
003670     MOVE 'WEB,JAVASCRIPT,FRONTEND,BACKEND,FULL-STACK,REACT,
003680-    'NODE'                       TO WKS-CLAVE-PALABRAS(2)
003690     MOVE 'DATA'                  TO WKS-CLAVE-INTERES(3)
003700     MOVE 'DATA,ANALYTICS,DATABASE,SQL,BIG DATA,VISUALIZATION'
003710                                   TO WKS-CLAVE-PALABRAS(3)
003720     MOVE 'SECURITY'              TO WKS-CLAVE-INTERES(4)
003730     MOVE 'SECURITY,CRYPTOGRAPHY,CYBER,NETWORK SECURITY'
003740                                   TO WKS-CLAVE-PALABRAS(4)
003750     MOVE 'MOBILE'                TO WKS-CLAVE-INTERES(5)
003760     MOVE 'MOBILE,IOS,ANDROID,APP DEVELOPMENT'
003770                                   TO WKS-CLAVE-PALABRAS(5)
003780     MOVE 'SYSTEMS'               TO WKS-CLAVE-INTERES(6)
003790     MOVE 'OPERATING SYSTEM,DISTRIBUTED,PARALLEL,ARCHITECTURE'
003800                                   TO WKS-CLAVE-PALABRAS(6)
003810     MOVE 'PROGRAMMING'           TO WKS-CLAVE-INTERES(7)
003820     MOVE 'PYTHON,JAVA,C++,ALGORITHMS,SOFTWARE ENGINEERING'
003830                                   TO WKS-CLAVE-PALABRAS(7)
003840     MOVE 'COMPUTER SCIENCE'      TO WKS-CLAVE-INTERES(8)
003850     MOVE 'ALGORITHMS,DATA STRUCTURES,PROGRAMMING,SOFTWARE'
003860                                   TO WKS-CLAVE-PALABRAS(8).
003870 050-INICIALIZA-TABLA-CLAVES-E. EXIT.
003880*------------------------------------------------------------------
003890 100-ABRIR-ARCHIVOS SECTION.
003900     OPEN INPUT CATALOGO
003910     IF NOT FS-CATALOGO-OK
003920        DISPLAY 'CRS3REC-100: ERROR AL ABRIR CATALOGO, FS='
003930                FS-CATALOGO
003940        MOVE 16 TO RETURN-CODE
003950        STOP RUN
003960     END-IF
003970     OPEN INPUT ESTUDIANTE
003980     IF NOT FS-ESTUDIANTE-OK
003990        DISPLAY 'CRS3REC-100: ERROR AL ABRIR ESTUDIANTE, FS='
004000                FS-ESTUDIANTE
004010        MOVE 16 TO RETURN-CODE
004020        STOP RUN
004030     END-IF
004040     OPEN OUTPUT HORARIO
004050     IF NOT FS-HORARIO-OK
004060        DISPLAY 'CRS3REC-100: ERROR AL ABRIR HORARIO, FS='
004070                FS-HORARIO
004080        MOVE 16 TO RETURN-CODE
004090        STOP RUN
004100     END-IF
004110     OPEN OUTPUT REPORTE
004120     IF NOT FS-REPORTE-OK
004130        DISPLAY 'CRS3REC-100: ERROR AL ABRIR REPORTE, FS='
004140                FS-REPORTE
004150        MOVE 16 TO RETURN-CODE
004160        STOP RUN
004170     END-IF.
004180 100-ABRIR-ARCHIVOS-E. EXIT.
004190*------------------------------------------------------------------
004200*   LCS 09/08/2002 (VER CRS2UTL CRS-040) - EL ARCHIVO DE PUNTAJES
004210*   ES OPCIONAL: SI TODAVIA NO SE HA CORRIDO CRS2UTL PARA ESTE
004220*   ESTUDIANTE, SE CONTINUA SIN DATOS DE AGOTAMIENTO/UTILIDAD.
004230*------------------------------------------------------------------
004240 150-CARGA-PUNTAJES-OPCIONAL SECTION.
004250     MOVE ZERO TO WKS-PNT-CANT
004260     OPEN INPUT PUNTAJES
004270     IF FS-PUNTAJES-OK
004280        MOVE 'N' TO WKS-FIN-PUNTAJES-SW
004290        READ PUNTAJES
004300            AT END MOVE 'S' TO WKS-FIN-PUNTAJES-SW
004310        END-READ
004320        PERFORM CARGA-UN-PUNTAJE UNTIL FIN-PUNTAJES
004330        CLOSE PUNTAJES
004340     ELSE
004350        DISPLAY 'CRS3REC-150: ARCHIVO DE PUNTAJES NO DISPONIBLE, FS='
004360                FS-PUNTAJES ' - CONTINUA SIN DATOS DE AGOTAMIENTO.'
004370     END-IF.
004380 150-CARGA-PUNTAJES-OPCIONAL-E. EXIT.
004390*------------------------------------------------------------------
004400*   LCS - SE DESCARTA CUALQUIER CODIGO DE MATERIA REPETIDO EN EL
004410*   ARCHIVO DE PUNTAJES, CONSERVANDO LA PRIMERA OCURRENCIA LEIDA.
004420*------------------------------------------------------------------
004430 CARGA-UN-PUNTAJE SECTION.
004440     PERFORM BUSCA-PUNTAJE-REPETIDO
004450     IF NOT WKS-PUNTAJE-REPETIDO
004460        ADD 1 TO WKS-PNT-CANT
004470        SET IDX-PNT TO WKS-PNT-CANT
004480        MOVE BRN-CODIGO-MATERIA   TO WKS-PNT-CODIGO(IDX-PNT)
004490        MOVE BRN-PUNTAJE-BURNOUT  TO WKS-PNT-BURNOUT(IDX-PNT)
004500        MOVE BRN-PRERREQ-CUMPLIDO TO
004510             WKS-PNT-PRERREQ-CUMPLIDO(IDX-PNT)
004520        MOVE BRN-UTILIDAD         TO WKS-PNT-UTILIDAD(IDX-PNT)
004530     END-IF
004540     READ PUNTAJES
004550         AT END MOVE 'S' TO WKS-FIN-PUNTAJES-SW
004560     END-READ.
004570 CARGA-UN-PUNTAJE-E. EXIT.
004580*------------------------------------------------------------------
004590 BUSCA-PUNTAJE-REPETIDO SECTION.
004600     MOVE 'N' TO WKS-PUNTAJE-REPETIDO-SW
004610     IF WKS-PNT-CANT > 0
004620        PERFORM COMPARA-UN-PUNTAJE-REPETIDO
004630            VARYING IDX-PNT FROM 1 BY 1 UNTIL IDX-PNT > WKS-PNT-CANT
004640               OR WKS-PUNTAJE-REPETIDO
004650     END-IF.
004660 BUSCA-PUNTAJE-REPETIDO-E. EXIT.
004670*------------------------------------------------------------------
004680 COMPARA-UN-PUNTAJE-REPETIDO SECTION.
004690     IF WKS-PNT-CODIGO(IDX-PNT) = BRN-CODIGO-MATERIA
004700        MOVE 'S' TO WKS-PUNTAJE-REPETIDO-SW
004710     END-IF.
004720 COMPARA-UN-PUNTAJE-REPETIDO-E. EXIT.
004730*------------------------------------------------------------------
004740*   200-CARGA-CATALOGO Y SUS SUBRUTINAS CONSTRUYEN LAS TABLAS DE
004750*   CRSCTB01 A PARTIR DEL MAESTRO DE CATALOGO (CATALOG-LOADER).
004760*   ESTE PASO NO NECESITA LA TABLA DE DESTREZAS (SOLO BURNOUT-CALC
004770*   LA USA), ASI QUE NO SE CARGA AQUI.
004780*------------------------------------------------------------------
004790 200-CARGA-CATALOGO SECTION.
004800     MOVE ZERO TO CTB-MATERIAS-CANT CTB-RESULTADOS-CANT
004810                  CTB-PRERREQ-CANT CTB-CORREQ-CANT
004820     READ CATALOGO
004830         AT END MOVE 'S' TO WKS-FIN-CATALOGO-SW
004840     END-READ
004850     PERFORM CARGA-UNA-MATERIA UNTIL FIN-CATALOGO.
004860 200-CARGA-CATALOGO-E. EXIT.
004870*------------------------------------------------------------------
004880 CARGA-UNA-MATERIA SECTION.
004890     PERFORM VALIDA-NUMERICOS-MATERIA
004900     ADD 1 TO CTB-MATERIAS-CANT
004910     SET IDX-MAT TO CTB-MATERIAS-CANT
004920     MOVE CAT-CODIGO-MATERIA          TO CTB-CODIGO(IDX-MAT)
004930     MOVE CAT-NOMBRE-MATERIA          TO CTB-NOMBRE(IDX-MAT)
004940     MOVE CAT-CUPOS                    TO CTB-CUPOS(IDX-MAT)
004950     MOVE CAT-INSCRITOS                TO CTB-INSCRITOS(IDX-MAT)
004960     MOVE CAT-PRERREQUISITO           TO
004970          CTB-PRERREQUISITO(IDX-MAT)
004980     MOVE CAT-CORREQUISITO            TO
004990          CTB-CORREQUISITO(IDX-MAT)
005000     PERFORM CARGA-RESULTADOS-DE-MATERIA
005010     PERFORM CARGA-PRERREQ-DE-MATERIA
005020     PERFORM CARGA-CORREQ-DE-MATERIA
005030     READ CATALOGO
005040         AT END MOVE 'S' TO WKS-FIN-CATALOGO-SW
005050     END-READ.
005060 CARGA-UNA-MATERIA-E. EXIT.
005070*------------------------------------------------------------------
005080*   SI CUPOS O INSCRITOS VIENEN EN BLANCO SE DEJAN EN CERO; LA
005090*   PROBABILIDAD DE CUPO TRATA UN CATALOGO SIN CUPOS COMO CERRADO.
005100*------------------------------------------------------------------
005110 VALIDA-NUMERICOS-MATERIA SECTION.
005120     IF CAT-CUPOS NOT NUMERIC
005130        MOVE ZERO TO CAT-CUPOS
005140     END-IF
005150     IF CAT-INSCRITOS NOT NUMERIC
005160        MOVE ZERO TO CAT-INSCRITOS
005170     END-IF.
005180 VALIDA-NUMERICOS-MATERIA-E. EXIT.
005190*------------------------------------------------------------------
005200 CARGA-RESULTADOS-DE-MATERIA SECTION.
005210     MOVE CAT-RESULTADOS-CURSO TO WKS-EXP-CADENA
005220     MOVE 1 TO WKS-EXP-PUNTERO
005230     MOVE 'N' TO WKS-EXP-FIN-SW
005240     PERFORM EXPLOTA-SIGUIENTE-TOKEN
005250     PERFORM AGREGA-TOKEN-RESULTADO UNTIL WKS-EXP-TERMINADO.
005260 CARGA-RESULTADOS-DE-MATERIA-E. EXIT.
005270*------------------------------------------------------------------
005280*    JM 05/06/2005 (CRS-046) - SE PASA A MAYUSCULAS EL RESULTADO
005290*    DE CURSO AL CARGARLO, PARA QUE LA COMPARACION DE SUBCADENA
005300*    CONTRA INTERESES/PALABRAS CLAVE (YA EN MAYUSCULAS) NO FALLE
005310*    POR DIFERENCIA DE CAJA.
005320 AGREGA-TOKEN-RESULTADO SECTION.
005330     IF WKS-EXP-TOKEN NOT = SPACES
005340        ADD 1 TO CTB-RESULTADOS-CANT
005350        SET IDX-RES TO CTB-RESULTADOS-CANT
005360        MOVE CTB-CODIGO(IDX-MAT)   TO CTB-RES-CODIGO(IDX-RES)
005370        MOVE WKS-EXP-TOKEN         TO CTB-RES-PALABRA(IDX-RES)
005380        INSPECT CTB-RES-PALABRA(IDX-RES)
005390                CONVERTING WKS-MINUSCULAS TO WKS-MAYUSCULAS
005400     END-IF
005410     PERFORM EXPLOTA-SIGUIENTE-TOKEN.
005420 AGREGA-TOKEN-RESULTADO-E. EXIT.
005430*------------------------------------------------------------------
005440 CARGA-PRERREQ-DE-MATERIA SECTION.
005450     IF CAT-PRERREQUISITO NOT = 'NONE' AND
005460        CAT-PRERREQUISITO NOT = SPACES
005470        ADD 1 TO CTB-PRERREQ-CANT
005480        SET IDX-PRE TO CTB-PRERREQ-CANT
005490        MOVE CTB-CODIGO(IDX-MAT)   TO CTB-PRE-CODIGO(IDX-PRE)
005500        MOVE CAT-PRERREQUISITO     TO CTB-PRE-REQUIERE(IDX-PRE)
005510     END-IF.
005520 CARGA-PRERREQ-DE-MATERIA-E. EXIT.
005530*------------------------------------------------------------------
005540 CARGA-CORREQ-DE-MATERIA SECTION.
005550     IF CAT-CORREQUISITO NOT = 'NONE' AND
005560        CAT-CORREQUISITO NOT = SPACES
005570        ADD 1 TO CTB-CORREQ-CANT
005580        SET IDX-CORE TO CTB-CORREQ-CANT
005590        MOVE CTB-CODIGO(IDX-MAT)   TO CTB-CORE-CODIGO(IDX-CORE)
005600        MOVE CAT-CORREQUISITO      TO CTB-CORE-REQUIERE(IDX-CORE)
005610     END-IF.
005620 CARGA-CORREQ-DE-MATERIA-E. EXIT.
005630*------------------------------------------------------------------
005640*   EXPLOTA-SIGUIENTE-TOKEN DEVUELVE EN WKS-EXP-TOKEN EL SIGUIENTE
005650*   PEDAZO DE WKS-EXP-CADENA SEPARADO POR COMA, YA SIN LOS BLANCOS
005660*   A LA IZQUIERDA.  EL LLAMADOR DEBE INICIALIZAR WKS-EXP-PUNTERO
005670*   EN 1 Y WKS-EXP-FIN-SW EN 'N' ANTES DEL PRIMER LLAMADO.
005680*------------------------------------------------------------------
005690 EXPLOTA-SIGUIENTE-TOKEN SECTION.
005700     IF WKS-EXP-PUNTERO > LENGTH OF WKS-EXP-CADENA
005710        MOVE SPACES TO WKS-EXP-TOKEN
005720        MOVE 'S' TO WKS-EXP-FIN-SW
005730     ELSE
005740        UNSTRING WKS-EXP-CADENA DELIMITED BY ','
005750            INTO WKS-EXP-TOKEN
005760            WITH POINTER WKS-EXP-PUNTERO
005770        END-UNSTRING
005780        PERFORM RECORTA-ESPACIOS-TOKEN
005790     END-IF.
005800 EXPLOTA-SIGUIENTE-TOKEN-E. EXIT.
005810*------------------------------------------------------------------
005820 RECORTA-ESPACIOS-TOKEN SECTION.
005830     MOVE ZERO TO WKS-EXP-ESPACIOS
005840     INSPECT WKS-EXP-TOKEN TALLYING WKS-EXP-ESPACIOS
005850             FOR LEADING SPACE
005860     IF WKS-EXP-ESPACIOS > 0
005870        MOVE WKS-EXP-TOKEN TO WKS-EXP-TOKEN-TMP
005880        MOVE SPACES TO WKS-EXP-TOKEN
005890        MOVE WKS-EXP-TOKEN-TMP(WKS-EXP-ESPACIOS + 1:)
005900             TO WKS-EXP-TOKEN
005910     END-IF.
005920 RECORTA-ESPACIOS-TOKEN-E. EXIT.
005930*------------------------------------------------------------------
005940 300-CARGA-ESTUDIANTE SECTION.
005950     READ ESTUDIANTE
005960         AT END
005970            DISPLAY 'CRS3REC-300: ARCHIVO DE ESTUDIANTE VACIO'
005980            MOVE 20 TO RETURN-CODE
005990            PERFORM 900-CERRAR-ARCHIVOS
006000            STOP RUN
006010     END-READ.
006020 300-CARGA-ESTUDIANTE-E. EXIT.
006030*------------------------------------------------------------------
006040*   LOS INTERESES DEL ESTUDIANTE SON LOS RESULTADOS DESEADOS YA
006050*   EXPLOTADOS, CONVERTIDOS A MAYUSCULAS.  SI VIENEN VACIOS SE
006060*   USA EL TRIO DE INTERESES POR DEFECTO DEL INSTRUCTIVO ACADEMICO.
006070*------------------------------------------------------------------
006080 350-CARGA-TOKENS-INTERES SECTION.
006090     MOVE ZERO TO WKS-INT-CANT
006100     MOVE STU-RESULTADOS-DESEADOS TO WKS-EXP-CADENA
006110     MOVE 1 TO WKS-EXP-PUNTERO
006120     MOVE 'N' TO WKS-EXP-FIN-SW
006130     PERFORM EXPLOTA-SIGUIENTE-TOKEN
006140     PERFORM AGREGA-TOKEN-INTERES UNTIL WKS-EXP-TERMINADO
006150     IF WKS-INT-CANT = 0
006160        PERFORM CARGA-INTERESES-POR-DEFECTO
006170     END-IF.
006180 350-CARGA-TOKENS-INTERES-E. EXIT.
006190*------------------------------------------------------------------
006200 AGREGA-TOKEN-INTERES SECTION.
006210     IF WKS-EXP-TOKEN NOT = SPACES AND WKS-INT-CANT < 8
006220        ADD 1 TO WKS-INT-CANT
006230        SET IDX-INT TO WKS-INT-CANT
006240        MOVE WKS-EXP-TOKEN TO WKS-INT-TEXTO(IDX-INT)
006250        INSPECT WKS-INT-TEXTO(IDX-INT)
006260                CONVERTING WKS-MINUSCULAS TO WKS-MAYUSCULAS
006270     END-IF
006280     PERFORM EXPLOTA-SIGUIENTE-TOKEN.
006290 AGREGA-TOKEN-INTERES-E. EXIT.
006300*------------------------------------------------------------------
006310 CARGA-INTERESES-POR-DEFECTO SECTION.
006320     MOVE 3 TO WKS-INT-CANT
006330     MOVE 'COMPUTER SCIENCE' TO WKS-INT-TEXTO(1)
006340     MOVE 'DATA SCIENCE'     TO WKS-INT-TEXTO(2)
006350     MOVE 'PROGRAMMING'      TO WKS-INT-TEXTO(3).
006360 CARGA-INTERESES-POR-DEFECTO-E. EXIT.
006370*------------------------------------------------------------------
006380*   500-EMPAREJA-Y-ORDENA-CURSOS EMITE EL SORT.  LA RUTINA DE
006390*   ENTRADA (GENERA-EMPAREJES) CALCULA EL EMPAREJE DE CADA MATERIA
006400*   NO APROBADA Y LIBERA UN REGISTRO SI CALIFICA; LA RUTINA DE
006410*   SALIDA (PROCESA-EMPAREJES-ORDENADOS) CLASIFICA LOS REGISTROS
006420*   YA ORDENADOS ENTRE RECOMENDADOS Y ALTAMENTE COMPETITIVOS.
006430*------------------------------------------------------------------
006440 500-EMPAREJA-Y-ORDENA-CURSOS SECTION.
006450     SORT WORKREC
006460         ON DESCENDING KEY ORC-NUCLEO-KEY ORC-COMPUESTO-KEY
006470         INPUT PROCEDURE IS GENERA-EMPAREJES
006480         OUTPUT PROCEDURE IS PROCESA-EMPAREJES-ORDENADOS.
006490 500-EMPAREJA-Y-ORDENA-CURSOS-E. EXIT.
006500*------------------------------------------------------------------
006510 GENERA-EMPAREJES SECTION.
006520     IF CTB-MATERIAS-CANT > 0
006530        PERFORM EVALUA-UNA-MATERIA
006540            VARYING IDX-MAT FROM 1 BY 1
006550            UNTIL IDX-MAT > CTB-MATERIAS-CANT
006560     END-IF.
006570 GENERA-EMPAREJES-E. EXIT.
006580*------------------------------------------------------------------
006590*   RDV 09/01/1995 (CRS-021) - UNA MATERIA SE INCLUYE EN LA
006600*   RECOMENDACION CUANDO SU MATCH-SCORE SUPERA 0.3 O ES DE NUCLEO;
006610*   LAS DE NUCLEO RECIBEN ADEMAS UN BONO DE 0.5 EN EL PUNTAJE.
006620*------------------------------------------------------------------
006630 EVALUA-UNA-MATERIA SECTION.
006640     PERFORM ESTA-APROBADA
006650     IF NOT WKS-YA-APROBADA
006660        PERFORM BUSCA-NUCLEO
006670        PERFORM CALCULA-MATCH-SCORE
006680        IF WKS-ES-NUCLEO
006690           COMPUTE WKS-MATCH-SCORE ROUNDED = WKS-MATCH-SCORE + 0.5
006700           MOVE 'THIS IS A CORE SUBJECT REQUIREMENT'
006710                TO WKS-RAZON-TEXTO-TMP
006720           PERFORM AGREGA-RAZON
006730        END-IF
006740        IF WKS-MATCH-SCORE > 0.3 OR WKS-ES-NUCLEO
006750           PERFORM ARMA-REGISTRO-ORDEN-RECOM
006760           RELEASE REG-ORDEN-RECOM
006770        END-IF
006780     END-IF.
006790 EVALUA-UNA-MATERIA-E. EXIT.
006800*------------------------------------------------------------------
006810 ESTA-APROBADA SECTION.
006820     MOVE 'N' TO WKS-YA-APROBADA-SW
006830     IF STU-APROB-CANT > 0
006840        PERFORM BUSCA-APROBADA
006850            VARYING IDX-APROB FROM 1 BY 1
006860            UNTIL IDX-APROB > STU-APROB-CANT
006870               OR WKS-YA-APROBADA
006880     END-IF.
006890 ESTA-APROBADA-E. EXIT.
006900*------------------------------------------------------------------
006910 BUSCA-APROBADA SECTION.
006920     IF STU-APROB-CODIGO(IDX-APROB) = CTB-CODIGO(IDX-MAT)
006930        MOVE 'S' TO WKS-YA-APROBADA-SW
006940     END-IF.
006950 BUSCA-APROBADA-E. EXIT.
006960*------------------------------------------------------------------
006970 BUSCA-NUCLEO SECTION.
006980     MOVE 'N' TO WKS-ES-NUCLEO-SW
006990     IF STU-NUCLEO-CANT > 0
007000        PERFORM COMPARA-UN-NUCLEO
007010            VARYING IDX-NUCLEO FROM 1 BY 1
007020            UNTIL IDX-NUCLEO > STU-NUCLEO-CANT
007030               OR WKS-ES-NUCLEO
007040     END-IF.
007050 BUSCA-NUCLEO-E. EXIT.
007060*------------------------------------------------------------------
007070 COMPARA-UN-NUCLEO SECTION.
007080     IF STU-NUCLEO-CODIGO(IDX-NUCLEO) = CTB-CODIGO(IDX-MAT)
007090        MOVE 'S' TO WKS-ES-NUCLEO-SW
007100     END-IF.
007110 COMPARA-UN-NUCLEO-E. EXIT.
007120*------------------------------------------------------------------
007130*   CALCULA-MATCH-SCORE ACUMULA EL PUNTAJE DE EMPAREJE DE LA
007140*   MATERIA APUNTADA POR IDX-MAT CONTRA LOS INTERESES DEL
007150*   ESTUDIANTE, LA PROBABILIDAD DE CUPO, EL PRERREQUISITO Y EL
007160*   RIESGO DE AGOTAMIENTO (SI HAY DATOS DE CRS2UTL).
007170*------------------------------------------------------------------
007180 CALCULA-MATCH-SCORE SECTION.
007190     MOVE ZERO TO WKS-MATCH-SCORE
007200     MOVE ZERO TO WKS-RAZON-CANT
007210     PERFORM ARMA-TEXTO-RESULTADOS-MATERIA
007220     PERFORM ACUMULA-INTERESES-MATERIA
007230     PERFORM ACUMULA-PALABRAS-CLAVE
007240     PERFORM CALCULA-PROBABILIDAD-CUPO
007250     PERFORM PREREQS-CUMPLIDOS
007260     IF NOT WKS-PRERREQ-OK
007270        COMPUTE WKS-MATCH-SCORE ROUNDED = WKS-MATCH-SCORE * 0.5
007280        MOVE 'PREREQUISITES NOT COMPLETED' TO WKS-RAZON-TEXTO-TMP
007290        PERFORM AGREGA-RAZON
007300     END-IF
007310     PERFORM BUSCA-PUNTAJE-MATERIA
007320     MOVE ZERO TO WKS-UTIL-O-CERO
007330     IF WKS-BURNOUT-EXISTE
007340        MOVE WKS-PNT-UTILIDAD(WKS-IDX-PNT-ENC) TO WKS-UTIL-O-CERO
007350        PERFORM AJUSTA-MATCH-SCORE-POR-BURNOUT
007360     END-IF.
007370 CALCULA-MATCH-SCORE-E. EXIT.
007380*------------------------------------------------------------------
007390*   LAS RESULTADOS DE APRENDIZAJE DE LA MATERIA SE CONCATENAN EN
007400*   UN SOLO CAMPO DE TRABAJO PARA NO REPETIR LA BUSQUEDA EN LA
007410*   TABLA HIJA POR CADA INTERES/PALABRA CLAVE A COMPARAR.
007420*------------------------------------------------------------------
007430 ARMA-TEXTO-RESULTADOS-MATERIA SECTION.
007440     MOVE SPACES TO WKS-TEXTO-RESULTADOS
007450     MOVE 1 TO WKS-TEXTO-PUNTERO
007460     IF CTB-RESULTADOS-CANT > 0
007470        PERFORM ACUMULA-UN-RESULTADO-TEXTO
007480            VARYING IDX-RES FROM 1 BY 1
007490            UNTIL IDX-RES > CTB-RESULTADOS-CANT
007500     END-IF.
007510 ARMA-TEXTO-RESULTADOS-MATERIA-E. EXIT.
007520*------------------------------------------------------------------
007530 ACUMULA-UN-RESULTADO-TEXTO SECTION.
007540     IF CTB-RES-CODIGO(IDX-RES) = CTB-CODIGO(IDX-MAT)
007550        IF WKS-TEXTO-PUNTERO < LENGTH OF WKS-TEXTO-RESULTADOS
007560           STRING CTB-RES-PALABRA(IDX-RES) DELIMITED BY SIZE
007570                  ' ' DELIMITED BY SIZE
007580               INTO WKS-TEXTO-RESULTADOS
007590               WITH POINTER WKS-TEXTO-PUNTERO
007600           END-STRING
007610        END-IF
007620     END-IF.
007630 ACUMULA-UN-RESULTADO-TEXTO-E. EXIT.
007640*------------------------------------------------------------------
007650*   REGLA DE NEGOCIO: +0.4 SI EL INTERES APARECE EN EL NOMBRE DE LA
007660*   MATERIA, +0.3 SI APARECE EN SUS RESULTADOS DE APRENDIZAJE.
007670*------------------------------------------------------------------
007680 ACUMULA-INTERESES-MATERIA SECTION.
007690     IF WKS-INT-CANT > 0
007700        PERFORM EVALUA-UN-INTERES
007710            VARYING IDX-INT FROM 1 BY 1 UNTIL IDX-INT > WKS-INT-CANT
007720     END-IF.
007730 ACUMULA-INTERESES-MATERIA-E. EXIT.
007740*------------------------------------------------------------------
007750 EVALUA-UN-INTERES SECTION.
007760     MOVE CTB-NOMBRE(IDX-MAT) TO WKS-GEN-CADENA
007770     INSPECT WKS-GEN-CADENA CONVERTING WKS-MINUSCULAS TO
007780             WKS-MAYUSCULAS
007790     PERFORM BUSCA-LARGO-CADENA
007800     MOVE WKS-INT-TEXTO(IDX-INT) TO WKS-GEN-PATRON
007810     PERFORM BUSCA-LARGO-PATRON
007820     PERFORM BUSCA-SUBCADENA
007830     IF WKS-PALABRA-ENCONTRADA
007840        COMPUTE WKS-MATCH-SCORE ROUNDED = WKS-MATCH-SCORE + 0.4
007850        STRING 'COURSE TITLE MATCHES YOUR INTEREST IN '
007860               WKS-INT-TEXTO(IDX-INT)
007870            DELIMITED BY SIZE INTO WKS-RAZON-TEXTO-TMP
007880        PERFORM AGREGA-RAZON
007890     END-IF
007900     MOVE WKS-TEXTO-RESULTADOS TO WKS-GEN-CADENA
007910     PERFORM BUSCA-LARGO-CADENA
007920     PERFORM BUSCA-SUBCADENA
007930     IF WKS-PALABRA-ENCONTRADA
007940        COMPUTE WKS-MATCH-SCORE ROUNDED = WKS-MATCH-SCORE + 0.3
007950        STRING 'COURSE COVERS TOPICS IN ' WKS-INT-TEXTO(IDX-INT)
007960            DELIMITED BY SIZE INTO WKS-RAZON-TEXTO-TMP
007970        PERFORM AGREGA-RAZON
007980     END-IF.
007990 EVALUA-UN-INTERES-E. EXIT.
008000*------------------------------------------------------------------
008010*   REGLA DE NEGOCIO: +0.2 POR CADA PALABRA CLAVE DE UNA CATEGORIA DE
008020*   INTERES COINCIDENTE QUE APARECE EN LOS RESULTADOS DE LA MATERIA.
008030*------------------------------------------------------------------
008040 ACUMULA-PALABRAS-CLAVE SECTION.
008050     IF WKS-INT-CANT > 0
008060        PERFORM EVALUA-CLAVE-DE-UN-INTERES
008070            VARYING IDX-INT FROM 1 BY 1 UNTIL IDX-INT > WKS-INT-CANT
008080     END-IF.
008090 ACUMULA-PALABRAS-CLAVE-E. EXIT.
008100*------------------------------------------------------------------
008110 EVALUA-CLAVE-DE-UN-INTERES SECTION.
008120     PERFORM BUSCA-CATEGORIA-CLAVE
008130     IF WKS-CATEGORIA-ENCONTRADA
008140        MOVE WKS-CLAVE-PALABRAS(IDX-CLAVE) TO WKS-EXP-CADENA
008150        MOVE 1 TO WKS-EXP-PUNTERO
008160        MOVE 'N' TO WKS-EXP-FIN-SW
008170        PERFORM EXPLOTA-SIGUIENTE-TOKEN
008180        PERFORM EVALUA-UNA-PALABRA-CLAVE UNTIL WKS-EXP-TERMINADO
008190     END-IF.
008200 EVALUA-CLAVE-DE-UN-INTERES-E. EXIT.
008210*------------------------------------------------------------------
008220 BUSCA-CATEGORIA-CLAVE SECTION.
008230     MOVE 'N' TO WKS-CATEGORIA-ENCONTRADA-SW
008240     PERFORM COMPARA-UNA-CLAVE
008250         VARYING IDX-CLAVE FROM 1 BY 1 UNTIL IDX-CLAVE > 8
008260            OR WKS-CATEGORIA-ENCONTRADA.
008270 BUSCA-CATEGORIA-CLAVE-E. EXIT.
008280*------------------------------------------------------------------
008290 COMPARA-UNA-CLAVE SECTION.
008300     IF WKS-CLAVE-INTERES(IDX-CLAVE) = WKS-INT-TEXTO(IDX-INT)
008310        MOVE 'S' TO WKS-CATEGORIA-ENCONTRADA-SW
008320     END-IF.
008330 COMPARA-UNA-CLAVE-E. EXIT.
008340*------------------------------------------------------------------
008350*   NOTA: BUSCA-CATEGORIA-CLAVE DEJA IDX-CLAVE POSICIONADO UNA
008360*   ENTRADA ADELANTE DE LA COINCIDENCIA (AL SALIR DEL PERFORM
008370*   VARYING), POR LO QUE COMPARA-UNA-CLAVE RETROCEDE EL INDICE EN
008380*   EL MOMENTO DE LA COINCIDENCIA Y EVALUA-CLAVE-DE-UN-INTERES LO
008390*   USA DE INMEDIATO, ANTES DE QUE EL PERFORM VARYING LO AVANCE.
008400*------------------------------------------------------------------
008410 EVALUA-UNA-PALABRA-CLAVE SECTION.
008420     IF WKS-EXP-TOKEN NOT = SPACES
008430        MOVE WKS-TEXTO-RESULTADOS TO WKS-GEN-CADENA
008440        PERFORM BUSCA-LARGO-CADENA
008450        MOVE WKS-EXP-TOKEN TO WKS-GEN-PATRON
008460        PERFORM BUSCA-LARGO-PATRON
008470        PERFORM BUSCA-SUBCADENA
008480        IF WKS-PALABRA-ENCONTRADA
008490           COMPUTE WKS-MATCH-SCORE ROUNDED = WKS-MATCH-SCORE + 0.2
008500           STRING 'COURSE INCLUDES ' WKS-EXP-TOKEN ' TECHNOLOGIES'
008510               DELIMITED BY SIZE INTO WKS-RAZON-TEXTO-TMP
008520           PERFORM AGREGA-RAZON
008530        END-IF
008540     END-IF
008550     PERFORM EXPLOTA-SIGUIENTE-TOKEN.
008560 EVALUA-UNA-PALABRA-CLAVE-E. EXIT.
008570*------------------------------------------------------------------
008580*   BUSCA-LARGO-CADENA/BUSCA-LARGO-PATRON CALCULAN EL LARGO REAL
008590*   (SIN BLANCOS A LA DERECHA) DE WKS-GEN-CADENA/WKS-GEN-PATRON,
008600*   RECORRIENDO DE ATRAS HACIA ADELANTE.  ESTE SITIO NO CUENTA CON
008610*   FUNCION DE RECORTE, SE RESUELVE A MANO CON REFERENCIA A
008620*   SUBCADENA (PEDR, CRS-007).
008630*------------------------------------------------------------------
008640 BUSCA-LARGO-CADENA SECTION.
008650     MOVE ZERO TO WKS-GEN-LARGO
008660     PERFORM REVISA-UNA-POSICION-CADENA
008670         VARYING WKS-GEN-PTR FROM LENGTH OF WKS-GEN-CADENA BY -1
008680         UNTIL WKS-GEN-PTR < 1 OR WKS-GEN-LARGO > ZERO.
008690 BUSCA-LARGO-CADENA-E. EXIT.
008700*------------------------------------------------------------------
008710 REVISA-UNA-POSICION-CADENA SECTION.
008720     IF WKS-GEN-CADENA(WKS-GEN-PTR:1) NOT = SPACE
008730        MOVE WKS-GEN-PTR TO WKS-GEN-LARGO
008740     END-IF.
008750 REVISA-UNA-POSICION-CADENA-E. EXIT.
008760*------------------------------------------------------------------
008770 BUSCA-LARGO-PATRON SECTION.
008780     MOVE ZERO TO WKS-GEN-PATRON-LARGO
008790     PERFORM REVISA-UNA-POSICION-PATRON
008800         VARYING WKS-GEN-PATRON-PTR FROM LENGTH OF WKS-GEN-PATRON
008810             BY -1
008820         UNTIL WKS-GEN-PATRON-PTR < 1 OR WKS-GEN-PATRON-LARGO > ZERO.
008830 BUSCA-LARGO-PATRON-E. EXIT.
008840*------------------------------------------------------------------
008850 REVISA-UNA-POSICION-PATRON SECTION.
008860     IF WKS-GEN-PATRON(WKS-GEN-PATRON-PTR:1) NOT = SPACE
008870        MOVE WKS-GEN-PATRON-PTR TO WKS-GEN-PATRON-LARGO
008880     END-IF.
008890 REVISA-UNA-POSICION-PATRON-E. EXIT.
008900*------------------------------------------------------------------
008910*   BUSCA-SUBCADENA PRUEBA CADA POSICION DE ARRANQUE POSIBLE DE
008920*   WKS-GEN-PATRON DENTRO DE WKS-GEN-CADENA (BUSQUEDA MANUAL, SIN
008930*   FUNCION INTRINSECA DE POSICION).
008940*------------------------------------------------------------------
008950 BUSCA-SUBCADENA SECTION.
008960     MOVE 'N' TO WKS-PALABRA-ENCONTRADA-SW
008970     IF WKS-GEN-PATRON-LARGO > 0 AND
008980        WKS-GEN-LARGO NOT < WKS-GEN-PATRON-LARGO
008990        COMPUTE WKS-GEN-TOPE =
009000            WKS-GEN-LARGO - WKS-GEN-PATRON-LARGO + 1
009010        PERFORM PRUEBA-UNA-POSICION-SUBCADENA
009020            VARYING WKS-GEN-POS FROM 1 BY 1
009030            UNTIL WKS-GEN-POS > WKS-GEN-TOPE
009040               OR WKS-PALABRA-ENCONTRADA
009050     END-IF.
009060 BUSCA-SUBCADENA-E. EXIT.
009070*------------------------------------------------------------------
009080 PRUEBA-UNA-POSICION-SUBCADENA SECTION.
009090     IF WKS-GEN-CADENA(WKS-GEN-POS:WKS-GEN-PATRON-LARGO) =
009100        WKS-GEN-PATRON(1:WKS-GEN-PATRON-LARGO)
009110        MOVE 'S' TO WKS-PALABRA-ENCONTRADA-SW
009120     END-IF.
009130 PRUEBA-UNA-POSICION-SUBCADENA-E. EXIT.
009140*------------------------------------------------------------------
009150*   JM 22/08/1991 (CRS-013) - PROBABILIDAD DE CUPO SEGUN EL
009160*   INSTRUCTIVO: RAZON DE CUPOS LIBRES, MULTIPLICADA POR EL AVANCE
009170*   DE SEMESTRE (TOPADO EN 1) Y POR EL BONO DE MATERIA DE NUCLEO.
009180*------------------------------------------------------------------
009190 CALCULA-PROBABILIDAD-CUPO SECTION.
009200     IF CTB-CUPOS(IDX-MAT) > 0
009210        COMPUTE WKS-SEATS-RATIO ROUNDED =
009220            (CTB-CUPOS(IDX-MAT) - CTB-INSCRITOS(IDX-MAT))
009230                / CTB-CUPOS(IDX-MAT)
009240     ELSE
009250        MOVE ZERO TO WKS-SEATS-RATIO
009260     END-IF
009270     IF WKS-SEATS-RATIO NOT > ZERO
009280        MOVE 0.1 TO WKS-BASE-CUPO
009290     ELSE
009300        MOVE WKS-SEATS-RATIO TO WKS-BASE-CUPO
009310     END-IF
009320     COMPUTE WKS-SEMESTRE-MULT ROUNDED = STU-SEMESTRE-ACTUAL / 4
009330     IF WKS-SEMESTRE-MULT > 1
009340        MOVE 1 TO WKS-SEMESTRE-MULT
009350     END-IF
009360     IF WKS-ES-NUCLEO
009370        MOVE 1.5 TO WKS-NUCLEO-MULT
009380     ELSE
009390        MOVE 1.0 TO WKS-NUCLEO-MULT
009400     END-IF
009410     COMPUTE WKS-LIKELIHOOD ROUNDED =
009420         WKS-BASE-CUPO * WKS-SEMESTRE-MULT * WKS-NUCLEO-MULT
009430     IF WKS-LIKELIHOOD > 1
009440        MOVE 1 TO WKS-LIKELIHOOD
009450     END-IF.
009460 CALCULA-PROBABILIDAD-CUPO-E. EXIT.
009470*------------------------------------------------------------------
009480*   PREREQS-CUMPLIDOS VERIFICA QUE TODO PRERREQUISITO DE LA
009490*   MATERIA YA HAYA SIDO APROBADO POR EL ESTUDIANTE.
009500*------------------------------------------------------------------
009510 PREREQS-CUMPLIDOS SECTION.
009520     MOVE 'Y' TO WKS-PRERREQ-CUMPLIDO-SW
009530     IF CTB-PRERREQ-CANT > 0
009540        PERFORM VERIFICA-UN-PRERREQ
009550            VARYING IDX-PRE FROM 1 BY 1
009560            UNTIL IDX-PRE > CTB-PRERREQ-CANT
009570     END-IF.
009580 PREREQS-CUMPLIDOS-E. EXIT.
009590*------------------------------------------------------------------
009600 VERIFICA-UN-PRERREQ SECTION.
009610     IF CTB-PRE-CODIGO(IDX-PRE) = CTB-CODIGO(IDX-MAT)
009620        MOVE 'N' TO WKS-REQ-ENCONTRADO-SW
009630        IF STU-APROB-CANT > 0
009640           PERFORM BUSCA-PRERREQ-APROBADO
009650               VARYING IDX-APROB FROM 1 BY 1
009660               UNTIL IDX-APROB > STU-APROB-CANT
009670                  OR WKS-REQ-ENCONTRADO
009680        END-IF
009690        IF NOT WKS-REQ-ENCONTRADO
009700           MOVE 'N' TO WKS-PRERREQ-CUMPLIDO-SW
009710        END-IF
009720     END-IF.
009730 VERIFICA-UN-PRERREQ-E. EXIT.
009740*------------------------------------------------------------------
009750 BUSCA-PRERREQ-APROBADO SECTION.
009760     IF STU-APROB-CODIGO(IDX-APROB) = CTB-PRE-REQUIERE(IDX-PRE)
009770        MOVE 'S' TO WKS-REQ-ENCONTRADO-SW
009780     END-IF.
009790 BUSCA-PRERREQ-APROBADO-E. EXIT.
009800*------------------------------------------------------------------
009810 BUSCA-PUNTAJE-MATERIA SECTION.
009820     MOVE 'N' TO WKS-BURNOUT-EXISTE-SW
009830     MOVE ZERO TO WKS-IDX-PNT-ENC
009840     IF WKS-PNT-CANT > 0
009850        PERFORM COMPARA-PUNTAJE-MATERIA
009860            VARYING IDX-PNT FROM 1 BY 1 UNTIL IDX-PNT > WKS-PNT-CANT
009870               OR WKS-BURNOUT-EXISTE
009880     END-IF.
009890 BUSCA-PUNTAJE-MATERIA-E. EXIT.
009900*------------------------------------------------------------------
009910 COMPARA-PUNTAJE-MATERIA SECTION.
009920     IF WKS-PNT-CODIGO(IDX-PNT) = CTB-CODIGO(IDX-MAT)
009930        MOVE 'S' TO WKS-BURNOUT-EXISTE-SW
009940        SET WKS-IDX-PNT-ENC TO IDX-PNT
009950     END-IF.
009960 COMPARA-PUNTAJE-MATERIA-E. EXIT.
009970*------------------------------------------------------------------
009980*   REGLA DE NEGOCIO: UTILIDAD POSITIVA AUMENTA EL PUNTAJE DE
009990*   EMPAREJE (BAJO RIESGO); UTILIDAD NEGATIVA LO PENALIZA
010000*   PROPORCIONALMENTE (ALTO RIESGO DE AGOTAMIENTO).
010010*------------------------------------------------------------------
010020 AJUSTA-MATCH-SCORE-POR-BURNOUT SECTION.
010030     IF WKS-UTIL-O-CERO > ZERO
010040        COMPUTE WKS-MATCH-SCORE ROUNDED =
010050            WKS-MATCH-SCORE + (WKS-UTIL-O-CERO * 0.5)
010060        MOVE WKS-UTIL-O-CERO TO WKS-EDIT-DOS-DEC-SIGNO
010070        IF WKS-UTIL-O-CERO > 0.15
010080           STRING 'LOW BURNOUT RISK (UTILITY: '
010090                  WKS-EDIT-DOS-DEC-SIGNO ')'
010100               DELIMITED BY SIZE INTO WKS-RAZON-TEXTO-TMP
010110        ELSE
010120           STRING 'LOW-MODERATE BURNOUT RISK (UTILITY: '
010130                  WKS-EDIT-DOS-DEC-SIGNO ')'
010140               DELIMITED BY SIZE INTO WKS-RAZON-TEXTO-TMP
010150        END-IF
010160        PERFORM AGREGA-RAZON
010170     ELSE
010180        IF WKS-UTIL-O-CERO < ZERO
010190           COMPUTE WKS-MATCH-SCORE ROUNDED =
010200               WKS-MATCH-SCORE * (1 + WKS-UTIL-O-CERO)
010210           MOVE WKS-UTIL-O-CERO TO WKS-EDIT-DOS-DEC-SIGNO
010220           STRING 'HIGH BURNOUT RISK (UTILITY: '
010230                  WKS-EDIT-DOS-DEC-SIGNO ')'
010240               DELIMITED BY SIZE INTO WKS-RAZON-TEXTO-TMP
010250           PERFORM AGREGA-RAZON
010260        END-IF
010270     END-IF.
010280 AJUSTA-MATCH-SCORE-POR-BURNOUT-E. EXIT.
010290*------------------------------------------------------------------
010300 AGREGA-RAZON SECTION.
010310     IF WKS-RAZON-CANT < 10
010320        ADD 1 TO WKS-RAZON-CANT
010330        MOVE WKS-RAZON-TEXTO-TMP TO WKS-RAZON-TABLA(WKS-RAZON-CANT)
010340     END-IF.
010350 AGREGA-RAZON-E. EXIT.
010360*------------------------------------------------------------------
010370 ARMA-REGISTRO-ORDEN-RECOM SECTION.
010380     IF WKS-ES-NUCLEO
010390        MOVE 1 TO ORC-NUCLEO-KEY
010400     ELSE
010410        MOVE 0 TO ORC-NUCLEO-KEY
010420     END-IF
010430     COMPUTE WKS-COMPUESTO ROUNDED =
010440         (WKS-MATCH-SCORE * 0.5) + (WKS-UTIL-O-CERO * 0.3)
010450                                 + (WKS-LIKELIHOOD * 0.2)
010460     MOVE WKS-COMPUESTO           TO ORC-COMPUESTO-KEY
010470     MOVE CTB-CODIGO(IDX-MAT)     TO ORC-CODIGO
010480     MOVE CTB-NOMBRE(IDX-MAT)     TO ORC-NOMBRE
010490     MOVE WKS-MATCH-SCORE         TO ORC-MATCH-SCORE
010500     MOVE WKS-LIKELIHOOD          TO ORC-LIKELIHOOD
010510     IF WKS-BURNOUT-EXISTE
010520        MOVE 'S'                              TO ORC-TIENE-BURNOUT
010530        MOVE WKS-PNT-BURNOUT(WKS-IDX-PNT-ENC)  TO ORC-BURNOUT
010540        MOVE WKS-PNT-UTILIDAD(WKS-IDX-PNT-ENC) TO ORC-UTILIDAD
010550     ELSE
010560        MOVE 'N' TO ORC-TIENE-BURNOUT
010570        MOVE ZERO TO ORC-BURNOUT
010580        MOVE ZERO TO ORC-UTILIDAD
010590     END-IF
010600     MOVE CTB-CUPOS(IDX-MAT)      TO ORC-CUPOS
010610     MOVE CTB-INSCRITOS(IDX-MAT)  TO ORC-INSCRITOS
010620     MOVE WKS-RAZON-CANT          TO ORC-RAZON-CANT
010630     IF WKS-RAZON-CANT > 0
010640        PERFORM COPIA-UNA-RAZON-A-ORDEN
010650            VARYING WKS-IDX-RAZON FROM 1 BY 1
010660            UNTIL WKS-IDX-RAZON > WKS-RAZON-CANT
010670     END-IF.
010680 ARMA-REGISTRO-ORDEN-RECOM-E. EXIT.
010690*------------------------------------------------------------------
010700 COPIA-UNA-RAZON-A-ORDEN SECTION.
010710     MOVE WKS-RAZON-TABLA(WKS-IDX-RAZON)
010720          TO ORC-RAZON-TABLA(WKS-IDX-RAZON).
010730 COPIA-UNA-RAZON-A-ORDEN-E. EXIT.
010740*------------------------------------------------------------------
010750*   RDV 30/07/1996 (CRS-027) - LAS MATERIAS ORDENADAS SE REPARTEN
010760*   ENTRE RECOMENDADAS (LIKELIHOOD >= 0.3) Y ALTAMENTE COMPETITIVAS
010770*   (LIKELIHOOD < 0.3), CONSERVANDO EL ORDEN DE PRIORIDAD DEL SORT.
010780*------------------------------------------------------------------
010790 PROCESA-EMPAREJES-ORDENADOS SECTION.
010800     MOVE ZERO TO WKS-REC-CANT WKS-COMP-CANT
010810     MOVE 'N' TO WKS-FIN-ORDEN-SW
010820     RETURN WORKREC
010830         AT END MOVE 'S' TO WKS-FIN-ORDEN-SW
010840     END-RETURN
010850     PERFORM CLASIFICA-UN-EMPAREJE UNTIL FIN-ORDEN.
010860 PROCESA-EMPAREJES-ORDENADOS-E. EXIT.
010870*------------------------------------------------------------------
010880 CLASIFICA-UN-EMPAREJE SECTION.
010890     IF ORC-LIKELIHOOD < 0.3
010900        PERFORM AGREGA-A-COMPETIDOS
010910     ELSE
010920        PERFORM AGREGA-A-RECOMENDADOS
010930     END-IF
010940     RETURN WORKREC
010950         AT END MOVE 'S' TO WKS-FIN-ORDEN-SW
010960     END-RETURN.
010970 CLASIFICA-UN-EMPAREJE-E. EXIT.
010980*------------------------------------------------------------------
010990 AGREGA-A-RECOMENDADOS SECTION.
011000     IF WKS-REC-CANT < 100
011010        ADD 1 TO WKS-REC-CANT
011020        SET IDX-RECOM TO WKS-REC-CANT
011030        MOVE ORC-CODIGO          TO WKS-REC-CODIGO(IDX-RECOM)
011040        MOVE ORC-NOMBRE          TO WKS-REC-NOMBRE(IDX-RECOM)
011050        MOVE ORC-MATCH-SCORE     TO WKS-REC-MATCH-SCORE(IDX-RECOM)
011060        MOVE ORC-LIKELIHOOD      TO WKS-REC-LIKELIHOOD(IDX-RECOM)
011070        MOVE ORC-TIENE-BURNOUT   TO WKS-REC-TIENE-BURNOUT(IDX-RECOM)
011080        MOVE ORC-BURNOUT         TO WKS-REC-BURNOUT(IDX-RECOM)
011090        MOVE ORC-UTILIDAD        TO WKS-REC-UTILIDAD(IDX-RECOM)
011100        MOVE ORC-CUPOS           TO WKS-REC-CUPOS(IDX-RECOM)
011110        MOVE ORC-INSCRITOS       TO WKS-REC-INSCRITOS(IDX-RECOM)
011120        MOVE ORC-RAZON-CANT      TO WKS-REC-RAZON-CANT(IDX-RECOM)
011130        IF ORC-RAZON-CANT > 0
011140           PERFORM COPIA-RAZON-A-RECOM
011150               VARYING WKS-IDX-RAZON FROM 1 BY 1
011160               UNTIL WKS-IDX-RAZON > ORC-RAZON-CANT
011170        END-IF
011180     END-IF.
011190 AGREGA-A-RECOMENDADOS-E. EXIT.
011200*------------------------------------------------------------------
011210 COPIA-RAZON-A-RECOM SECTION.
011220     MOVE ORC-RAZON-TABLA(WKS-IDX-RAZON)
011230          TO WKS-REC-RAZON-TABLA(IDX-RECOM WKS-IDX-RAZON).
011240 COPIA-RAZON-A-RECOM-E. EXIT.
011250*------------------------------------------------------------------
011260 AGREGA-A-COMPETIDOS SECTION.
011270     IF WKS-COMP-CANT < 100
011280        ADD 1 TO WKS-COMP-CANT
011290        SET IDX-COMPET TO WKS-COMP-CANT
011300        MOVE ORC-CODIGO          TO WKS-COMP-CODIGO(IDX-COMPET)
011310        MOVE ORC-NOMBRE          TO WKS-COMP-NOMBRE(IDX-COMPET)
011320        MOVE ORC-MATCH-SCORE     TO WKS-COMP-MATCH-SCORE(IDX-COMPET)
011330        MOVE ORC-LIKELIHOOD      TO WKS-COMP-LIKELIHOOD(IDX-COMPET)
011340        MOVE ORC-TIENE-BURNOUT   TO
011350             WKS-COMP-TIENE-BURNOUT(IDX-COMPET)
011360        MOVE ORC-BURNOUT         TO WKS-COMP-BURNOUT(IDX-COMPET)
011370        MOVE ORC-UTILIDAD        TO WKS-COMP-UTILIDAD(IDX-COMPET)
011380        MOVE ORC-CUPOS           TO WKS-COMP-CUPOS(IDX-COMPET)
011390        MOVE ORC-INSCRITOS       TO WKS-COMP-INSCRITOS(IDX-COMPET)
011400        MOVE ORC-RAZON-CANT      TO WKS-COMP-RAZON-CANT(IDX-COMPET)
011410        IF ORC-RAZON-CANT > 0
011420           PERFORM COPIA-RAZON-A-COMPET
011430               VARYING WKS-IDX-RAZON FROM 1 BY 1
011440               UNTIL WKS-IDX-RAZON > ORC-RAZON-CANT
011450        END-IF
011460     END-IF.
011470 AGREGA-A-COMPETIDOS-E. EXIT.
011480*------------------------------------------------------------------
011490 COPIA-RAZON-A-COMPET SECTION.
011500     MOVE ORC-RAZON-TABLA(WKS-IDX-RAZON)
011510          TO WKS-COMP-RAZON-TABLA(IDX-COMPET WKS-IDX-RAZON).
011520 COPIA-RAZON-A-COMPET-E. EXIT.
011530*------------------------------------------------------------------
011540*   LCS 18/07/2001 (CRS-039) - SE USA LA VISTA DE TABLA DEL
011550*   HORARIO PARA GRABAR LAS CINCO PRIMERAS MATERIAS RECOMENDADAS
011560*   EN UN SOLO PARRAFO SUBSCRITO.
011570*------------------------------------------------------------------
011580 600-ESCRIBE-HORARIO SECTION.
011590     MOVE SPACES TO REG-HORARIO
011600     MOVE STU-NUID TO SCH-NUID-TBL
011610     IF WKS-REC-CANT > 0
011620        PERFORM ESCRIBE-UNA-MATERIA-HORARIO
011630            VARYING IDX-RECOM FROM 1 BY 1
011640            UNTIL IDX-RECOM > WKS-REC-CANT OR IDX-RECOM > 5
011650     END-IF
011660     WRITE REG-HORARIO
011670     IF NOT FS-HORARIO-OK
011680        DISPLAY 'CRS3REC-600: ERROR AL ESCRIBIR HORARIO, FS='
011690                FS-HORARIO
011700        MOVE 16 TO RETURN-CODE
011710        STOP RUN
011720     END-IF.
011730 600-ESCRIBE-HORARIO-E. EXIT.
011740*------------------------------------------------------------------
011750 ESCRIBE-UNA-MATERIA-HORARIO SECTION.
011760     MOVE ZERO TO WKS-EDIT-DOS-DEC-SIGNO
011770     IF WKS-REC-TIENE-BURNOUT(IDX-RECOM) = 'S'
011780        MOVE WKS-REC-UTILIDAD(IDX-RECOM) TO WKS-EDIT-DOS-DEC-SIGNO
011790     END-IF
011800     STRING WKS-REC-CODIGO(IDX-RECOM) ': '
011810            WKS-REC-NOMBRE(IDX-RECOM) ' (UTILITY: '
011820            WKS-EDIT-DOS-DEC-SIGNO ')'
011830         DELIMITED BY SIZE INTO SCH-MATERIA-TABLA(IDX-RECOM).
011840 ESCRIBE-UNA-MATERIA-HORARIO-E. EXIT.
011850*------------------------------------------------------------------
011860*   LCS 14/05/1993 (CRS-016) - REPORTE DE RECOMENDACIONES: PRIMERO
011870*   LAS RECOMENDADAS, LUEGO LAS ALTAMENTE COMPETITIVAS; SI NINGUNA
011880*   MATERIA CALIFICO SE IMPRIME EL MENSAJE DE SIN RESULTADOS.
011890*------------------------------------------------------------------
011900 700-IMPRIME-REPORTE SECTION.
011910     MOVE ZERO TO WKS-TOTAL-MOSTRADAS
011920     MOVE '=== ROUND 1 RECOMMENDATIONS ===' TO REG-REPORTE
011930     PERFORM ESCRIBE-LINEA-REPORTE
011940     PERFORM ARMA-FECHA-CORRIDA
011950     STRING '   RUN DATE: ' WKS-FECHA-DESPLIEGUE
011960         DELIMITED BY SIZE INTO REG-REPORTE
011970     PERFORM ESCRIBE-LINEA-REPORTE
011980     MOVE 'RECOMMENDED COURSES:' TO REG-REPORTE
011990     PERFORM ESCRIBE-LINEA-REPORTE
012000     IF WKS-REC-CANT > 0
012010        PERFORM IMPRIME-UN-RECOMENDADO
012020            VARYING IDX-RECOM FROM 1 BY 1 UNTIL IDX-RECOM > WKS-REC-CANT
012030     END-IF
012040     IF WKS-COMP-CANT > 0
012050        MOVE 'HIGHLY COMPETITIVE COURSES:' TO REG-REPORTE
012060        PERFORM ESCRIBE-LINEA-REPORTE
012070        PERFORM IMPRIME-UN-COMPETIDO
012080            VARYING IDX-COMPET FROM 1 BY 1
012090            UNTIL IDX-COMPET > WKS-COMP-CANT
012100     END-IF
012110     IF WKS-TOTAL-MOSTRADAS = 0
012120        MOVE 'NO NEW COURSES FOUND MATCHING YOUR IMMEDIATE CRITERIA.'
012130             TO REG-REPORTE
012140        PERFORM ESCRIBE-LINEA-REPORTE
012150     END-IF.
012160 700-IMPRIME-REPORTE-E. EXIT.
012170*------------------------------------------------------------------
012180*   LCS 14/09/2003 (CRS-042) - FECHA DE CORRIDA PARA EL ENCABEZADO
012190*   DEL REPORTE.  EL SIGLO SE ARMA FIJO EN 20 (VER CRSWK01).
012200*------------------------------------------------------------------
012210 ARMA-FECHA-CORRIDA SECTION.
012220     ACCEPT WKS-FECHA-SISTEMA FROM DATE
012230     MOVE WKS-DIA-CORRIDA TO WKS-DIA-D
012240     MOVE WKS-MES-CORRIDA TO WKS-MES-D
012250     COMPUTE WKS-ANIO-D = 2000 + WKS-ANIO-CORRIDA.
012260 ARMA-FECHA-CORRIDA-E. EXIT.
012270*------------------------------------------------------------------
012280 ESCRIBE-LINEA-REPORTE SECTION.
012290     WRITE REG-REPORTE
012300     IF NOT FS-REPORTE-OK
012310        DISPLAY 'CRS3REC-700: ERROR AL ESCRIBIR REPORTE, FS='
012320                FS-REPORTE
012330        MOVE 16 TO RETURN-CODE
012340        STOP RUN
012350     END-IF.
012360 ESCRIBE-LINEA-REPORTE-E. EXIT.
012370*------------------------------------------------------------------
012380 IMPRIME-UN-RECOMENDADO SECTION.
012390     ADD 1 TO WKS-TOTAL-MOSTRADAS
012400     MOVE IDX-RECOM TO WKS-EDIT-RANGO
012410     STRING WKS-EDIT-RANGO '. ' WKS-REC-CODIGO(IDX-RECOM) ': '
012420            WKS-REC-NOMBRE(IDX-RECOM)
012430         DELIMITED BY SIZE INTO REG-REPORTE
012440     PERFORM ESCRIBE-LINEA-REPORTE
012450     COMPUTE WKS-EDIT-PORCENTAJE ROUNDED =
012460         WKS-REC-MATCH-SCORE(IDX-RECOM) * 100
012470     STRING '   MATCH SCORE: ' WKS-EDIT-PORCENTAJE '%'
012480         DELIMITED BY SIZE INTO REG-REPORTE
012490     PERFORM ESCRIBE-LINEA-REPORTE
012500     MOVE WKS-REC-CUPOS(IDX-RECOM)        TO WKS-CUPOS-EVAL
012510     MOVE WKS-REC-INSCRITOS(IDX-RECOM)    TO WKS-INSCRITOS-EVAL
012520     MOVE WKS-REC-BURNOUT(IDX-RECOM)      TO WKS-BURNOUT-EVAL
012530     MOVE WKS-REC-TIENE-BURNOUT(IDX-RECOM) TO WKS-TIENE-BURNOUT-EVAL
012540     IF WKS-TIENE-BURNOUT-EVAL = 'S'
012550        MOVE WKS-REC-BURNOUT(IDX-RECOM) TO WKS-EDIT-DOS-DEC
012560        STRING '   BURNOUT RISK: ' WKS-EDIT-DOS-DEC
012570            DELIMITED BY SIZE INTO REG-REPORTE
012580        PERFORM ESCRIBE-LINEA-REPORTE
012590        MOVE WKS-REC-UTILIDAD(IDX-RECOM) TO WKS-EDIT-DOS-DEC-SIGNO
012600        STRING '   ACADEMIC UTILITY: ' WKS-EDIT-DOS-DEC-SIGNO
012610            DELIMITED BY SIZE INTO REG-REPORTE
012620        PERFORM ESCRIBE-LINEA-REPORTE
012630        PERFORM DETERMINA-ESTADO-BURNOUT
012640        STRING '   ' WKS-TEXTO-ESTADO-BURNOUT
012650            DELIMITED BY SIZE INTO REG-REPORTE
012660        PERFORM ESCRIBE-LINEA-REPORTE
012670     END-IF
012680     MOVE '   REASONS FOR RECOMMENDATION:' TO REG-REPORTE
012690     PERFORM ESCRIBE-LINEA-REPORTE
012700     IF WKS-REC-RAZON-CANT(IDX-RECOM) > 0
012710        PERFORM IMPRIME-UNA-RAZON-RECOM
012720            VARYING WKS-IDX-RAZON FROM 1 BY 1
012730            UNTIL WKS-IDX-RAZON > WKS-REC-RAZON-CANT(IDX-RECOM)
012740     END-IF
012750     PERFORM DETERMINA-ESTADO-CUPO
012760*    RDV 11/02/2002 (CRS-041) - SE AGREGAN LOS CUPOS RESTANTES.
012770     IF WKS-CUPOS-EVAL > WKS-INSCRITOS-EVAL
012780        COMPUTE WKS-RESTANTES-EVAL = WKS-CUPOS-EVAL -
012790            WKS-INSCRITOS-EVAL
012800     ELSE
012810        MOVE ZERO TO WKS-RESTANTES-EVAL
012820     END-IF
012830     STRING '   CURRENT STATUS: ' WKS-RESTANTES-EVAL
012840            ' SEATS REMAINING (' WKS-REC-INSCRITOS(IDX-RECOM)
012850            '/' WKS-REC-CUPOS(IDX-RECOM) ' FILLED)'
012860         DELIMITED BY SIZE INTO REG-REPORTE
012870     PERFORM ESCRIBE-LINEA-REPORTE
012880     STRING '   ' WKS-TEXTO-ESTADO-CUPO
012890         DELIMITED BY SIZE INTO REG-REPORTE
012900     PERFORM ESCRIBE-LINEA-REPORTE
012910     IF WKS-REC-CUPOS(IDX-RECOM) > WKS-REC-INSCRITOS(IDX-RECOM)
012920        COMPUTE WKS-EDIT-PORCENTAJE ROUNDED =
012930            WKS-REC-LIKELIHOOD(IDX-RECOM) * 100
012940        STRING '   ENROLLMENT LIKELIHOOD: ' WKS-EDIT-PORCENTAJE '%'
012950            DELIMITED BY SIZE INTO REG-REPORTE
012960        PERFORM ESCRIBE-LINEA-REPORTE
012970     END-IF.
012980 IMPRIME-UN-RECOMENDADO-E. EXIT.
012990*------------------------------------------------------------------
013000*    LCS 14/07/2005 (CRS-050) - EL FORMATO DE LA LINEA DE RAZON SE
013010*    AJUSTA A TRES ESPACIOS Y ASTERISCO, SEGUN EL INSTRUCTIVO DE
013020*    REPORTES DEL PROYECTO.
013030 IMPRIME-UNA-RAZON-RECOM SECTION.
013040     STRING '   * '
013050            WKS-REC-RAZON-TABLA(IDX-RECOM WKS-IDX-RAZON)
013060         DELIMITED BY SIZE INTO REG-REPORTE
013070     PERFORM ESCRIBE-LINEA-REPORTE.
013080 IMPRIME-UNA-RAZON-RECOM-E. EXIT.
013090*------------------------------------------------------------------
013100 IMPRIME-UN-COMPETIDO SECTION.
013110     ADD 1 TO WKS-TOTAL-MOSTRADAS
013120     MOVE IDX-COMPET TO WKS-EDIT-RANGO
013130     STRING WKS-EDIT-RANGO '. ' WKS-COMP-CODIGO(IDX-COMPET) ': '
013140            WKS-COMP-NOMBRE(IDX-COMPET)
013150         DELIMITED BY SIZE INTO REG-REPORTE
013160     PERFORM ESCRIBE-LINEA-REPORTE
013170     COMPUTE WKS-EDIT-PORCENTAJE ROUNDED =
013180         WKS-COMP-MATCH-SCORE(IDX-COMPET) * 100
013190     STRING '   MATCH SCORE: ' WKS-EDIT-PORCENTAJE '%'
013200         DELIMITED BY SIZE INTO REG-REPORTE
013210     PERFORM ESCRIBE-LINEA-REPORTE
013220     MOVE WKS-COMP-CUPOS(IDX-COMPET)        TO WKS-CUPOS-EVAL
013230     MOVE WKS-COMP-INSCRITOS(IDX-COMPET)    TO WKS-INSCRITOS-EVAL
013240     MOVE WKS-COMP-BURNOUT(IDX-COMPET)      TO WKS-BURNOUT-EVAL
013250     MOVE WKS-COMP-TIENE-BURNOUT(IDX-COMPET) TO WKS-TIENE-BURNOUT-EVAL
013260     IF WKS-TIENE-BURNOUT-EVAL = 'S'
013270        MOVE WKS-COMP-BURNOUT(IDX-COMPET) TO WKS-EDIT-DOS-DEC
013280        STRING '   BURNOUT RISK: ' WKS-EDIT-DOS-DEC
013290            DELIMITED BY SIZE INTO REG-REPORTE
013300        PERFORM ESCRIBE-LINEA-REPORTE
013310        MOVE WKS-COMP-UTILIDAD(IDX-COMPET) TO WKS-EDIT-DOS-DEC-SIGNO
013320        STRING '   ACADEMIC UTILITY: ' WKS-EDIT-DOS-DEC-SIGNO
013330            DELIMITED BY SIZE INTO REG-REPORTE
013340        PERFORM ESCRIBE-LINEA-REPORTE
013350        PERFORM DETERMINA-ESTADO-BURNOUT
013360        STRING '   ' WKS-TEXTO-ESTADO-BURNOUT
013370            DELIMITED BY SIZE INTO REG-REPORTE
013380        PERFORM ESCRIBE-LINEA-REPORTE
013390     END-IF
013400     MOVE '   REASONS FOR RECOMMENDATION:' TO REG-REPORTE
013410     PERFORM ESCRIBE-LINEA-REPORTE
013420     IF WKS-COMP-RAZON-CANT(IDX-COMPET) > 0
013430        PERFORM IMPRIME-UNA-RAZON-COMPET
013440            VARYING WKS-IDX-RAZON FROM 1 BY 1
013450            UNTIL WKS-IDX-RAZON > WKS-COMP-RAZON-CANT(IDX-COMPET)
013460     END-IF
013470     PERFORM DETERMINA-ESTADO-CUPO
013480*    RDV 11/02/2002 (CRS-041) - SE AGREGAN LOS CUPOS RESTANTES.
013490     IF WKS-CUPOS-EVAL > WKS-INSCRITOS-EVAL
013500        COMPUTE WKS-RESTANTES-EVAL = WKS-CUPOS-EVAL -
013510            WKS-INSCRITOS-EVAL
013520     ELSE
013530        MOVE ZERO TO WKS-RESTANTES-EVAL
013540     END-IF
013550     STRING '   CURRENT STATUS: ' WKS-RESTANTES-EVAL
013560            ' SEATS REMAINING (' WKS-COMP-INSCRITOS(IDX-COMPET)
013570            '/' WKS-COMP-CUPOS(IDX-COMPET) ' FILLED)'
013580         DELIMITED BY SIZE INTO REG-REPORTE
013590     PERFORM ESCRIBE-LINEA-REPORTE
013600     STRING '   ' WKS-TEXTO-ESTADO-CUPO
013610         DELIMITED BY SIZE INTO REG-REPORTE
013620     PERFORM ESCRIBE-LINEA-REPORTE
013630     MOVE '   NOTE: THIS COURSE HAS HIGH DEMAND FOR YOUR PROFILE.'
013640          TO REG-REPORTE
013650     PERFORM ESCRIBE-LINEA-REPORTE
013660     IF WKS-COMP-CUPOS(IDX-COMPET) NOT > WKS-COMP-INSCRITOS(IDX-COMPET)
013670        MOVE '   TIP: CHECK AGAIN NEXT SEMESTER WHEN IT IS LESS FULL.'
013680             TO REG-REPORTE
013690     ELSE
013700        MOVE '   TIP: REGISTER IMMEDIATELY IF YOU WANT THIS COURSE.'
013710             TO REG-REPORTE
013720     END-IF
013730     PERFORM ESCRIBE-LINEA-REPORTE.
013740 IMPRIME-UN-COMPETIDO-E. EXIT.
013750*------------------------------------------------------------------
013760*    LCS 14/07/2005 (CRS-050) - MISMO AJUSTE DE FORMATO QUE EN
013770*    IMPRIME-UNA-RAZON-RECOM.
013780 IMPRIME-UNA-RAZON-COMPET SECTION.
013790     STRING '   * '
013800            WKS-COMP-RAZON-TABLA(IDX-COMPET WKS-IDX-RAZON)
013810         DELIMITED BY SIZE INTO REG-REPORTE
013820     PERFORM ESCRIBE-LINEA-REPORTE.
013830 IMPRIME-UNA-RAZON-COMPET-E. EXIT.
013840*------------------------------------------------------------------
013850*   DETERMINA-ESTADO-CUPO/DETERMINA-ESTADO-BURNOUT CLASIFICAN EL
013860*   ESTADO DE UNA MATERIA SEGUN LOS CAMPOS DE EVALUACION QUE EL
013870*   LLAMADOR LLENA ANTES DE INVOCARLAS (LCS, CRS-016).
013880*------------------------------------------------------------------
013890 DETERMINA-ESTADO-CUPO SECTION.
013900     IF WKS-CUPOS-EVAL NOT > ZERO OR WKS-INSCRITOS-EVAL NOT > ZERO
013910        MOVE 'ENROLLMENT STATUS: NOT AVAILABLE' TO
013920             WKS-TEXTO-ESTADO-CUPO
013930     ELSE
013940        COMPUTE WKS-RATIO-CUPO ROUNDED =
013950            WKS-INSCRITOS-EVAL / WKS-CUPOS-EVAL
013960        EVALUATE TRUE
013970            WHEN WKS-RATIO-CUPO NOT < 1.00
013980                MOVE 'FULL - VERY DIFFICULT TO ENROLL'
013990                     TO WKS-TEXTO-ESTADO-CUPO
014000            WHEN WKS-RATIO-CUPO NOT < 0.90
014010                MOVE
014020                'LIMITED SEATS (>90% FULL) - ENROLL IMMEDIATELY'
014030                     TO WKS-TEXTO-ESTADO-CUPO
014040            WHEN WKS-RATIO-CUPO NOT < 0.75
014050                MOVE 'FILLING QUICKLY (>75% FULL) - ENROLL SOON'
014060                     TO WKS-TEXTO-ESTADO-CUPO
014070            WHEN OTHER
014080                MOVE 'GOOD AVAILABILITY' TO WKS-TEXTO-ESTADO-CUPO
014090        END-EVALUATE
014100     END-IF.
014110 DETERMINA-ESTADO-CUPO-E. EXIT.
014120*------------------------------------------------------------------
014130 DETERMINA-ESTADO-BURNOUT SECTION.
014140     IF WKS-TIENE-BURNOUT-EVAL NOT = 'S'
014150        MOVE 'BURNOUT STATUS: NOT AVAILABLE'
014160             TO WKS-TEXTO-ESTADO-BURNOUT
014170     ELSE
014180        EVALUATE TRUE
014190            WHEN WKS-BURNOUT-EVAL > 0.8
014200                MOVE 'HIGH BURNOUT RISK' TO WKS-TEXTO-ESTADO-BURNOUT
014210            WHEN WKS-BURNOUT-EVAL > 0.6
014220                MOVE 'MODERATE-HIGH BURNOUT RISK'
014230                     TO WKS-TEXTO-ESTADO-BURNOUT
014240            WHEN WKS-BURNOUT-EVAL > 0.4
014250                MOVE 'MODERATE BURNOUT RISK'
014260                     TO WKS-TEXTO-ESTADO-BURNOUT
014270            WHEN OTHER
014280                MOVE 'LOW BURNOUT RISK' TO WKS-TEXTO-ESTADO-BURNOUT
014290        END-EVALUATE
014300     END-IF.
014310 DETERMINA-ESTADO-BURNOUT-E. EXIT.
014320*------------------------------------------------------------------
014325*    JM 22/06/2005 (CRS-049) - 800-RESUMEN-CONSOLA/900-CERRAR-
014326*    ARCHIVOS PASAN A PARRAFO NUMERADO SENCILLO (SIN SECTION) Y
014327*    SE ENLAZAN CON PERFORM...THRU DESDE 000-MAIN; EL MENSAJE DE
014328*    DEPURACION SE RESUELVE CON GO TO, AL ESTILO DE SIEMPRE DEL
014329*    SITIO PARA ESTE TIPO DE BIFURCACION DE FIN DE CORRIDA.
014330 800-RESUMEN-CONSOLA.
014340     DISPLAY 'CRS3REC: COURSE-MATCHER TERMINADO.'
014350     DISPLAY 'CURSOS RECOMENDADOS: ' WKS-REC-CANT
014360     DISPLAY 'CURSOS ALTAMENTE COMPETITIVOS: ' WKS-COMP-CANT
014370     IF WKS-DEPURACION-ACTIVA
014380        GO TO 800-IMPRIME-DEPURACION
014390     END-IF.
014395 800-FIN-DEPURACION.
014396     GO TO 900-CERRAR-ARCHIVOS.
014397 800-IMPRIME-DEPURACION.
014398     DISPLAY 'CRS3REC-800: UPSI-0 ACTIVO - FIN EN MODO DEPURACION'.
014410*------------------------------------------------------------------
014420 900-CERRAR-ARCHIVOS.
014430     CLOSE CATALOGO ESTUDIANTE HORARIO REPORTE.
014440 900-CERRAR-ARCHIVOS-E. EXIT.
