000010******************************************************************
000020*    CRSCTB01  --  TABLAS DE CATALOGO EN MEMORIA (CATALOG-LOADER)*
000030*    CONSTRUIDAS POR LA SECCION CARGA-CATALOGO A PARTIR DEL      *
000040*    MAESTRO REG-CATALOGO (CRSCAT01).  COMPARTIDA VIA COPY POR   *
000050*    LOS TRES PASOS DEL SISTEMA (CRS1BRN, CRS2UTL, CRS3REC).     *
000060*    LAS TABLAS HIJAS (RESULTADOS, PRERREQUISITOS, COREQUISITOS, *
000070*    REQUISITOS) SE OBTIENEN EXPLOTANDO LOS CAMPOS DE LISTA      *
000080*    SEPARADOS POR COMA DEL MAESTRO.                             *
000090*------------------------------------------------------------------
000100* FECHA       : 03/02/2024                 PROGRAMADOR : EDRD(PEDR)
000110*   COPIA ORIGINAL PARA EL PROYECTO CRS - VER BITACORA EN CRS1BRN
000120******************************************************************
000130 01  WKS-TABLAS-CATALOGO.
000140*------------------------------------------------------------------
000150*        TABLA PRINCIPAL DE MATERIAS  (UNA POR CURSO)
000160*------------------------------------------------------------------
000170     03  CTB-MATERIAS-CANT           PIC 9(03) COMP.
000180     03  CTB-MATERIAS-TABLA OCCURS 300 TIMES
000190                             INDEXED BY IDX-MAT.
000200         05  CTB-CODIGO               PIC X(08).
000210         05  CTB-NOMBRE               PIC X(40).
000220         05  CTB-HORAS-SEMANA         PIC 9(03)V9(02).
000230         05  CTB-NUM-TAREAS           PIC 9(03).
000240         05  CTB-HORAS-POR-TAREA      PIC 9(03)V9(02).
000250         05  CTB-PESO-TAREAS          PIC 9(01)V9(03).
000260         05  CTB-PROMEDIO-TAREAS      PIC 9(03)V9(02).
000270         05  CTB-PESO-PROYECTO        PIC 9(01)V9(03).
000280         05  CTB-PROMEDIO-PROYECTO    PIC 9(03)V9(02).
000290         05  CTB-NUM-EXAMENES         PIC 9(03).
000300         05  CTB-PROMEDIO-EXAMEN      PIC 9(03)V9(02).
000310         05  CTB-PESO-EXAMEN          PIC 9(01)V9(03).
000320         05  CTB-PROMEDIO-FINAL       PIC 9(03)V9(02).
000330         05  CTB-CUPOS                PIC 9(04).
000340         05  CTB-INSCRITOS            PIC 9(04).
000350         05  CTB-PRERREQUISITO        PIC X(08).
000360         05  CTB-CORREQUISITO         PIC X(08).
000370*------------------------------------------------------------------
000380*        TABLA HIJA DE RESULTADOS DE APRENDIZAJE (OUTCOMES)
000390*------------------------------------------------------------------
000400     03  CTB-RESULTADOS-CANT         PIC 9(04) COMP.
000410     03  CTB-RESULTADOS-TABLA OCCURS 3000 TIMES
000420                             INDEXED BY IDX-RES.
000430         05  CTB-RES-CODIGO           PIC X(08).
000440         05  CTB-RES-PALABRA          PIC X(40).
000450*------------------------------------------------------------------
000460*        TABLA HIJA DE PRERREQUISITOS Y CORREQUISITOS
000470*------------------------------------------------------------------
000480     03  CTB-PRERREQ-CANT            PIC 9(03) COMP.
000490     03  CTB-PRERREQ-TABLA OCCURS 300 TIMES
000500                             INDEXED BY IDX-PRE.
000510         05  CTB-PRE-CODIGO           PIC X(08).
000520         05  CTB-PRE-REQUIERE         PIC X(08).
000530     03  CTB-CORREQ-CANT             PIC 9(03) COMP.
000540     03  CTB-CORREQ-TABLA OCCURS 300 TIMES
000550                             INDEXED BY IDX-CORE.
000560         05  CTB-CORE-CODIGO          PIC X(08).
000570         05  CTB-CORE-REQUIERE        PIC X(08).
000580*------------------------------------------------------------------
000590*        TABLA HIJA DE REQUISITOS DE DESTREZA (PROG./MATEMATICA)
000600*------------------------------------------------------------------
000610     03  CTB-DESTREZA-CANT           PIC 9(04) COMP.
000620     03  CTB-DESTREZA-TABLA OCCURS 3000 TIMES
000630                             INDEXED BY IDX-DES.
000640         05  CTB-DES-CODIGO           PIC X(08).
000650         05  CTB-DES-NOMBRE           PIC X(25).
000660         05  CTB-DES-TIPO             PIC X(01).
000670             88  CTB-DES-ES-PROGRAMACION    VALUE 'P'.
000680             88  CTB-DES-ES-MATEMATICA      VALUE 'M'.
000690     03  FILLER                      PIC X(10).
