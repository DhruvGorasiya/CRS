000010******************************************************************
000020*    CRSSTU01  --  LAYOUT DEL REGISTRO DE ESTUDIANTE (NUID)      *
000030*    UN REGISTRO POR ESTUDIANTE.  CONTIENE LAS TABLAS DE         *
000040*    EXPERIENCIA EN PROGRAMACION Y MATEMATICA, LOS CURSOS YA     *
000050*    APROBADOS CON SUS NOTAS PROPIAS, LOS REQUISITOS DE NUCLEO   *
000060*    DEL PROGRAMA Y LOS INTERESES DESEADOS.                      *
000070*------------------------------------------------------------------
000080* FECHA       : 03/02/2024                 PROGRAMADOR : EDRD(PEDR)
000090*   COPIA ORIGINAL PARA EL PROYECTO CRS - VER BITACORA EN CRS1BRN
000100******************************************************************
000110 01  REG-ESTUDIANTE.
000120     03  STU-NUID                    PIC X(09).
000130     03  STU-EXPER-PROGRAMACION.
000140         05  STU-EXPR-PROG-CANT      PIC 9(02).
000150         05  STU-EXPR-PROG-TABLA OCCURS 20 TIMES
000160                                 INDEXED BY IDX-EXPR-PROG.
000170             07  STU-EXPR-PROG-NOMBRE    PIC X(20).
000180             07  STU-EXPR-PROG-NIVEL     PIC 9(01).
000190     03  STU-EXPER-MATEMATICA.
000200         05  STU-EXPR-MATE-CANT      PIC 9(02).
000210         05  STU-EXPR-MATE-TABLA OCCURS 20 TIMES
000220                                 INDEXED BY IDX-EXPR-MATE.
000230             07  STU-EXPR-MATE-NOMBRE    PIC X(25).
000240             07  STU-EXPR-MATE-NIVEL     PIC 9(01).
000250     03  STU-CURSOS-APROBADOS.
000260         05  STU-APROB-CANT          PIC 9(02).
000270         05  STU-APROB-TABLA OCCURS 50 TIMES
000280                                 INDEXED BY IDX-APROB.
000290             07  STU-APROB-CODIGO        PIC X(08).
000300             07  STU-APROB-TIENE-NOTAS   PIC X(01).
000310                 88  STU-APROB-CON-NOTAS-PROPIAS  VALUE 'Y'.
000320                 88  STU-APROB-SIN-NOTAS-PROPIAS  VALUE 'N'.
000330             07  STU-APROB-PROM-TAREAS   PIC 9(03)V9(02).
000340             07  STU-APROB-PROM-EXAMEN   PIC 9(03)V9(02).
000350             07  STU-APROB-PROM-PROYECTO PIC 9(03)V9(02).
000360     03  STU-NUCLEO-PROGRAMA.
000370         05  STU-NUCLEO-CANT         PIC 9(02).
000380         05  STU-NUCLEO-TABLA OCCURS 10 TIMES
000390                                 INDEXED BY IDX-NUCLEO.
000400             07  STU-NUCLEO-CODIGO       PIC X(08).
000410     03  STU-RESULTADOS-DESEADOS     PIC X(120).
000420     03  STU-SEMESTRE-ACTUAL         PIC 9(02).
000430     03  FILLER                      PIC X(30).
