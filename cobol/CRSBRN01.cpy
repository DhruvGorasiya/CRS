000010******************************************************************
000020*    CRSBRN01  --  LAYOUT DEL ARCHIVO DE PUNTAJES DE BURNOUT     *
000030*    SALIDA DEL PASO 1 (CRS1BRN), ACTUALIZADO EN EL PASO 2       *
000040*    (CRS2UTL) Y LEIDO EN EL PASO 3 (CRS3REC).  ORDENADO         *
000050*    ASCENDENTE POR BRN-PUNTAJE-BURNOUT.                         *
000060*------------------------------------------------------------------
000070* FECHA       : 03/02/2024                 PROGRAMADOR : EDRD(PEDR)
000080*   COPIA ORIGINAL PARA EL PROYECTO CRS - VER BITACORA EN CRS1BRN
000090******************************************************************
000100 01  REG-PUNTAJE-BURNOUT.
000110     03  BRN-CODIGO-MATERIA          PIC X(08).
000120     03  BRN-NOMBRE-MATERIA          PIC X(40).
000130     03  BRN-PUNTAJE-BURNOUT         PIC 9(01)V9(03).
000140     03  BRN-PRERREQ-CUMPLIDO        PIC X(01).
000150         88  BRN-PRERREQ-OK              VALUE 'Y'.
000160         88  BRN-PRERREQ-PENDIENTE        VALUE 'N'.
000170     03  BRN-UTILIDAD                PIC S9(01)V9(04).
000180     03  FILLER                      PIC X(20).
000190*------------------------------------------------------------------
000200*   VISTA ALTERNA DE LA UTILIDAD EN SIGNO-MAGNITUD SEPARADOS, PARA
000210*   LAS RUTINAS DE DESPLIEGUE EN CONSOLA Y REPORTE (CRS2UTL/CRS3REC)
000220*------------------------------------------------------------------
000230 01  REG-PUNTAJE-BURNOUT-ALT REDEFINES REG-PUNTAJE-BURNOUT.
000240     03  FILLER                      PIC X(53).
000250     03  BRA-UTILIDAD-SIGNO          PIC X(01).
000260     03  BRA-UTILIDAD-VALOR          PIC 9(04).
000270     03  FILLER                      PIC X(20).
