000010******************************************************************
000020*    CRSCAT01  --  LAYOUT DEL MAESTRO DE CATALOGO DE CURSOS      *
000030*    UN REGISTRO POR CADA MATERIA (SUBJECT) OFRECIDA EN EL       *
000040*    PERIODO.  USADO COMO FD EN LOS TRES PASOS DEL SISTEMA CRS   *
000050*    (CRS1BRN, CRS2UTL, CRS3REC) VIA COPY CRSCAT01.              *
000060*------------------------------------------------------------------
000070* FECHA       : 03/02/2024                 PROGRAMADOR : EDRD(PEDR)
000080*   COPIA ORIGINAL PARA EL PROYECTO CRS - VER BITACORA EN CRS1BRN
000090******************************************************************
000100 01  REG-CATALOGO.
000110     03  CAT-CODIGO-MATERIA          PIC X(08).
000120     03  CAT-NOMBRE-MATERIA          PIC X(40).
000130     03  CAT-RESULTADOS-CURSO        PIC X(120).
000140     03  CAT-HORAS-SEMANA            PIC 9(03)V9(02).
000150     03  CAT-NUM-TAREAS              PIC 9(03).
000160     03  CAT-HORAS-POR-TAREA         PIC 9(03)V9(02).
000170     03  CAT-PESO-TAREAS             PIC 9(01)V9(03).
000180     03  CAT-PROMEDIO-TAREAS         PIC 9(03)V9(02).
000190     03  CAT-PESO-PROYECTO           PIC 9(01)V9(03).
000200     03  CAT-PROMEDIO-PROYECTO       PIC 9(03)V9(02).
000210     03  CAT-NUM-EXAMENES            PIC 9(03).
000220     03  CAT-PROMEDIO-EXAMEN         PIC 9(03)V9(02).
000230     03  CAT-PESO-EXAMEN             PIC 9(01)V9(03).
000240     03  CAT-PROMEDIO-FINAL          PIC 9(03)V9(02).
000250     03  CAT-CUPOS                   PIC 9(04).
000260     03  CAT-INSCRITOS               PIC 9(04).
000270     03  CAT-REQUISITOS-CURSO.
000280         05  CAT-PRERREQUISITO       PIC X(08).
000290         05  CAT-CORREQUISITO        PIC X(08).
000300     03  CAT-REQUISITOS-PROGRAMACION PIC X(60).
000310     03  CAT-REQUISITOS-MATEMATICA   PIC X(60).
000320     03  FILLER                      PIC X(40).
000330*------------------------------------------------------------------
000340*   VISTA ALTERNA DE PRERREQUISITO/CORREQUISITO COMO TABLA DE DOS
000350*   POSICIONES, USADA POR LAS RUTINAS DE RECORRIDO GENERICO DE
000360*   ENLACES DE MATERIA (VER CARGA-PRERREQ-DE-MATERIA).
000370*------------------------------------------------------------------
000380 01  REG-CATALOGO-ENLACES REDEFINES REG-CATALOGO.
000390     03  FILLER                      PIC X(224).
000400     03  CAT-ENLACE-TABLA OCCURS 2 TIMES
000410                             PIC X(08).
000420     03  FILLER                      PIC X(160).
