000010******************************************************************
000020*    CRSSCH01  --  LAYOUT DEL ARCHIVO DE HORARIO RECOMENDADO     *
000030*    SALIDA DEL PASO 3 (CRS3REC).  UN REGISTRO POR ESTUDIANTE    *
000040*    CON LAS CINCO MATERIAS DE MAYOR PRIORIDAD.                  *
000050*------------------------------------------------------------------
000060* FECHA       : 03/02/2024                 PROGRAMADOR : EDRD(PEDR)
000070*   COPIA ORIGINAL PARA EL PROYECTO CRS - VER BITACORA EN CRS1BRN
000080******************************************************************
000090 01  REG-HORARIO.
000100     03  SCH-NUID                    PIC X(09).
000110     03  SCH-MATERIA-1                PIC X(70).
000120     03  SCH-MATERIA-2                PIC X(70).
000130     03  SCH-MATERIA-3                PIC X(70).
000140     03  SCH-MATERIA-4                PIC X(70).
000150     03  SCH-MATERIA-5                PIC X(70).
000160     03  FILLER                       PIC X(41).
000170*------------------------------------------------------------------
000180*   LCS 18/07/2001 (CRS-039) - VISTA EN TABLA DE LAS CINCO MATERIAS
000190*   DEL HORARIO, PARA QUE ESCRIBE-HORARIO (CRS3REC) LAS LLENE CON
000200*   UN SOLO PARRAFO SUBSCRITO EN VEZ DE CINCO MOVES INDEPENDIENTES.
000210*------------------------------------------------------------------
000220 01  REG-HORARIO-TABLA REDEFINES REG-HORARIO.
000230     03  SCH-NUID-TBL                PIC X(09).
000240     03  SCH-MATERIA-TABLA OCCURS 5 TIMES
000250                             PIC X(70).
000260     03  FILLER                      PIC X(41).
