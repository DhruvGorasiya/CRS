000010******************************************************************
000020*    FECHA       : 02/09/1989      PROGRAMADOR : E. RAMIREZ (PEDR)
000030*    APLICACION  : CRS - RECOMENDADOR DE CURSOS POR ESTUDIANTE
000040*    PROGRAMA    : CRS2UTL
000050*    TIPO        : BATCH
000060*    DESCRIPCION : SEGUNDO PASO DEL SISTEMA CRS.  LEE EL ARCHIVO
000070*                  DE PUNTAJES QUE DEJO CRS1BRN Y LE CALCULA, A
000080*                  CADA MATERIA, EL INDICE DE UTILIDAD ACADEMICA
000090*                  (ALINEACION DE RESULTADOS DESEADOS POR EL
000100*                  ESTUDIANTE MENOS PENALIZACION POR PRERREQUISITO
000110*                  Y MENOS RIESGO DE AGOTAMIENTO), REESCRIBIENDO
000120*                  EL ARCHIVO DE PUNTAJES CON ESE CAMPO LLENO.
000130*    ARCHIVOS    : CATALOGO (ENTRADA), ESTUDIANTE (ENTRADA),
000140*                  PUNTAJES (ENTRADA), PUNTAJESNUEVO (SALIDA)
000150*    ACCION(ES)  : CARGA, CALCULA, REESCRIBE
000160*    PROGRAMA(S) : NINGUNO (BATCH AUTOCONTENIDO)
000170*    INSTALADO   : 02/09/1989               BPM/RATIONAL: CRS-002
000180*------------------------------------------------------------------
000190*    BITACORA DE CAMBIOS
000200*------------------------------------------------------------------
000210*    FECHA       PROG.  TICKET     DESCRIPCION
000220*    ----------  -----  ---------  --------------------------------
000230*    02/09/1989  PEDR   CRS-002    VERSION ORIGINAL DEL PASO 2.
000240*    14/02/1990  PEDR   CRS-005    SE AGREGA EL INDICE DE JACCARD
000250*                                  ENTRE RESULTADOS DESEADOS Y LOS
000260*                                  RESULTADOS DE LA MATERIA.
000270*    03/12/1991  JM     CRS-012    LA PENALIZACION DE PRERREQUISITO
000280*                                  SE TOMA DEL PROPIO ARCHIVO DE
000290*                                  PUNTAJES EN VEZ DE RECALCULARLA.
000300*    19/04/1993  LCS    CRS-015    RESUMEN DE CONSOLA CON EL TOTAL
000310*                                  DE MATERIAS RECALCULADAS.
000320*    02/12/1994  PEDR   CRS-020    AJUSTE DE FORMULA DE UTILIDAD
000330*                                  SEGUN EL NUEVO INSTRUCTIVO.
000340*    16/06/1997  RDV    CRS-028    EL ARCHIVO DE SALIDA SE ESCRIBE
000350*                                  SIEMPRE COMPLETO AUNQUE NO HAYA
000360*                                  COINCIDENCIA DE RESULTADOS.
000370*    22/01/1999  JM     CRS-033    Y2K: SE CONFIRMA QUE ESTE PASO
000380*                                  NO MANEJA CAMPOS DE FECHA AAAA.
000390*    09/08/2002  LCS    CRS-040    SE AGREGA VALIDACION DE ARCHIVO
000400*                                  DE PUNTAJES VACIO SIN TRONAR.
000405*    30/06/2005  LCS    CRS-048    WKS-TOTAL-RECALCULADAS PASA DE
000406*                                  GRUPO DE UN SOLO CAMPO A NIVEL
000407*                                  77, SEGUN EL ESTANDAR DE CODIGO.
000410******************************************************************
000420 IDENTIFICATION DIVISION.
000430 PROGRAM-ID. CRS2UTL.
000440 AUTHOR. E. RAMIREZ (PEDR).
000450 INSTALLATION. DEPARTAMENTO DE SISTEMAS.
000460 DATE-WRITTEN. 02/09/1989.
000470 DATE-COMPILED.
000480 SECURITY. USO INTERNO - NO DISTRIBUIR FUERA DE SISTEMAS.
000490******************************************************************
000500 ENVIRONMENT DIVISION.
000510 CONFIGURATION SECTION.
000520 SOURCE-COMPUTER. IBM-370.
000530 OBJECT-COMPUTER. IBM-370.
000540 SPECIAL-NAMES.
000550     C01 IS TOP-OF-FORM
000560     CLASS CLASE-CODIGO IS 'A' THRU 'Z', '0' THRU '9'
000570     UPSI-0 ON STATUS IS WKS-DEPURACION-ACTIVA
000580            OFF STATUS IS WKS-DEPURACION-INACTIVA.
000590 INPUT-OUTPUT SECTION.
000600 FILE-CONTROL.
000610     SELECT CATALOGO
000620         ASSIGN TO CATALOGO
000630         ORGANIZATION IS LINE SEQUENTIAL
000640         FILE STATUS IS FS-CATALOGO.
000650     SELECT ESTUDIANTE
000660         ASSIGN TO ESTUDIANTE
000670         ORGANIZATION IS LINE SEQUENTIAL
000680         FILE STATUS IS FS-ESTUDIANTE.
000690     SELECT PUNTAJES
000700         ASSIGN TO PUNTAJES
000710         ORGANIZATION IS LINE SEQUENTIAL
000720         FILE STATUS IS FS-PUNTAJES.
000730     SELECT PUNTAJESNUEVO
000740         ASSIGN TO PUNTAJESNUEVO
000750         ORGANIZATION IS LINE SEQUENTIAL
000760         FILE STATUS IS FS-PUNTAJESNUEVO.
000770******************************************************************
000780 DATA DIVISION.
000790 FILE SECTION.
000800 FD  CATALOGO
000810     LABEL RECORDS ARE STANDARD
000820     RECORDING MODE IS F.
000830     COPY CRSCAT01.
000840 FD  ESTUDIANTE
000850     LABEL RECORDS ARE STANDARD
000860     RECORDING MODE IS F.
000870     COPY CRSSTU01.
000880 FD  PUNTAJES
000890     LABEL RECORDS ARE STANDARD
000900     RECORDING MODE IS F.
000910     COPY CRSBRN01.
000920 FD  PUNTAJESNUEVO
000930     LABEL RECORDS ARE STANDARD
000940     RECORDING MODE IS F.
000950     COPY CRSBRN01
000960         REPLACING ==REG-PUNTAJE-BURNOUT-ALT== BY
000970                      ==REG-PUNTAJE-NUEVO-ALT==,
000980                   ==REG-PUNTAJE-BURNOUT== BY ==REG-PUNTAJE-NUEVO==,
000990                   ==BRN-CODIGO-MATERIA== BY ==BRO-CODIGO-MATERIA==,
001000                   ==BRN-NOMBRE-MATERIA== BY ==BRO-NOMBRE-MATERIA==,
001010                   ==BRN-PUNTAJE-BURNOUT== BY
001020                      ==BRO-PUNTAJE-BURNOUT==,
001030                   ==BRN-PRERREQ-CUMPLIDO== BY
001040                      ==BRO-PRERREQ-CUMPLIDO==,
001050                   ==BRN-PRERREQ-OK== BY ==BRO-PRERREQ-OK==,
001060                   ==BRN-PRERREQ-PENDIENTE== BY
001070                      ==BRO-PRERREQ-PENDIENTE==,
001080                   ==BRN-UTILIDAD== BY ==BRO-UTILIDAD==,
001090                   ==BRA-UTILIDAD-SIGNO== BY ==BRP-UTILIDAD-SIGNO==,
001100                   ==BRA-UTILIDAD-VALOR== BY ==BRP-UTILIDAD-VALOR==.
001110******************************************************************
001120 WORKING-STORAGE SECTION.
001130     COPY CRSCTB01.
001140     COPY CRSWK01.
001150*------------------------------------------------------------------
001160 01  WKS-STATUS-ARCHIVOS.
001170     03  FS-CATALOGO                  PIC 9(02) VALUE ZERO.
001180         88  FS-CATALOGO-OK               VALUE 00.
001190     03  FS-ESTUDIANTE                PIC 9(02) VALUE ZERO.
001200         88  FS-ESTUDIANTE-OK             VALUE 00.
001210     03  FS-PUNTAJES                  PIC 9(02) VALUE ZERO.
001220         88  FS-PUNTAJES-OK               VALUE 00.
001230         88  FS-PUNTAJES-EOF              VALUE 10.
001240     03  FS-PUNTAJESNUEVO              PIC 9(02) VALUE ZERO.
001250         88  FS-PUNTAJESNUEVO-OK           VALUE 00.
001260     03  FILLER                        PIC X(04).
001270*------------------------------------------------------------------
001280 01  WKS-INDICADORES.
001290     03  WKS-FIN-CATALOGO-SW          PIC X(01) VALUE 'N'.
001300         88  FIN-CATALOGO                 VALUE 'S'.
001310     03  WKS-FIN-PUNTAJES-SW          PIC X(01) VALUE 'N'.
001320         88  FIN-PUNTAJES                 VALUE 'S'.
001330     03  WKS-TOKEN-COINCIDE-SW        PIC X(01) VALUE 'N'.
001340         88  WKS-TOKEN-COINCIDE           VALUE 'S'.
001350     03  FILLER                       PIC X(05).
001360*------------------------------------------------------------------
001370*   TABLA DE PALABRAS DE LOS RESULTADOS DESEADOS DEL ESTUDIANTE,
001380*   EXPLOTADA UNA SOLA VEZ AL INICIO.  CADA PALABRA LLEVA SU PROPIO
001390*   INDICADOR DE "YA EMPAREJADA" PARA QUE EL INDICE DE JACCARD NO
001400*   CUENTE DOS VECES LA MISMA PALABRA DEL ESTUDIANTE.
001410*------------------------------------------------------------------
001420 01  WKS-TOKENS-ESTUDIANTE.
001430     03  WKS-TOK-EST-CANT             PIC 9(02) COMP.
001440     03  WKS-TOK-EST-TABLA OCCURS 30 TIMES
001450                             INDEXED BY IDX-TOK-EST.
001460         05  WKS-TOK-EST-PALABRA       PIC X(40).
001470         05  WKS-TOK-EST-USADO         PIC X(01).
001480             88  WKS-TOKEN-USADO           VALUE 'S'.
001490             88  WKS-TOKEN-LIBRE           VALUE 'N'.
001500     03  FILLER                        PIC X(10).
001510*------------------------------------------------------------------
001520 01  WKS-CALCULO-UTILIDAD.
001530     03  WKS-INTERSECCION             PIC 9(02) COMP.
001540     03  WKS-UNION-CURSO              PIC 9(02) COMP.
001550     03  WKS-UNION-TOTAL              PIC 9(02) COMP.
001560     03  WKS-OAS                      PIC 9(01)V9(06).
001570     03  WKS-PENALIZACION-PRERREQ     PIC 9(01).
001580     03  WKS-UTILIDAD                 PIC S9(01)V9(04).
001590     03  FILLER                       PIC X(10).
001600*------------------------------------------------------------------
001605*    LCS 30/06/2005 (CRS-048) - CONTADOR DE RESUMEN PROMOVIDO A
001608*    NIVEL 77 (NO FORMA PARTE DE NINGUN REGISTRO).
001610 77  WKS-TOTAL-RECALCULADAS           PIC 9(05) COMP VALUE ZERO.
001640******************************************************************
001650 PROCEDURE DIVISION.
001660******************************************************************
001670 000-MAIN SECTION.
001680     PERFORM 100-ABRIR-ARCHIVOS
001690     PERFORM 200-CARGA-CATALOGO
001700     PERFORM 300-CARGA-ESTUDIANTE
001710     PERFORM 350-CARGA-TOKENS-ESTUDIANTE
001720     PERFORM 400-PROCESA-PUNTAJES
001730     PERFORM 600-RESUMEN-CONSOLA
001740     PERFORM 900-CERRAR-ARCHIVOS
001750     STOP RUN.
001760 000-MAIN-E. EXIT.
001770*------------------------------------------------------------------
001780 100-ABRIR-ARCHIVOS SECTION.
001790     OPEN INPUT CATALOGO
001800     IF NOT FS-CATALOGO-OK
001810        DISPLAY 'CRS2UTL-100: ERROR AL ABRIR CATALOGO, FS='
001820                FS-CATALOGO
001830        MOVE 16 TO RETURN-CODE
001840        STOP RUN
001850     END-IF
001860     OPEN INPUT ESTUDIANTE
001870     IF NOT FS-ESTUDIANTE-OK
001880        DISPLAY 'CRS2UTL-100: ERROR AL ABRIR ESTUDIANTE, FS='
001890                FS-ESTUDIANTE
001900        MOVE 16 TO RETURN-CODE
001910        STOP RUN
001920     END-IF
001930     OPEN INPUT PUNTAJES
001940     IF NOT FS-PUNTAJES-OK
001950        DISPLAY 'CRS2UTL-100: ERROR AL ABRIR PUNTAJES, FS='
001960                FS-PUNTAJES
001970        MOVE 16 TO RETURN-CODE
001980        STOP RUN
001990     END-IF
002000     OPEN OUTPUT PUNTAJESNUEVO
002010     IF NOT FS-PUNTAJESNUEVO-OK
002020        DISPLAY 'CRS2UTL-100: ERROR AL ABRIR PUNTAJESNUEVO, FS='
002030                FS-PUNTAJESNUEVO
002040        MOVE 16 TO RETURN-CODE
002050        STOP RUN
002060     END-IF.
002070 100-ABRIR-ARCHIVOS-E. EXIT.
002080*------------------------------------------------------------------
002090*   ESTE PASO SOLO NECESITA, DE TODA LA TABLA DE CATALOGO, LOS
002100*   RESULTADOS DE APRENDIZAJE DE CADA MATERIA (PARA EL INDICE DE
002110*   JACCARD).  NO SE CARGAN PRERREQUISITOS NI DESTREZAS PORQUE
002120*   ESE DATO YA VIENE RESUELTO EN EL ARCHIVO DE PUNTAJES.
002130*------------------------------------------------------------------
002140 200-CARGA-CATALOGO SECTION.
002150     MOVE ZERO TO CTB-MATERIAS-CANT CTB-RESULTADOS-CANT
002160     READ CATALOGO
002170         AT END MOVE 'S' TO WKS-FIN-CATALOGO-SW
002180     END-READ
002190     PERFORM CARGA-UNA-MATERIA UNTIL FIN-CATALOGO.
002200 200-CARGA-CATALOGO-E. EXIT.
002210*------------------------------------------------------------------
002220 CARGA-UNA-MATERIA SECTION.
002230     ADD 1 TO CTB-MATERIAS-CANT
002240     SET IDX-MAT TO CTB-MATERIAS-CANT
002250     MOVE CAT-CODIGO-MATERIA   TO CTB-CODIGO(IDX-MAT)
002260     PERFORM CARGA-RESULTADOS-DE-MATERIA
002270     READ CATALOGO
002280         AT END MOVE 'S' TO WKS-FIN-CATALOGO-SW
002290     END-READ.
002300 CARGA-UNA-MATERIA-E. EXIT.
002310*------------------------------------------------------------------
002320 CARGA-RESULTADOS-DE-MATERIA SECTION.
002330     MOVE CAT-RESULTADOS-CURSO TO WKS-EXP-CADENA
002340     MOVE 1 TO WKS-EXP-PUNTERO
002350     MOVE 'N' TO WKS-EXP-FIN-SW
002360     PERFORM EXPLOTA-SIGUIENTE-TOKEN
002370     PERFORM AGREGA-TOKEN-RESULTADO UNTIL WKS-EXP-TERMINADO.
002380 CARGA-RESULTADOS-DE-MATERIA-E. EXIT.
002390*------------------------------------------------------------------
002400 AGREGA-TOKEN-RESULTADO SECTION.
002410     IF WKS-EXP-TOKEN NOT = SPACES
002420        ADD 1 TO CTB-RESULTADOS-CANT
002430        SET IDX-RES TO CTB-RESULTADOS-CANT
002440        MOVE CTB-CODIGO(IDX-MAT)   TO CTB-RES-CODIGO(IDX-RES)
002450        MOVE WKS-EXP-TOKEN         TO CTB-RES-PALABRA(IDX-RES)
002460     END-IF
002470     PERFORM EXPLOTA-SIGUIENTE-TOKEN.
002480 AGREGA-TOKEN-RESULTADO-E. EXIT.
002490*------------------------------------------------------------------
002500 EXPLOTA-SIGUIENTE-TOKEN SECTION.
002510     IF WKS-EXP-PUNTERO > LENGTH OF WKS-EXP-CADENA
002520        MOVE SPACES TO WKS-EXP-TOKEN
002530        MOVE 'S' TO WKS-EXP-FIN-SW
002540     ELSE
002550        UNSTRING WKS-EXP-CADENA DELIMITED BY ','
002560            INTO WKS-EXP-TOKEN
002570            WITH POINTER WKS-EXP-PUNTERO
002580        END-UNSTRING
002590        PERFORM RECORTA-ESPACIOS-TOKEN
002600     END-IF.
002610 EXPLOTA-SIGUIENTE-TOKEN-E. EXIT.
002620*------------------------------------------------------------------
002630 RECORTA-ESPACIOS-TOKEN SECTION.
002640     MOVE ZERO TO WKS-EXP-ESPACIOS
002650     INSPECT WKS-EXP-TOKEN TALLYING WKS-EXP-ESPACIOS
002660             FOR LEADING SPACE
002670     IF WKS-EXP-ESPACIOS > 0
002680        MOVE WKS-EXP-TOKEN TO WKS-EXP-TOKEN-TMP
002690        MOVE SPACES TO WKS-EXP-TOKEN
002700        MOVE WKS-EXP-TOKEN-TMP(WKS-EXP-ESPACIOS + 1:)
002710             TO WKS-EXP-TOKEN
002720     END-IF.
002730 RECORTA-ESPACIOS-TOKEN-E. EXIT.
002740*------------------------------------------------------------------
002750 300-CARGA-ESTUDIANTE SECTION.
002760     READ ESTUDIANTE
002770         AT END
002780            DISPLAY 'CRS2UTL-300: ARCHIVO DE ESTUDIANTE VACIO'
002790            MOVE 20 TO RETURN-CODE
002800            PERFORM 900-CERRAR-ARCHIVOS
002810            STOP RUN
002820     END-READ.
002830 300-CARGA-ESTUDIANTE-E. EXIT.
002840*------------------------------------------------------------------
002850*   PEDR 14/02/1990 (CRS-005) - LOS RESULTADOS DESEADOS SE
002860*   EXPLOTAN UNA SOLA VEZ; CADA MATERIA COMPARA CONTRA ESTA MISMA
002870*   TABLA EN VEZ DE VOLVER A PARTIR EL CAMPO CADA VEZ.
002880*------------------------------------------------------------------
002890 350-CARGA-TOKENS-ESTUDIANTE SECTION.
002900     MOVE ZERO TO WKS-TOK-EST-CANT
002910     MOVE STU-RESULTADOS-DESEADOS TO WKS-EXP-CADENA
002920     MOVE 1 TO WKS-EXP-PUNTERO
002930     MOVE 'N' TO WKS-EXP-FIN-SW
002940     PERFORM EXPLOTA-SIGUIENTE-TOKEN
002950     PERFORM AGREGA-TOKEN-ESTUDIANTE UNTIL WKS-EXP-TERMINADO.
002960 350-CARGA-TOKENS-ESTUDIANTE-E. EXIT.
002970*------------------------------------------------------------------
002980 AGREGA-TOKEN-ESTUDIANTE SECTION.
002990     IF WKS-EXP-TOKEN NOT = SPACES
003000        ADD 1 TO WKS-TOK-EST-CANT
003010        SET IDX-TOK-EST TO WKS-TOK-EST-CANT
003020        MOVE WKS-EXP-TOKEN TO WKS-TOK-EST-PALABRA(IDX-TOK-EST)
003030        MOVE 'N'           TO WKS-TOK-EST-USADO(IDX-TOK-EST)
003040     END-IF
003050     PERFORM EXPLOTA-SIGUIENTE-TOKEN.
003060 AGREGA-TOKEN-ESTUDIANTE-E. EXIT.
003070*------------------------------------------------------------------
003080*   LCS 09/08/2002 (CRS-040) - SI EL ARCHIVO DE PUNTAJES VIENE
003090*   VACIO SE ESCRIBE EL NUEVO ARCHIVO TAMBIEN VACIO, SIN TRONAR.
003100*------------------------------------------------------------------
003110 400-PROCESA-PUNTAJES SECTION.
003120     READ PUNTAJES
003130         AT END MOVE 'S' TO WKS-FIN-PUNTAJES-SW
003140     END-READ
003150     PERFORM PROCESA-UN-PUNTAJE UNTIL FIN-PUNTAJES.
003160 400-PROCESA-PUNTAJES-E. EXIT.
003170*------------------------------------------------------------------
003180 PROCESA-UN-PUNTAJE SECTION.
003190     PERFORM CALCULA-OAS
003200     IF BRN-PRERREQ-PENDIENTE
003210        MOVE 1 TO WKS-PENALIZACION-PRERREQ
003220     ELSE
003230        MOVE ZERO TO WKS-PENALIZACION-PRERREQ
003240     END-IF
003250     COMPUTE WKS-UTILIDAD ROUNDED =
003260         (0.5 * WKS-OAS)
003270       + (0.5 * (1 - BRN-PUNTAJE-BURNOUT))
003280       - (0.5 * WKS-PENALIZACION-PRERREQ)
003290     MOVE BRN-CODIGO-MATERIA       TO BRO-CODIGO-MATERIA
003300     MOVE BRN-NOMBRE-MATERIA       TO BRO-NOMBRE-MATERIA
003310     MOVE BRN-PUNTAJE-BURNOUT      TO BRO-PUNTAJE-BURNOUT
003320     MOVE BRN-PRERREQ-CUMPLIDO     TO BRO-PRERREQ-CUMPLIDO
003330     MOVE WKS-UTILIDAD             TO BRO-UTILIDAD
003340     WRITE REG-PUNTAJE-NUEVO
003350     IF NOT FS-PUNTAJESNUEVO-OK
003360        DISPLAY 'CRS2UTL-400: ERROR AL ESCRIBIR PUNTAJESNUEVO, FS='
003370                FS-PUNTAJESNUEVO
003380        MOVE 16 TO RETURN-CODE
003390        STOP RUN
003400     END-IF
003410     ADD 1 TO WKS-TOTAL-RECALCULADAS
003420     READ PUNTAJES
003430         AT END MOVE 'S' TO WKS-FIN-PUNTAJES-SW
003440     END-READ.
003450 PROCESA-UN-PUNTAJE-E. EXIT.
003460*------------------------------------------------------------------
003470*   OAS = JACCARD(RESULTADOS DESEADOS DEL ESTUDIANTE, RESULTADOS
003480*   DE LA MATERIA) = INTERSECCION / UNION; 0 SI ALGUN LADO ESTA
003490*   VACIO.
003500*------------------------------------------------------------------
003510 CALCULA-OAS SECTION.
003520     MOVE ZERO TO WKS-INTERSECCION WKS-UNION-CURSO
003530     IF WKS-TOK-EST-CANT > 0
003540        PERFORM LIMPIA-UN-USADO
003550            VARYING IDX-TOK-EST FROM 1 BY 1
003560            UNTIL IDX-TOK-EST > WKS-TOK-EST-CANT
003570     END-IF
003580     IF CTB-RESULTADOS-CANT > 0
003590        PERFORM EVALUA-UN-RESULTADO-CURSO
003600            VARYING IDX-RES FROM 1 BY 1
003610            UNTIL IDX-RES > CTB-RESULTADOS-CANT
003620     END-IF
003630     COMPUTE WKS-UNION-TOTAL =
003640         WKS-TOK-EST-CANT + WKS-UNION-CURSO - WKS-INTERSECCION
003650     IF WKS-TOK-EST-CANT = 0 OR WKS-UNION-CURSO = 0
003660        MOVE ZERO TO WKS-OAS
003670     ELSE
003680        COMPUTE WKS-OAS ROUNDED =
003690            WKS-INTERSECCION / WKS-UNION-TOTAL
003700     END-IF.
003710 CALCULA-OAS-E. EXIT.
003720*------------------------------------------------------------------
003730 LIMPIA-UN-USADO SECTION.
003740     MOVE 'N' TO WKS-TOK-EST-USADO(IDX-TOK-EST).
003750 LIMPIA-UN-USADO-E. EXIT.
003760*------------------------------------------------------------------
003770 EVALUA-UN-RESULTADO-CURSO SECTION.
003780     IF CTB-RES-CODIGO(IDX-RES) = BRN-CODIGO-MATERIA
003790        ADD 1 TO WKS-UNION-CURSO
003800        MOVE 'N' TO WKS-TOKEN-COINCIDE-SW
003810        IF WKS-TOK-EST-CANT > 0
003820           PERFORM BUSCA-TOKEN-ESTUDIANTE
003830               VARYING IDX-TOK-EST FROM 1 BY 1
003840               UNTIL IDX-TOK-EST > WKS-TOK-EST-CANT
003850                  OR WKS-TOKEN-COINCIDE
003860        END-IF
003870     END-IF.
003880 EVALUA-UN-RESULTADO-CURSO-E. EXIT.
003890*------------------------------------------------------------------
003900 BUSCA-TOKEN-ESTUDIANTE SECTION.
003910     IF WKS-TOKEN-LIBRE(IDX-TOK-EST) AND
003920        WKS-TOK-EST-PALABRA(IDX-TOK-EST) = CTB-RES-PALABRA(IDX-RES)
003930        MOVE 'S' TO WKS-TOK-EST-USADO(IDX-TOK-EST)
003940        MOVE 'S' TO WKS-TOKEN-COINCIDE-SW
003950        ADD 1 TO WKS-INTERSECCION
003960     END-IF.
003970 BUSCA-TOKEN-ESTUDIANTE-E. EXIT.
003980*------------------------------------------------------------------
003990*   LCS 19/04/1993 (CRS-015) - RESUMEN DE CONSOLA PARA EL OPERADOR.
004000*------------------------------------------------------------------
004010 600-RESUMEN-CONSOLA SECTION.
004020     DISPLAY 'CRS2UTL: UTILITY-CALC TERMINADO.'
004030     DISPLAY 'TOTAL DE MATERIAS RECALCULADAS: '
004040             WKS-TOTAL-RECALCULADAS
004050     IF WKS-DEPURACION-ACTIVA
004060        DISPLAY 'CRS2UTL-600: UPSI-0 ACTIVO - FIN EN MODO DEPURACION'
004070     END-IF.
004080 600-RESUMEN-CONSOLA-E. EXIT.
004090*------------------------------------------------------------------
004100 900-CERRAR-ARCHIVOS SECTION.
004110     CLOSE CATALOGO ESTUDIANTE PUNTAJES PUNTAJESNUEVO.
004120 900-CERRAR-ARCHIVOS-E. EXIT.
