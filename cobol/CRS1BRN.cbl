000010******************************************************************
000020*    FECHA       : 14/06/1989      PROGRAMADOR : E. RAMIREZ (PEDR)
000030*    APLICACION  : CRS - RECOMENDADOR DE CURSOS POR ESTUDIANTE
000040*    PROGRAMA    : CRS1BRN
000050*    TIPO        : BATCH
000060*    DESCRIPCION : PRIMER PASO DEL SISTEMA CRS.  LEE EL CATALOGO
000070*                  DE MATERIAS Y EL PERFIL DE UN ESTUDIANTE Y
000080*                  CALCULA, PARA CADA MATERIA AUN NO APROBADA, EL
000090*                  PUNTAJE DE AGOTAMIENTO (BURNOUT) QUE TENDRIA EL
000100*                  ESTUDIANTE SI LA TOMARA ESTE PERIODO.  DEJA EL
000110*                  RESULTADO ORDENADO ASCENDENTE EN EL ARCHIVO DE
000120*                  PUNTAJES PARA QUE CRS2UTL LE AGREGUE LA UTILI-
000130*                  DAD EN EL SEGUNDO PASO.
000140*    ARCHIVOS    : CATALOGO (ENTRADA), ESTUDIANTE (ENTRADA),
000150*                  PUNTAJES (SALIDA), SORTWK1 (TRABAJO DEL SORT)
000160*    ACCION(ES)  : CARGA, CALCULA, ORDENA, ESCRIBE
000170*    PROGRAMA(S) : NINGUNO (BATCH AUTOCONTENIDO)
000180*    INSTALADO   : 14/06/1989               BPM/RATIONAL: CRS-001
000190*------------------------------------------------------------------
000200*    BITACORA DE CAMBIOS
000210*------------------------------------------------------------------
000220*    FECHA       PROG.  TICKET     DESCRIPCION
000230*    ----------  -----  ---------  --------------------------------
000240*    14/06/1989  PEDR   CRS-001    VERSION ORIGINAL DEL PASO 1.
000250*    02/02/1990  PEDR   CRS-004    SE AGREGA EL FACTOR DE DESAJUSTE
000260*                                  DE DESTREZAS (M') A LA FORMULA.
000270*    19/09/1991  JM     CRS-011    CORRIGE EL MAXIMO DE HORAS (H)
000280*                                  CUANDO EL CATALOGO VIENE VACIO.
000290*    07/03/1993  LCS    CRS-014    SE AGREGA RESUMEN DE CONSOLA CON
000300*                                  LAS 5 MATERIAS DE MENOR BURNOUT.
000310*    23/11/1994  PEDR   CRS-019    AJUSTE DE PESOS EN P' SEGUN EL
000320*                                  NUEVO INSTRUCTIVO ACADEMICO.
000330*    11/05/1996  RDV    CRS-026    VALIDACION DE CAMPOS NUMERICOS
000340*                                  DEL CATALOGO ANTES DE CALCULAR.
000350*    30/10/1998  JM     CRS-031    PREPARACION PARA EL CAMBIO DE
000360*                                  SIGLO - SIN CAMPOS DE FECHA AAAA
000370*                                  EN ESTE PROGRAMA, SOLO REVISION.
000380*    14/01/1999  PEDR   CRS-032    Y2K: SE REVISA WKS-FECHA-CORRIDA
000390*                                  DE CRSWK01 Y SE CONFIRMA QUE EL
000400*                                  AAAA DE DESPLIEGUE QUEDA FIJO.
000410*    05/06/2001  LCS    CRS-038    SE AGREGA PRERREQS-CUMPLIDOS A
000420*                                  LA SALIDA DE PUNTAJES.
000430*    17/02/2004  RDV    CRS-044    SE AGREGA EL SWITCH UPSI-0 PARA
000440*                                  DEPURACION EN CONSOLA.
000445*    22/06/2005  JM     CRS-047    WKS-TOTAL-PROCESADAS PASA DE
000446*                                  GRUPO DE UN SOLO CAMPO A NIVEL
000447*                                  77, SEGUN EL ESTANDAR DE CODIGO.
000450******************************************************************
000460 IDENTIFICATION DIVISION.
000470 PROGRAM-ID. CRS1BRN.
000480 AUTHOR. E. RAMIREZ (PEDR).
000490 INSTALLATION. DEPARTAMENTO DE SISTEMAS.
000500 DATE-WRITTEN. 14/06/1989.
000510 DATE-COMPILED.
000520 SECURITY. USO INTERNO - NO DISTRIBUIR FUERA DE SISTEMAS.
000530******************************************************************
000540 ENVIRONMENT DIVISION.
000550 CONFIGURATION SECTION.
000560 SOURCE-COMPUTER. IBM-370.
000570 OBJECT-COMPUTER. IBM-370.
000580 SPECIAL-NAMES.
000590     C01 IS TOP-OF-FORM
000600     CLASS CLASE-CODIGO IS 'A' THRU 'Z', '0' THRU '9'
000610     UPSI-0 ON STATUS IS WKS-DEPURACION-ACTIVA
000620            OFF STATUS IS WKS-DEPURACION-INACTIVA.
000630 INPUT-OUTPUT SECTION.
000640 FILE-CONTROL.
000650     SELECT CATALOGO
000660         ASSIGN TO CATALOGO
000670         ORGANIZATION IS LINE SEQUENTIAL
000680         FILE STATUS IS FS-CATALOGO.
000690     SELECT ESTUDIANTE
000700         ASSIGN TO ESTUDIANTE
000710         ORGANIZATION IS LINE SEQUENTIAL
000720         FILE STATUS IS FS-ESTUDIANTE.
000730     SELECT PUNTAJES
000740         ASSIGN TO PUNTAJES
000750         ORGANIZATION IS LINE SEQUENTIAL
000760         FILE STATUS IS FS-PUNTAJES.
000770     SELECT WORKFILE
000780         ASSIGN TO SORTWK1.
000790******************************************************************
000800 DATA DIVISION.
000810 FILE SECTION.
000820 FD  CATALOGO
000830     LABEL RECORDS ARE STANDARD
000840     RECORDING MODE IS F.
000850     COPY CRSCAT01.
000860 FD  ESTUDIANTE
000870     LABEL RECORDS ARE STANDARD
000880     RECORDING MODE IS F.
000890     COPY CRSSTU01.
000900 FD  PUNTAJES
000910     LABEL RECORDS ARE STANDARD
000920     RECORDING MODE IS F.
000930     COPY CRSBRN01.
000940*------------------------------------------------------------------
000950*   REGISTRO DE TRABAJO DEL SORT.  SE LIBERA (RELEASE) UN REGISTRO
000960*   POR MATERIA NO APROBADA, CON LA LLAVE DE BURNOUT AL FRENTE, Y
000970*   SE DEVUELVE (RETURN) YA ORDENADO ASCENDENTE PARA GRABAR.
000980*------------------------------------------------------------------
000990 SD  WORKFILE.
001000 01  REG-ORDEN.
001010     03  ORD-PUNTAJE-KEY             PIC 9(01)V9(03).
001020     03  ORD-CODIGO                  PIC X(08).
001030     03  ORD-NOMBRE                  PIC X(40).
001040     03  ORD-PRERREQ-CUMPLIDO        PIC X(01).
001050     03  ORD-UTILIDAD                PIC S9(01)V9(04).
001060     03  FILLER                      PIC X(20).
001070 01  REG-ORDEN-ALFA REDEFINES REG-ORDEN.
001080     03  ORA-LLAVE-TEXTO             PIC X(04).
001090     03  ORA-CODIGO                  PIC X(08).
001100     03  ORA-NOMBRE                  PIC X(40).
001110     03  FILLER                      PIC X(26).
001120******************************************************************
001130 WORKING-STORAGE SECTION.
001140     COPY CRSCTB01.
001150     COPY CRSWK01.
001160*------------------------------------------------------------------
001170 01  WKS-STATUS-ARCHIVOS.
001180     03  FS-CATALOGO                 PIC 9(02) VALUE ZERO.
001190         88  FS-CATALOGO-OK               VALUE 00.
001200     03  FS-ESTUDIANTE                PIC 9(02) VALUE ZERO.
001210         88  FS-ESTUDIANTE-OK             VALUE 00.
001220     03  FS-PUNTAJES                  PIC 9(02) VALUE ZERO.
001230         88  FS-PUNTAJES-OK               VALUE 00.
001240     03  FILLER                       PIC X(04).
001250*------------------------------------------------------------------
001260 01  WKS-INDICADORES.
001270     03  WKS-FIN-CATALOGO-SW          PIC X(01) VALUE 'N'.
001280         88  FIN-CATALOGO                 VALUE 'S'.
001290     03  WKS-FIN-ORDEN-SW             PIC X(01) VALUE 'N'.
001300         88  FIN-ORDEN                    VALUE 'S'.
001310     03  WKS-YA-APROBADA-SW           PIC X(01) VALUE 'N'.
001320         88  WKS-YA-APROBADA              VALUE 'S'.
001330     03  WKS-PRERREQ-CUMPLIDO-SW      PIC X(01) VALUE 'Y'.
001340         88  WKS-PRERREQ-OK                VALUE 'Y'.
001350     03  WKS-DESTREZA-SW              PIC X(01) VALUE 'N'.
001360         88  WKS-DESTREZA-ENCONTRADA      VALUE 'S'.
001370     03  WKS-NOTAS-SW                 PIC X(01) VALUE 'N'.
001380         88  WKS-NOTAS-ENCONTRADAS        VALUE 'S'.
001390     03  FILLER                       PIC X(04).
001400*------------------------------------------------------------------
001410 01  WKS-NORMALIZACION.
001420     03  WKS-H-MAXIMO                 PIC 9(05)V9(02) VALUE ZERO.
001430     03  WKS-A-MAXIMO                 PIC 9(07)V9(03) VALUE ZERO.
001440     03  WKS-P-MAXIMO                 PIC 9(05)V9(03) VALUE ZERO.
001450     03  WKS-E-MAXIMO                 PIC 9(07)V9(03) VALUE ZERO.
001460     03  FILLER                       PIC X(09).
001470*------------------------------------------------------------------
001480 01  WKS-CALCULO-BURNOUT.
001490     03  WKS-VALOR-A                  PIC 9(07)V9(03).
001500     03  WKS-VALOR-P                  PIC 9(05)V9(03).
001510     03  WKS-VALOR-E                  PIC 9(07)V9(03).
001520     03  WKS-FACTOR-CARGA             PIC S9(03)V9(06).
001530     03  WKS-FACTOR-DESAJUSTE         PIC S9(03)V9(06).
001540     03  WKS-FACTOR-ESTRES            PIC S9(03)V9(06).
001550     03  WKS-P-PRIMA                  PIC S9(03)V9(06).
001560     03  WKS-P-FINAL                  PIC S9(03)V9(06).
001570     03  WKS-TERMINOS-M               PIC 9(03) COMP.
001580     03  WKS-SUMA-TERMINOS-M          PIC S9(03)V9(06).
001590     03  WKS-SUMA-PESOS               PIC S9(03)V9(06).
001600     03  WKS-SUMA-PONDERADA           PIC S9(03)V9(06).
001610     03  WKS-PROFICIENCIA             PIC 9(01)V9(06).
001620     03  WKS-NIVEL-ENCONTRADO         PIC 9(01).
001630     03  WKS-GA                       PIC 9(03)V9(02).
001640     03  WKS-GE                       PIC 9(03)V9(02).
001650     03  WKS-GP                       PIC 9(03)V9(02).
001660     03  FILLER                       PIC X(10).
001670*------------------------------------------------------------------
001680 01  WKS-TOP5-LISTA.
001690     03  WKS-TOP5-ENTRADA OCCURS 5 TIMES
001700                             INDEXED BY IDX-TOP5.
001710         05  WKS-TOP5-CODIGO          PIC X(08).
001720         05  WKS-TOP5-NOMBRE          PIC X(40).
001730         05  WKS-TOP5-PUNTAJE         PIC 9(01)V9(03).
001740     03  FILLER                       PIC X(10).
001750*------------------------------------------------------------------
001750*    JM 22/06/2005 (CRS-047) - CONTADOR DE RESUMEN PROMOVIDO A
001755*    NIVEL 77 (NO FORMA PARTE DE NINGUN REGISTRO).
001760 77  WKS-TOTAL-PROCESADAS             PIC 9(05) COMP VALUE ZERO.
001790******************************************************************
001800 PROCEDURE DIVISION.
001810******************************************************************
001820 000-MAIN SECTION.
001830     PERFORM 100-ABRIR-ARCHIVOS
001840     PERFORM 200-CARGA-CATALOGO
001850     PERFORM 300-CARGA-ESTUDIANTE
001860     PERFORM 400-CALCULA-MAXIMOS
001870     PERFORM 500-CALCULA-Y-ORDENA-BURNOUT
001880     PERFORM 600-RESUMEN-CONSOLA
001890     PERFORM 900-CERRAR-ARCHIVOS
001900     STOP RUN.
001910 000-MAIN-E. EXIT.
001920*------------------------------------------------------------------
001930 100-ABRIR-ARCHIVOS SECTION.
001940     OPEN INPUT CATALOGO
001950     IF NOT FS-CATALOGO-OK
001960        DISPLAY 'CRS1BRN-100: ERROR AL ABRIR CATALOGO, FS='
001970                FS-CATALOGO
001980        MOVE 16 TO RETURN-CODE
001990        STOP RUN
002000     END-IF
002010     OPEN INPUT ESTUDIANTE
002020     IF NOT FS-ESTUDIANTE-OK
002030        DISPLAY 'CRS1BRN-100: ERROR AL ABRIR ESTUDIANTE, FS='
002040                FS-ESTUDIANTE
002050        MOVE 16 TO RETURN-CODE
002060        STOP RUN
002070     END-IF
002080     OPEN OUTPUT PUNTAJES
002090     IF NOT FS-PUNTAJES-OK
002100        DISPLAY 'CRS1BRN-100: ERROR AL ABRIR PUNTAJES, FS='
002110                FS-PUNTAJES
002120        MOVE 16 TO RETURN-CODE
002130        STOP RUN
002140     END-IF.
002150 100-ABRIR-ARCHIVOS-E. EXIT.
002160*------------------------------------------------------------------
002170*   200-CARGA-CATALOGO Y SUS SUBRUTINAS CONSTRUYEN LAS TABLAS DE
002180*   CRSCTB01 A PARTIR DEL MAESTRO DE CATALOGO (CATALOG-LOADER).
002190*------------------------------------------------------------------
002200 200-CARGA-CATALOGO SECTION.
002210     MOVE ZERO TO CTB-MATERIAS-CANT CTB-RESULTADOS-CANT
002220                  CTB-PRERREQ-CANT CTB-CORREQ-CANT
002230                  CTB-DESTREZA-CANT
002240     READ CATALOGO
002250         AT END MOVE 'S' TO WKS-FIN-CATALOGO-SW
002260     END-READ
002270     PERFORM CARGA-UNA-MATERIA UNTIL FIN-CATALOGO.
002280 200-CARGA-CATALOGO-E. EXIT.
002290*------------------------------------------------------------------
002300 CARGA-UNA-MATERIA SECTION.
002310     PERFORM VALIDA-NUMERICOS-MATERIA
002320     ADD 1 TO CTB-MATERIAS-CANT
002330     SET IDX-MAT TO CTB-MATERIAS-CANT
002340     MOVE CAT-CODIGO-MATERIA          TO CTB-CODIGO(IDX-MAT)
002350     MOVE CAT-NOMBRE-MATERIA          TO CTB-NOMBRE(IDX-MAT)
002360     MOVE CAT-HORAS-SEMANA            TO CTB-HORAS-SEMANA(IDX-MAT)
002370     MOVE CAT-NUM-TAREAS              TO CTB-NUM-TAREAS(IDX-MAT)
002380     MOVE CAT-HORAS-POR-TAREA         TO
002390          CTB-HORAS-POR-TAREA(IDX-MAT)
002400     MOVE CAT-PESO-TAREAS             TO CTB-PESO-TAREAS(IDX-MAT)
002410     MOVE CAT-PROMEDIO-TAREAS         TO
002420          CTB-PROMEDIO-TAREAS(IDX-MAT)
002430     MOVE CAT-PESO-PROYECTO           TO
002440          CTB-PESO-PROYECTO(IDX-MAT)
002450     MOVE CAT-PROMEDIO-PROYECTO       TO
002460          CTB-PROMEDIO-PROYECTO(IDX-MAT)
002470     MOVE CAT-NUM-EXAMENES             TO CTB-NUM-EXAMENES(IDX-MAT)
002480     MOVE CAT-PROMEDIO-EXAMEN         TO
002490          CTB-PROMEDIO-EXAMEN(IDX-MAT)
002500     MOVE CAT-PESO-EXAMEN              TO CTB-PESO-EXAMEN(IDX-MAT)
002510     MOVE CAT-PROMEDIO-FINAL          TO
002520          CTB-PROMEDIO-FINAL(IDX-MAT)
002530     MOVE CAT-CUPOS                    TO CTB-CUPOS(IDX-MAT)
002540     MOVE CAT-INSCRITOS                TO CTB-INSCRITOS(IDX-MAT)
002550     MOVE CAT-PRERREQUISITO           TO
002560          CTB-PRERREQUISITO(IDX-MAT)
002570     MOVE CAT-CORREQUISITO            TO
002580          CTB-CORREQUISITO(IDX-MAT)
002590     PERFORM CARGA-RESULTADOS-DE-MATERIA
002600     PERFORM CARGA-PRERREQ-DE-MATERIA
002610     PERFORM CARGA-CORREQ-DE-MATERIA
002620     PERFORM CARGA-DESTREZAS-DE-MATERIA
002630     READ CATALOGO
002640         AT END MOVE 'S' TO WKS-FIN-CATALOGO-SW
002650     END-READ.
002660 CARGA-UNA-MATERIA-E. EXIT.
002670*------------------------------------------------------------------
002680*   RDV 11/05/1996 (CRS-026) - SI UN CAMPO NUMERICO DEL CATALOGO
002690*   VIENE EN BLANCO SE DEJA EN CERO; LOS TRES PROMEDIOS QUEDAN EN
002700*   70 PORQUE ASI LO PIDE LA FORMULA DE ESTRES CUANDO FALTA DATO.
002710*------------------------------------------------------------------
002720 VALIDA-NUMERICOS-MATERIA SECTION.
002730     IF CAT-HORAS-SEMANA NOT NUMERIC
002740        MOVE ZERO TO CAT-HORAS-SEMANA
002750     END-IF
002760     IF CAT-NUM-TAREAS NOT NUMERIC
002770        MOVE ZERO TO CAT-NUM-TAREAS
002780     END-IF
002790     IF CAT-HORAS-POR-TAREA NOT NUMERIC
002800        MOVE ZERO TO CAT-HORAS-POR-TAREA
002810     END-IF
002820     IF CAT-PESO-TAREAS NOT NUMERIC
002830        MOVE ZERO TO CAT-PESO-TAREAS
002840     END-IF
002850     IF CAT-PROMEDIO-TAREAS NOT NUMERIC
002860        MOVE 70 TO CAT-PROMEDIO-TAREAS
002870     END-IF
002880     IF CAT-PESO-PROYECTO NOT NUMERIC
002890        MOVE ZERO TO CAT-PESO-PROYECTO
002900     END-IF
002910     IF CAT-PROMEDIO-PROYECTO NOT NUMERIC
002920        MOVE 70 TO CAT-PROMEDIO-PROYECTO
002930     END-IF
002940     IF CAT-NUM-EXAMENES NOT NUMERIC
002950        MOVE ZERO TO CAT-NUM-EXAMENES
002960     END-IF
002970     IF CAT-PROMEDIO-EXAMEN NOT NUMERIC
002980        MOVE 70 TO CAT-PROMEDIO-EXAMEN
002990     END-IF
003000     IF CAT-PESO-EXAMEN NOT NUMERIC
003010        MOVE ZERO TO CAT-PESO-EXAMEN
003020     END-IF
003030     IF CAT-PROMEDIO-FINAL NOT NUMERIC
003040        MOVE ZERO TO CAT-PROMEDIO-FINAL
003050     END-IF
003060     IF CAT-CUPOS NOT NUMERIC
003070        MOVE ZERO TO CAT-CUPOS
003080     END-IF
003090     IF CAT-INSCRITOS NOT NUMERIC
003100        MOVE ZERO TO CAT-INSCRITOS
003110     END-IF.
003120 VALIDA-NUMERICOS-MATERIA-E. EXIT.
003130*------------------------------------------------------------------
003140 CARGA-RESULTADOS-DE-MATERIA SECTION.
003150     MOVE CAT-RESULTADOS-CURSO TO WKS-EXP-CADENA
003160     MOVE 1 TO WKS-EXP-PUNTERO
003170     MOVE 'N' TO WKS-EXP-FIN-SW
003180     PERFORM EXPLOTA-SIGUIENTE-TOKEN
003190     PERFORM AGREGA-TOKEN-RESULTADO UNTIL WKS-EXP-TERMINADO.
003200 CARGA-RESULTADOS-DE-MATERIA-E. EXIT.
003210*------------------------------------------------------------------
003220 AGREGA-TOKEN-RESULTADO SECTION.
003230     IF WKS-EXP-TOKEN NOT = SPACES
003240        ADD 1 TO CTB-RESULTADOS-CANT
003250        SET IDX-RES TO CTB-RESULTADOS-CANT
003260        MOVE CTB-CODIGO(IDX-MAT)   TO CTB-RES-CODIGO(IDX-RES)
003270        MOVE WKS-EXP-TOKEN         TO CTB-RES-PALABRA(IDX-RES)
003280     END-IF
003290     PERFORM EXPLOTA-SIGUIENTE-TOKEN.
003300 AGREGA-TOKEN-RESULTADO-E. EXIT.
003310*------------------------------------------------------------------
003320 CARGA-PRERREQ-DE-MATERIA SECTION.
003330     IF CAT-PRERREQUISITO NOT = 'NONE' AND
003340        CAT-PRERREQUISITO NOT = SPACES
003350        ADD 1 TO CTB-PRERREQ-CANT
003360        SET IDX-PRE TO CTB-PRERREQ-CANT
003370        MOVE CTB-CODIGO(IDX-MAT)   TO CTB-PRE-CODIGO(IDX-PRE)
003380        MOVE CAT-PRERREQUISITO     TO CTB-PRE-REQUIERE(IDX-PRE)
003390     END-IF.
003400 CARGA-PRERREQ-DE-MATERIA-E. EXIT.
003410*------------------------------------------------------------------
003420 CARGA-CORREQ-DE-MATERIA SECTION.
003430     IF CAT-CORREQUISITO NOT = 'NONE' AND
003440        CAT-CORREQUISITO NOT = SPACES
003450        ADD 1 TO CTB-CORREQ-CANT
003460        SET IDX-CORE TO CTB-CORREQ-CANT
003470        MOVE CTB-CODIGO(IDX-MAT)   TO CTB-CORE-CODIGO(IDX-CORE)
003480        MOVE CAT-CORREQUISITO      TO CTB-CORE-REQUIERE(IDX-CORE)
003490     END-IF.
003500 CARGA-CORREQ-DE-MATERIA-E. EXIT.
003510*------------------------------------------------------------------
003520 CARGA-DESTREZAS-DE-MATERIA SECTION.
003530     MOVE CAT-REQUISITOS-PROGRAMACION TO WKS-EXP-CADENA
003540     MOVE 1 TO WKS-EXP-PUNTERO
003550     MOVE 'N' TO WKS-EXP-FIN-SW
003560     MOVE 'P' TO WKS-EXP-TIPO
003570     PERFORM EXPLOTA-SIGUIENTE-TOKEN
003580     PERFORM AGREGA-TOKEN-DESTREZA UNTIL WKS-EXP-TERMINADO
003590     MOVE CAT-REQUISITOS-MATEMATICA TO WKS-EXP-CADENA
003600     MOVE 1 TO WKS-EXP-PUNTERO
003610     MOVE 'N' TO WKS-EXP-FIN-SW
003620     MOVE 'M' TO WKS-EXP-TIPO
003630     PERFORM EXPLOTA-SIGUIENTE-TOKEN
003640     PERFORM AGREGA-TOKEN-DESTREZA UNTIL WKS-EXP-TERMINADO.
003650 CARGA-DESTREZAS-DE-MATERIA-E. EXIT.
003660*------------------------------------------------------------------
003670 AGREGA-TOKEN-DESTREZA SECTION.
003680     IF WKS-EXP-TOKEN NOT = SPACES AND WKS-EXP-TOKEN NOT = 'NONE'
003690        ADD 1 TO CTB-DESTREZA-CANT
003700        SET IDX-DES TO CTB-DESTREZA-CANT
003710        MOVE CTB-CODIGO(IDX-MAT)   TO CTB-DES-CODIGO(IDX-DES)
003720        MOVE WKS-EXP-TOKEN(1:25)   TO CTB-DES-NOMBRE(IDX-DES)
003730        MOVE WKS-EXP-TIPO          TO CTB-DES-TIPO(IDX-DES)
003740     END-IF
003750     PERFORM EXPLOTA-SIGUIENTE-TOKEN.
003760 AGREGA-TOKEN-DESTREZA-E. EXIT.
003770*------------------------------------------------------------------
003780*   EXPLOTA-SIGUIENTE-TOKEN DEVUELVE EN WKS-EXP-TOKEN EL SIGUIENTE
003790*   PEDAZO DE WKS-EXP-CADENA SEPARADO POR COMA, YA SIN LOS BLANCOS
003800*   A LA IZQUIERDA.  EL LLAMADOR DEBE INICIALIZAR WKS-EXP-PUNTERO
003810*   EN 1 Y WKS-EXP-FIN-SW EN 'N' ANTES DEL PRIMER LLAMADO.
003820*------------------------------------------------------------------
003830 EXPLOTA-SIGUIENTE-TOKEN SECTION.
003840     IF WKS-EXP-PUNTERO > LENGTH OF WKS-EXP-CADENA
003850        MOVE SPACES TO WKS-EXP-TOKEN
003860        MOVE 'S' TO WKS-EXP-FIN-SW
003870     ELSE
003880        UNSTRING WKS-EXP-CADENA DELIMITED BY ','
003890            INTO WKS-EXP-TOKEN
003900            WITH POINTER WKS-EXP-PUNTERO
003910        END-UNSTRING
003920        PERFORM RECORTA-ESPACIOS-TOKEN
003930     END-IF.
003940 EXPLOTA-SIGUIENTE-TOKEN-E. EXIT.
003950*------------------------------------------------------------------
003960 RECORTA-ESPACIOS-TOKEN SECTION.
003970     MOVE ZERO TO WKS-EXP-ESPACIOS
003980     INSPECT WKS-EXP-TOKEN TALLYING WKS-EXP-ESPACIOS
003990             FOR LEADING SPACE
004000     IF WKS-EXP-ESPACIOS > 0
004010        MOVE WKS-EXP-TOKEN TO WKS-EXP-TOKEN-TMP
004020        MOVE SPACES TO WKS-EXP-TOKEN
004030        MOVE WKS-EXP-TOKEN-TMP(WKS-EXP-ESPACIOS + 1:)
004040             TO WKS-EXP-TOKEN
004050     END-IF.
004060 RECORTA-ESPACIOS-TOKEN-E. EXIT.
004070*------------------------------------------------------------------
004080 300-CARGA-ESTUDIANTE SECTION.
004090     READ ESTUDIANTE
004100         AT END
004110            DISPLAY 'CRS1BRN-300: ARCHIVO DE ESTUDIANTE VACIO'
004120            MOVE 20 TO RETURN-CODE
004130            PERFORM 900-CERRAR-ARCHIVOS
004140            STOP RUN
004150     END-READ.
004160 300-CARGA-ESTUDIANTE-E. EXIT.
004170*------------------------------------------------------------------
004180*   JM 19/09/1991 (CRS-011) - SI EL CATALOGO NO TRAE MATERIAS LOS
004190*   MAXIMOS QUEDAN EN 1 PARA NO DIVIDIR ENTRE CERO MAS ADELANTE.
004200*------------------------------------------------------------------
004210 400-CALCULA-MAXIMOS SECTION.
004220     MOVE ZERO TO WKS-H-MAXIMO WKS-A-MAXIMO
004230                  WKS-P-MAXIMO WKS-E-MAXIMO
004240     IF CTB-MATERIAS-CANT > 0
004250        PERFORM ACUMULA-UN-MAXIMO
004260            VARYING IDX-MAT FROM 1 BY 1
004270            UNTIL IDX-MAT > CTB-MATERIAS-CANT
004280     END-IF
004290     IF WKS-H-MAXIMO = ZERO
004300        MOVE 1 TO WKS-H-MAXIMO
004310     END-IF
004320     IF WKS-A-MAXIMO = ZERO
004330        MOVE 1 TO WKS-A-MAXIMO
004340     END-IF
004350     IF WKS-P-MAXIMO = ZERO
004360        MOVE 1 TO WKS-P-MAXIMO
004370     END-IF
004380     IF WKS-E-MAXIMO = ZERO
004390        MOVE 1 TO WKS-E-MAXIMO
004400     END-IF.
004410 400-CALCULA-MAXIMOS-E. EXIT.
004420*------------------------------------------------------------------
004430 ACUMULA-UN-MAXIMO SECTION.
004440     PERFORM CALCULA-VALORES-CRUDOS
004450     IF CTB-HORAS-SEMANA(IDX-MAT) > WKS-H-MAXIMO
004460        MOVE CTB-HORAS-SEMANA(IDX-MAT) TO WKS-H-MAXIMO
004470     END-IF
004480     IF WKS-VALOR-A > WKS-A-MAXIMO
004490        MOVE WKS-VALOR-A TO WKS-A-MAXIMO
004500     END-IF
004510     IF WKS-VALOR-P > WKS-P-MAXIMO
004520        MOVE WKS-VALOR-P TO WKS-P-MAXIMO
004530     END-IF
004540     IF WKS-VALOR-E > WKS-E-MAXIMO
004550        MOVE WKS-VALOR-E TO WKS-E-MAXIMO
004560     END-IF.
004570 ACUMULA-UN-MAXIMO-E. EXIT.
004580*------------------------------------------------------------------
004590*   CALCULA LOS TRES VALORES CRUDOS DE CARGA (A, P, E) PARA LA
004600*   MATERIA APUNTADA POR IDX-MAT.  SE USA TANTO PARA SACAR LOS
004610*   MAXIMOS COMO PARA EL CALCULO REAL DE BURNOUT.
004620*------------------------------------------------------------------
004630 CALCULA-VALORES-CRUDOS SECTION.
004640     COMPUTE WKS-VALOR-A ROUNDED =
004650         CTB-NUM-TAREAS(IDX-MAT) * CTB-HORAS-POR-TAREA(IDX-MAT)
004660                                  * CTB-PESO-TAREAS(IDX-MAT)
004670     COMPUTE WKS-VALOR-P ROUNDED =
004680         (100 - CTB-PROMEDIO-PROYECTO(IDX-MAT)) *
004690         CTB-PESO-PROYECTO(IDX-MAT)
004700     COMPUTE WKS-VALOR-E ROUNDED =
004710         CTB-NUM-EXAMENES(IDX-MAT) *
004720         (100 - CTB-PROMEDIO-EXAMEN(IDX-MAT)) *
004730         CTB-PESO-EXAMEN(IDX-MAT).
004740 CALCULA-VALORES-CRUDOS-E. EXIT.
004750*------------------------------------------------------------------
004760*   500-CALCULA-Y-ORDENA-BURNOUT EMITE EL SORT.  LA RUTINA DE
004770*   ENTRADA (GENERA-PUNTAJES-BURNOUT) CALCULA Y LIBERA UN REGISTRO
004780*   POR MATERIA NO APROBADA; LA RUTINA DE SALIDA (GRABA-PUNTAJES-
004790*   ORDENADOS) DEVUELVE LOS REGISTROS YA ORDENADOS Y LOS GRABA.
004800*------------------------------------------------------------------
004810 500-CALCULA-Y-ORDENA-BURNOUT SECTION.
004820     SORT WORKFILE
004830         ON ASCENDING KEY ORD-PUNTAJE-KEY
004840         INPUT PROCEDURE IS GENERA-PUNTAJES-BURNOUT
004850         OUTPUT PROCEDURE IS GRABA-PUNTAJES-ORDENADOS.
004860 500-CALCULA-Y-ORDENA-BURNOUT-E. EXIT.
004870*------------------------------------------------------------------
004880 GENERA-PUNTAJES-BURNOUT SECTION.
004890     IF CTB-MATERIAS-CANT > 0
004900        PERFORM PROCESA-UNA-MATERIA-BURNOUT
004910            VARYING IDX-MAT FROM 1 BY 1
004920            UNTIL IDX-MAT > CTB-MATERIAS-CANT
004930     END-IF.
004940 GENERA-PUNTAJES-BURNOUT-E. EXIT.
004950*------------------------------------------------------------------
004960 PROCESA-UNA-MATERIA-BURNOUT SECTION.
004970     PERFORM ESTA-APROBADA
004980     IF NOT WKS-YA-APROBADA
004990        PERFORM CALCULA-BURNOUT-DE-MATERIA
005000        PERFORM PREREQS-CUMPLIDOS
005010        MOVE CTB-CODIGO(IDX-MAT)  TO ORD-CODIGO
005020        MOVE CTB-NOMBRE(IDX-MAT)  TO ORD-NOMBRE
005030        COMPUTE ORD-PUNTAJE-KEY ROUNDED = WKS-P-FINAL
005040        MOVE WKS-PRERREQ-CUMPLIDO-SW TO ORD-PRERREQ-CUMPLIDO
005050        MOVE ZERO TO ORD-UTILIDAD
005060        RELEASE REG-ORDEN
005070     END-IF.
005080 PROCESA-UNA-MATERIA-BURNOUT-E. EXIT.
005090*------------------------------------------------------------------
005100 ESTA-APROBADA SECTION.
005110     MOVE 'N' TO WKS-YA-APROBADA-SW
005120     IF STU-APROB-CANT > 0
005130        PERFORM BUSCA-APROBADA
005140            VARYING IDX-APROB FROM 1 BY 1
005150            UNTIL IDX-APROB > STU-APROB-CANT
005160               OR WKS-YA-APROBADA
005170     END-IF.
005180 ESTA-APROBADA-E. EXIT.
005190*------------------------------------------------------------------
005200 BUSCA-APROBADA SECTION.
005210     IF STU-APROB-CODIGO(IDX-APROB) = CTB-CODIGO(IDX-MAT)
005220        MOVE 'S' TO WKS-YA-APROBADA-SW
005230     END-IF.
005240 BUSCA-APROBADA-E. EXIT.
005250*------------------------------------------------------------------
005260*   PEDR 02/02/1990 (CRS-004) - FORMULA COMPLETA DE BURNOUT:
005270*   W' = LN(1+H/HMAX) + A/AMAX + P/PMAX + E/EMAX
005280*   M' = PROMEDIO DE (1 - NIVEL/3) POR CADA DESTREZA REQUERIDA
005290*   S' = PROMEDIO PONDERADO DE ((100-NOTA)/100) AL CUADRADO
005300*   P' = 0.4*W' + 0.3*M' + 0.3*S'   PFINAL = SIGMOIDE(P')
005310*------------------------------------------------------------------
005320 CALCULA-BURNOUT-DE-MATERIA SECTION.
005330     PERFORM CALCULA-VALORES-CRUDOS
005340     PERFORM CALCULA-FACTOR-CARGA
005350     PERFORM CALCULA-FACTOR-DESAJUSTE
005360     PERFORM CALCULA-FACTOR-ESTRES
005370     COMPUTE WKS-P-PRIMA ROUNDED =
005380         (0.4 * WKS-FACTOR-CARGA) + (0.3 * WKS-FACTOR-DESAJUSTE)
005390                                   + (0.3 * WKS-FACTOR-ESTRES)
005400     PERFORM CALCULA-SIGMOIDE.
005410 CALCULA-BURNOUT-DE-MATERIA-E. EXIT.
005420*------------------------------------------------------------------
005430 CALCULA-FACTOR-CARGA SECTION.
005440     COMPUTE WKS-LN-X ROUNDED =
005450         CTB-HORAS-SEMANA(IDX-MAT) / WKS-H-MAXIMO
005460     PERFORM LN1P-APROX
005470     COMPUTE WKS-FACTOR-CARGA ROUNDED =
005480         WKS-LN-RESULTADO
005490       + (WKS-VALOR-A / WKS-A-MAXIMO)
005500       + (WKS-VALOR-P / WKS-P-MAXIMO)
005510       + (WKS-VALOR-E / WKS-E-MAXIMO).
005520 CALCULA-FACTOR-CARGA-E. EXIT.
005530*------------------------------------------------------------------
005540*   LN1P-APROX -- LN(1+X) POR SERIE DE ATANH (U=X/(2+X)):
005550*       LN(1+X) = 2 * ( U + U**3/3 + U**5/5 + ... )
005560*   CONVERGE RAPIDO PORQUE X ESTA ENTRE 0 Y 1 (U <= 1/3).
005570*------------------------------------------------------------------
005580 LN1P-APROX SECTION.
005590     COMPUTE WKS-LN-U ROUNDED = WKS-LN-X / (2 + WKS-LN-X)
005600     COMPUTE WKS-LN-U-CUAD ROUNDED = WKS-LN-U * WKS-LN-U
005610     MOVE WKS-LN-U TO WKS-LN-TERMINO
005620     MOVE WKS-LN-U TO WKS-LN-SUMA
005630     PERFORM SUMA-UN-TERMINO-LN
005640         VARYING WKS-LN-K FROM 1 BY 1 UNTIL WKS-LN-K > 6
005650     COMPUTE WKS-LN-RESULTADO ROUNDED = 2 * WKS-LN-SUMA.
005660 LN1P-APROX-E. EXIT.
005670*------------------------------------------------------------------
005680 SUMA-UN-TERMINO-LN SECTION.
005690     COMPUTE WKS-LN-TERMINO ROUNDED = WKS-LN-TERMINO * WKS-LN-U-CUAD
005700     COMPUTE WKS-LN-DIVISOR = (WKS-LN-K * 2) + 1
005710     COMPUTE WKS-LN-SUMA ROUNDED =
005720         WKS-LN-SUMA + (WKS-LN-TERMINO / WKS-LN-DIVISOR).
005730 SUMA-UN-TERMINO-LN-E. EXIT.
005740*------------------------------------------------------------------
005750 CALCULA-FACTOR-DESAJUSTE SECTION.
005760     MOVE ZERO TO WKS-TERMINOS-M
005770     MOVE ZERO TO WKS-SUMA-TERMINOS-M
005780     IF CTB-DESTREZA-CANT > 0
005790        PERFORM EVALUA-UNA-DESTREZA
005800            VARYING IDX-DES FROM 1 BY 1
005810            UNTIL IDX-DES > CTB-DESTREZA-CANT
005820     END-IF
005830     IF WKS-TERMINOS-M = 0
005840        MOVE ZERO TO WKS-FACTOR-DESAJUSTE
005850     ELSE
005860        COMPUTE WKS-FACTOR-DESAJUSTE ROUNDED =
005870            WKS-SUMA-TERMINOS-M / WKS-TERMINOS-M
005880     END-IF.
005890 CALCULA-FACTOR-DESAJUSTE-E. EXIT.
005900*------------------------------------------------------------------
005910 EVALUA-UNA-DESTREZA SECTION.
005920     IF CTB-DES-CODIGO(IDX-DES) = CTB-CODIGO(IDX-MAT)
005930        ADD 1 TO WKS-TERMINOS-M
005940        PERFORM BUSCA-DESTREZA-ESTUDIANTE
005950        IF WKS-DESTREZA-ENCONTRADA
005960           COMPUTE WKS-PROFICIENCIA ROUNDED =
005970               WKS-NIVEL-ENCONTRADO / 3
005980           IF WKS-PROFICIENCIA > 1
005990              MOVE 1 TO WKS-PROFICIENCIA
006000           END-IF
006010           COMPUTE WKS-SUMA-TERMINOS-M ROUNDED =
006020               WKS-SUMA-TERMINOS-M + (1 - WKS-PROFICIENCIA)
006030        ELSE
006040           ADD 1 TO WKS-SUMA-TERMINOS-M
006050        END-IF
006060     END-IF.
006070 EVALUA-UNA-DESTREZA-E. EXIT.
006080*------------------------------------------------------------------
006090 BUSCA-DESTREZA-ESTUDIANTE SECTION.
006100     MOVE 'N' TO WKS-DESTREZA-SW
006110     MOVE ZERO TO WKS-NIVEL-ENCONTRADO
006120     IF CTB-DES-ES-PROGRAMACION(IDX-DES)
006130        IF STU-EXPR-PROG-CANT > 0
006140           PERFORM BUSCA-EN-PROG
006150               VARYING IDX-EXPR-PROG FROM 1 BY 1
006160               UNTIL IDX-EXPR-PROG > STU-EXPR-PROG-CANT
006170                  OR WKS-DESTREZA-ENCONTRADA
006180        END-IF
006190     ELSE
006200        IF STU-EXPR-MATE-CANT > 0
006210           PERFORM BUSCA-EN-MATE
006220               VARYING IDX-EXPR-MATE FROM 1 BY 1
006230               UNTIL IDX-EXPR-MATE > STU-EXPR-MATE-CANT
006240                  OR WKS-DESTREZA-ENCONTRADA
006250        END-IF
006260     END-IF.
006270 BUSCA-DESTREZA-ESTUDIANTE-E. EXIT.
006280*------------------------------------------------------------------
006290 BUSCA-EN-PROG SECTION.
006300     IF STU-EXPR-PROG-NOMBRE(IDX-EXPR-PROG) = CTB-DES-NOMBRE(IDX-DES)
006310        MOVE 'S' TO WKS-DESTREZA-SW
006320        MOVE STU-EXPR-PROG-NIVEL(IDX-EXPR-PROG)
006330             TO WKS-NIVEL-ENCONTRADO
006340     END-IF.
006350 BUSCA-EN-PROG-E. EXIT.
006360*------------------------------------------------------------------
006370 BUSCA-EN-MATE SECTION.
006380     IF STU-EXPR-MATE-NOMBRE(IDX-EXPR-MATE) = CTB-DES-NOMBRE(IDX-DES)
006390        MOVE 'S' TO WKS-DESTREZA-SW
006400        MOVE STU-EXPR-MATE-NIVEL(IDX-EXPR-MATE)
006410             TO WKS-NIVEL-ENCONTRADO
006420     END-IF.
006430 BUSCA-EN-MATE-E. EXIT.
006440*------------------------------------------------------------------
006450 CALCULA-FACTOR-ESTRES SECTION.
006460     MOVE CTB-PROMEDIO-TAREAS(IDX-MAT)   TO WKS-GA
006470     MOVE CTB-PROMEDIO-EXAMEN(IDX-MAT)   TO WKS-GE
006480     MOVE CTB-PROMEDIO-PROYECTO(IDX-MAT) TO WKS-GP
006490     PERFORM BUSCA-NOTAS-PROPIAS
006500     PERFORM AJUSTA-LIMITES-NOTAS
006510     COMPUTE WKS-SUMA-PESOS ROUNDED =
006520         CTB-PESO-TAREAS(IDX-MAT) + CTB-PESO-EXAMEN(IDX-MAT)
006530                                   + CTB-PESO-PROYECTO(IDX-MAT)
006540     IF WKS-SUMA-PESOS = 0
006550        MOVE ZERO TO WKS-FACTOR-ESTRES
006560     ELSE
006570        COMPUTE WKS-SUMA-PONDERADA ROUNDED =
006580            (((100 - WKS-GA) / 100) ** 2 * CTB-PESO-TAREAS(IDX-MAT))
006590          + (((100 - WKS-GE) / 100) ** 2 * CTB-PESO-EXAMEN(IDX-MAT))
006600          + (((100 - WKS-GP) / 100) ** 2
006610                  * CTB-PESO-PROYECTO(IDX-MAT))
006620        COMPUTE WKS-FACTOR-ESTRES ROUNDED =
006630            WKS-SUMA-PONDERADA / WKS-SUMA-PESOS
006640     END-IF.
006650 CALCULA-FACTOR-ESTRES-E. EXIT.
006660*------------------------------------------------------------------
006670 BUSCA-NOTAS-PROPIAS SECTION.
006680     MOVE 'N' TO WKS-NOTAS-SW
006690     IF STU-APROB-CANT > 0
006700        PERFORM BUSCA-UNA-NOTA-PROPIA
006710            VARYING IDX-APROB FROM 1 BY 1
006720            UNTIL IDX-APROB > STU-APROB-CANT
006730               OR WKS-NOTAS-ENCONTRADAS
006740     END-IF.
006750 BUSCA-NOTAS-PROPIAS-E. EXIT.
006760*------------------------------------------------------------------
006770 BUSCA-UNA-NOTA-PROPIA SECTION.
006780     IF STU-APROB-CODIGO(IDX-APROB) = CTB-CODIGO(IDX-MAT)
006790        IF STU-APROB-CON-NOTAS-PROPIAS(IDX-APROB)
006800           MOVE STU-APROB-PROM-TAREAS(IDX-APROB)   TO WKS-GA
006810           MOVE STU-APROB-PROM-EXAMEN(IDX-APROB)   TO WKS-GE
006820           MOVE STU-APROB-PROM-PROYECTO(IDX-APROB) TO WKS-GP
006830        END-IF
006840        MOVE 'S' TO WKS-NOTAS-SW
006850     END-IF.
006860 BUSCA-UNA-NOTA-PROPIA-E. EXIT.
006870*------------------------------------------------------------------
006880 AJUSTA-LIMITES-NOTAS SECTION.
006890     IF WKS-GA > 100
006900        MOVE 100 TO WKS-GA
006910     END-IF
006920     IF WKS-GE > 100
006930        MOVE 100 TO WKS-GE
006940     END-IF
006950     IF WKS-GP > 100
006960        MOVE 100 TO WKS-GP
006970     END-IF.
006980 AJUSTA-LIMITES-NOTAS-E. EXIT.
006990*------------------------------------------------------------------
007000*   PFINAL = 1 / (1 + E**(-4*(P'-0.5)))
007010*------------------------------------------------------------------
007020 CALCULA-SIGMOIDE SECTION.
007030     COMPUTE WKS-EXP-Z ROUNDED = -4 * (WKS-P-PRIMA - 0.5)
007040     PERFORM EXP-APROX
007050     COMPUTE WKS-P-FINAL ROUNDED = 1 / (1 + WKS-EXP-RESULTADO).
007060 CALCULA-SIGMOIDE-E. EXIT.
007070*------------------------------------------------------------------
007080*   EXP-APROX -- E**Z POR REDUCCION DE RANGO: SE DIVIDE Z ENTRE
007090*   1024 (2**10), SE SUMA LA SERIE DE TAYLOR SOBRE EL COCIENTE
007100*   (YA PEQUENO) Y LUEGO SE ELEVA AL CUADRADO 10 VECES PARA
007110*   RECOMPONER EL RESULTADO FINAL.
007120*------------------------------------------------------------------
007130 EXP-APROX SECTION.
007140     MOVE 'N' TO WKS-EXP-NEGATIVO
007150     MOVE WKS-EXP-Z TO WKS-EXP-ZK
007160     IF WKS-EXP-Z < 0
007170        MOVE 'S' TO WKS-EXP-NEGATIVO
007180        COMPUTE WKS-EXP-ZK ROUNDED = WKS-EXP-Z * -1
007190     END-IF
007200     COMPUTE WKS-EXP-ZK ROUNDED = WKS-EXP-ZK / 1024
007210     MOVE 1 TO WKS-EXP-TERMINO
007220     MOVE 1 TO WKS-EXP-SUMA
007230     PERFORM SUMA-UN-TERMINO-EXP
007240         VARYING WKS-EXP-N FROM 1 BY 1 UNTIL WKS-EXP-N > 8
007250     MOVE WKS-EXP-SUMA TO WKS-EXP-RESULTADO
007260     PERFORM ELEVA-AL-CUADRADO
007270         VARYING WKS-EXP-K FROM 1 BY 1 UNTIL WKS-EXP-K > 10
007280     IF WKS-EXP-NEGATIVO = 'S'
007290        COMPUTE WKS-EXP-RESULTADO ROUNDED = 1 / WKS-EXP-RESULTADO
007300     END-IF.
007310 EXP-APROX-E. EXIT.
007320*------------------------------------------------------------------
007330 SUMA-UN-TERMINO-EXP SECTION.
007340     COMPUTE WKS-EXP-TERMINO ROUNDED =
007350         (WKS-EXP-TERMINO * WKS-EXP-ZK) / WKS-EXP-N
007360     COMPUTE WKS-EXP-SUMA ROUNDED = WKS-EXP-SUMA + WKS-EXP-TERMINO.
007370 SUMA-UN-TERMINO-EXP-E. EXIT.
007380*------------------------------------------------------------------
007390 ELEVA-AL-CUADRADO SECTION.
007400     COMPUTE WKS-EXP-RESULTADO ROUNDED =
007410         WKS-EXP-RESULTADO * WKS-EXP-RESULTADO.
007420 ELEVA-AL-CUADRADO-E. EXIT.
007430*------------------------------------------------------------------
007440*   LCS 05/06/2001 (CRS-038) - UNA SOLA MATERIA PRERREQUISITO EN
007450*   EL CATALOGO; BASTA CON REVISAR SI ESA MATERIA YA FUE APROBADA.
007460*------------------------------------------------------------------
007470 PREREQS-CUMPLIDOS SECTION.
007480     MOVE 'Y' TO WKS-PRERREQ-CUMPLIDO-SW
007490     IF CTB-PRERREQ-CANT > 0
007500        PERFORM VERIFICA-UN-PRERREQ
007510            VARYING IDX-PRE FROM 1 BY 1
007520            UNTIL IDX-PRE > CTB-PRERREQ-CANT
007530     END-IF.
007540 PREREQS-CUMPLIDOS-E. EXIT.
007550*------------------------------------------------------------------
007560 VERIFICA-UN-PRERREQ SECTION.
007570     IF CTB-PRE-CODIGO(IDX-PRE) = CTB-CODIGO(IDX-MAT)
007580        MOVE 'N' TO WKS-NOTAS-SW
007590        IF STU-APROB-CANT > 0
007600           PERFORM BUSCA-PRERREQ-APROBADO
007610               VARYING IDX-APROB FROM 1 BY 1
007620               UNTIL IDX-APROB > STU-APROB-CANT
007630                  OR WKS-NOTAS-ENCONTRADAS
007640        END-IF
007650        IF NOT WKS-NOTAS-ENCONTRADAS
007660           MOVE 'N' TO WKS-PRERREQ-CUMPLIDO-SW
007670        END-IF
007680     END-IF.
007690 VERIFICA-UN-PRERREQ-E. EXIT.
007700*------------------------------------------------------------------
007710 BUSCA-PRERREQ-APROBADO SECTION.
007720     IF STU-APROB-CODIGO(IDX-APROB) = CTB-PRE-REQUIERE(IDX-PRE)
007730        MOVE 'S' TO WKS-NOTAS-SW
007740     END-IF.
007750 BUSCA-PRERREQ-APROBADO-E. EXIT.
007760*------------------------------------------------------------------
007770 GRABA-PUNTAJES-ORDENADOS SECTION.
007780     MOVE 'N' TO WKS-FIN-ORDEN-SW
007790     RETURN WORKFILE
007800         AT END MOVE 'S' TO WKS-FIN-ORDEN-SW
007810     END-RETURN
007820     PERFORM PROCESA-UN-REGISTRO-ORDENADO UNTIL FIN-ORDEN.
007830 GRABA-PUNTAJES-ORDENADOS-E. EXIT.
007840*------------------------------------------------------------------
007850 PROCESA-UN-REGISTRO-ORDENADO SECTION.
007860     ADD 1 TO WKS-TOTAL-PROCESADAS
007870     MOVE ORD-CODIGO             TO BRN-CODIGO-MATERIA
007880     MOVE ORD-NOMBRE             TO BRN-NOMBRE-MATERIA
007890     MOVE ORD-PUNTAJE-KEY        TO BRN-PUNTAJE-BURNOUT
007900     MOVE ORD-PRERREQ-CUMPLIDO   TO BRN-PRERREQ-CUMPLIDO
007910     MOVE ORD-UTILIDAD           TO BRN-UTILIDAD
007920     WRITE REG-PUNTAJE-BURNOUT
007930     IF NOT FS-PUNTAJES-OK
007940        DISPLAY 'CRS1BRN-520: ERROR AL ESCRIBIR PUNTAJES, FS='
007950                FS-PUNTAJES
007960        MOVE 16 TO RETURN-CODE
007970        STOP RUN
007980     END-IF
007990     IF WKS-TOTAL-PROCESADAS <= 5
008000        PERFORM ACUMULA-TOP5
008010     END-IF
008020     RETURN WORKFILE
008030         AT END MOVE 'S' TO WKS-FIN-ORDEN-SW
008040     END-RETURN.
008050 PROCESA-UN-REGISTRO-ORDENADO-E. EXIT.
008060*------------------------------------------------------------------
008070 ACUMULA-TOP5 SECTION.
008080     SET IDX-TOP5 TO WKS-TOTAL-PROCESADAS
008090     MOVE ORD-CODIGO      TO WKS-TOP5-CODIGO(IDX-TOP5)
008100     MOVE ORD-NOMBRE      TO WKS-TOP5-NOMBRE(IDX-TOP5)
008110     MOVE ORD-PUNTAJE-KEY TO WKS-TOP5-PUNTAJE(IDX-TOP5).
008120 ACUMULA-TOP5-E. EXIT.
008130*------------------------------------------------------------------
008140*   LCS 07/03/1993 (CRS-014) - RESUMEN DE CONSOLA PARA EL OPERADOR.
008150*------------------------------------------------------------------
008160 600-RESUMEN-CONSOLA SECTION.
008170     DISPLAY 'CRS1BRN: BURNOUT-CALC TERMINADO.'
008180     DISPLAY 'TOTAL DE MATERIAS PROCESADAS: ' WKS-TOTAL-PROCESADAS
008190     PERFORM MUESTRA-TOP5
008200     IF WKS-DEPURACION-ACTIVA
008210        DISPLAY 'CRS1BRN-600: UPSI-0 ACTIVO - FIN EN MODO DEPURACION'
008220     END-IF.
008230 600-RESUMEN-CONSOLA-E. EXIT.
008240*------------------------------------------------------------------
008250 MUESTRA-TOP5 SECTION.
008260     DISPLAY 'LAS 5 MATERIAS CON MENOR BURNOUT:'
008270     IF WKS-TOTAL-PROCESADAS > 0
008280        PERFORM MUESTRA-UNA-TOP5
008290            VARYING IDX-TOP5 FROM 1 BY 1
008300            UNTIL IDX-TOP5 > WKS-TOTAL-PROCESADAS
008310               OR IDX-TOP5 > 5
008320     END-IF.
008330 MUESTRA-TOP5-E. EXIT.
008340*------------------------------------------------------------------
008350 MUESTRA-UNA-TOP5 SECTION.
008360     MOVE WKS-TOP5-PUNTAJE(IDX-TOP5) TO WKS-EDIT-TRES-DEC
008370     DISPLAY '  ' WKS-TOP5-CODIGO(IDX-TOP5) ' '
008380             WKS-TOP5-NOMBRE(IDX-TOP5) ' BURNOUT=' WKS-EDIT-TRES-DEC.
008390 MUESTRA-UNA-TOP5-E. EXIT.
008400*------------------------------------------------------------------
008410 900-CERRAR-ARCHIVOS SECTION.
008420     CLOSE CATALOGO ESTUDIANTE PUNTAJES.
008430 900-CERRAR-ARCHIVOS-E. EXIT.
