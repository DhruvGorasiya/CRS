000010******************************************************************
000020*    CRSWK01  --  CAMPOS DE TRABAJO COMPARTIDOS DEL SISTEMA CRS  *
000030*    RUTINAS PROPIAS DE LOGARITMO NATURAL Y EXPONENCIAL POR      *
000040*    SERIE (EL COMPILADOR DE ESTE SITIO NO TRAE FUNCIONES        *
000050*    INTRINSECAS), MAS LOS CAMPOS EDITADOS DE USO GENERAL PARA   *
000060*    REPORTES Y CONSOLA.                                         *
000070*------------------------------------------------------------------
000080* FECHA       : 03/02/2024                 PROGRAMADOR : EDRD(PEDR)
000090*   COPIA ORIGINAL PARA EL PROYECTO CRS - VER BITACORA EN CRS1BRN
000100******************************************************************
000110 01  WKS-MATEMATICA-SERIE.
000120*------------------------------------------------------------------
000130*        LN1P-APROX  ==  LN(1 + X) POR SERIE DE ATANH, X EN (0,1)
000140*------------------------------------------------------------------
000150     03  WKS-LN-X                    PIC S9(03)V9(06).
000160     03  WKS-LN-U                    PIC S9(03)V9(06).
000170     03  WKS-LN-U-CUAD               PIC S9(03)V9(06).
000180     03  WKS-LN-TERMINO              PIC S9(03)V9(06).
000190     03  WKS-LN-SUMA                 PIC S9(03)V9(06).
000200     03  WKS-LN-RESULTADO            PIC S9(03)V9(06).
000210     03  WKS-LN-DIVISOR              PIC 9(02) COMP.
000220     03  WKS-LN-K                    PIC 9(02) COMP.
000230*------------------------------------------------------------------
000240*        EXP-APROX  ==  E ELEVADO A Z, POR REDUCCION DE RANGO
000250*        (SE DIVIDE Z ENTRE 2 A LA K, SE SUMA LA SERIE DE TAYLOR
000260*        Y LUEGO SE ELEVA AL CUADRADO K VECES PARA RECOMPONER)
000270*------------------------------------------------------------------
000280     03  WKS-EXP-Z                   PIC S9(03)V9(06).
000290     03  WKS-EXP-ZK                  PIC S9(03)V9(06).
000300     03  WKS-EXP-TERMINO             PIC S9(03)V9(06).
000310     03  WKS-EXP-SUMA                PIC S9(03)V9(06).
000320     03  WKS-EXP-RESULTADO           PIC S9(03)V9(06).
000330     03  WKS-EXP-NEGATIVO            PIC X(01).
000340     03  WKS-EXP-K                   PIC 9(02) COMP.
000350     03  WKS-EXP-VECES               PIC 9(02) COMP VALUE 10.
000360     03  WKS-EXP-N                   PIC 9(02) COMP.
000370******************************************************************
000380 01  WKS-CAMPOS-EDITADOS.
000390     03  WKS-EDIT-PORCENTAJE         PIC ZZ9.9.
000400     03  WKS-EDIT-DOS-DEC            PIC Z9.99.
000410     03  WKS-EDIT-DOS-DEC-SIGNO      PIC +9.99.
000420     03  WKS-EDIT-TRES-DEC           PIC 9.999.
000430     03  WKS-EDIT-CONTADOR           PIC ZZZZ9.
000440     03  WKS-EDIT-RANGO               PIC Z9.
000450******************************************************************
000460*   FECHA DE CORRIDA TOMADA DEL SISTEMA OPERATIVO (ACCEPT FROM
000470*   DATE), CON VISTA REDEFINIDA PARA DESPLIEGUE EN EL ENCABEZADO
000480*   DEL REPORTE DE RECOMENDACIONES (CRS3REC, 700-IMPRIME-REPORTE).
000490*   EL SIGLO SE FIJA EN 20 PORQUE ACCEPT FROM DATE SOLO DEVUELVE
000500*   EL AÑO DE DOS DIGITOS (JM, CRS-029, REVISION DE AÑO 2000).
000510******************************************************************
000520 01  WKS-FECHA-CORRIDA.
000530     03  WKS-FECHA-SISTEMA           PIC 9(06).
000540     03  WKS-FECHA-SISTEMA-R REDEFINES WKS-FECHA-SISTEMA.
000550         05  WKS-ANIO-CORRIDA        PIC 9(02).
000560         05  WKS-MES-CORRIDA         PIC 9(02).
000570         05  WKS-DIA-CORRIDA         PIC 9(02).
000580     03  WKS-FECHA-DESPLIEGUE.
000590         05  WKS-DIA-D               PIC 9(02).
000600         05  FILLER                  PIC X(01) VALUE '/'.
000610         05  WKS-MES-D               PIC 9(02).
000620         05  FILLER                  PIC X(01) VALUE '/'.
000630         05  WKS-ANIO-D              PIC 9(04).
000640******************************************************************
000650*   CAMPOS DE TRABAJO PARA "EXPLOTAR" LISTAS SEPARADAS POR COMA
000660*   (RESULTADOS DE CURSO, REQUISITOS DE PROGRAMACION/MATEMATICA,
000670*   INTERESES DESEADOS DEL ESTUDIANTE).  ESTE SITIO NO CUENTA CON
000680*   FUNCION DE RECORTE DE BLANCOS, POR LO QUE SE RESUELVE A MANO
000690*   CON INSPECT Y REFERENCIA A SUBCADENA.
000700******************************************************************
000710 01  WKS-EXPLOSION.
000720     03  WKS-EXP-CADENA              PIC X(120).
000730     03  WKS-EXP-PUNTERO              PIC 9(03) COMP.
000740     03  WKS-EXP-TOKEN                PIC X(40).
000750     03  WKS-EXP-TOKEN-TMP            PIC X(40).
000760     03  WKS-EXP-ESPACIOS             PIC 9(03) COMP.
000770     03  WKS-EXP-TIPO                 PIC X(01).
000780     03  WKS-EXP-FIN-SW               PIC X(01) VALUE 'N'.
000790         88  WKS-EXP-TERMINADO            VALUE 'S'.
000800         88  WKS-EXP-POR-HACER            VALUE 'N'.
